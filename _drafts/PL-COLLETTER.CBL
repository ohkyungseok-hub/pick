*****************************************************************
*  PL-COLLETTER.CBL
*  COLUMN-LETTER TO ORDINAL (BASE-26).  A=1, J=10, AA=27.  ANY
*  CHARACTER OUTSIDE A-Z IN THE LETTERS FIELD IS AN ERROR.
*  COPY INTO THE PROCEDURE DIVISION OF MARKETPLACE-ORDER-CONVERT.
*  USES THE W4- FIELDS DECLARED IN THAT PROGRAM'S OWN
*  WORKING-STORAGE (W4-COL-LETTERS, W4-COL-ORDINAL, ETC).
*****************************************************************
*  2016-08-22 S.OKONKWO WH-360  ORIGINAL - MAPPING TABLES WERE
*                                CODED AS BARE ORDINALS UNTIL
*                                OPERATIONS ASKED FOR THE SHEET
*                                COLUMN LETTERS TO APPEAR IN THE
*                                RUN LOG INSTEAD OF NUMBERS
*****************************************************************
 CONVERT-COLUMN-LETTERS.

     MOVE 0                  TO W4-COL-ORDINAL.
     MOVE "N"                TO W4-COL-ERROR-SW.

     PERFORM CONVERT-ONE-LETTER
             VARYING W4-COL-IDX FROM 1 BY 1
             UNTIL W4-COL-IDX > 2
                OR W4-COL-LETTERS-CH (W4-COL-IDX) = SPACE
                OR W4-COL-HAS-ERROR.

 CONVERT-COLUMN-LETTERS-EXIT.
     EXIT.
*
 CONVERT-ONE-LETTER.

     PERFORM FIND-LETTER-VALUE.

     IF W4-COL-HAS-ERROR
        NEXT SENTENCE
     ELSE
        COMPUTE W4-COL-ORDINAL =
                W4-COL-ORDINAL * 26 + W4-LETTER-VALUE.

 CONVERT-ONE-LETTER-EXIT.
     EXIT.
*
 FIND-LETTER-VALUE.

     MOVE 0                  TO W4-LETTER-VALUE.

     PERFORM TEST-ONE-ALPHA-CHAR
             VARYING W4-ALPHA-IDX FROM 1 BY 1
             UNTIL W4-ALPHA-IDX > 26
                OR W4-LETTER-VALUE NOT = 0.

     IF W4-LETTER-VALUE = 0
        MOVE "Y"             TO W4-COL-ERROR-SW.

 FIND-LETTER-VALUE-EXIT.
     EXIT.
*
 TEST-ONE-ALPHA-CHAR.

     IF W4-ALPHA-CH (W4-ALPHA-IDX) =
        W4-COL-LETTERS-CH (W4-COL-IDX)
        MOVE W4-ALPHA-IDX    TO W4-LETTER-VALUE.

 TEST-ONE-ALPHA-CHAR-EXIT.
     EXIT.
*
