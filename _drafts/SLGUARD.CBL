*****************************************************************
*  SLGUARD.CBL
*  FILE-CONTROL SELECTS FOR THE INVOICE PHONE-GUARD PASS.
*  COPY INTO THE FILE-CONTROL PARAGRAPH OF INVOICE-PHONE-GUARD.
*****************************************************************
*  2019-09-30 T.LINDQVIST WH-460 ORIGINAL - MARKETPLACE UPLOAD
*                                SPREADSHEETS KEPT DROPPING THE
*                                LEADING ZERO OFF PHONE NUMBERS
*  2020-07-21 T.LINDQVIST WH-471 GDINPUT-FILE NOW ASSIGNED TO THE
*                                SAME NAME AS CONVORD'S CONVOUT-
*                                FILE SO THE GUARD PASS READS THE
*                                ROW CONVORD JUST WROTE, NOT A
*                                SEPARATE FILE NOBODY BUILDS ANY
*                                LONGER
*****************************************************************
 SELECT GDINPUT-FILE
        ASSIGN TO "CONVOUT"
        ORGANIZATION IS LINE SEQUENTIAL
        FILE STATUS IS WS-FS-GDINPUT.

 SELECT GUARDED-FILE
        ASSIGN TO "GUARDED"
        ORGANIZATION IS LINE SEQUENTIAL
        FILE STATUS IS WS-FS-GUARDED.
*
