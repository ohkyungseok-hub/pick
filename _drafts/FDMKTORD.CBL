*****************************************************************
*  FDMKTORD.CBL
*  RECORD LAYOUTS FOR THE MARKETPLACE ORDER EXTRACT, THE COMMON
*  ORDER TEMPLATE OUTPUT AND THE ONE-RECORD RUN PARAMETER FILE.
*  COPY INTO THE FILE SECTION OF MARKETPLACE-ORDER-CONVERT.
*****************************************************************
*  2016-08-22 S.OKONKWO WH-360  ORIGINAL CONV-SOURCE/CONV-TARGET
*  2018-02-05 S.OKONKWO WH-402  WIDENED CONV-SOURCE TO 40 CELLS
*  2020-07-14 T.LINDQVIST WH-470 ADDED RUN-PARM-RECORD
*****************************************************************
 FD  MKTORD-FILE
     LABEL RECORDS ARE STANDARD.

 01  CONV-SOURCE-RECORD.
     05  CS-CELL                OCCURS 40 TIMES
                                 PIC X(100).
     05  FILLER                 PIC X(20).

 FD  CONVOUT-FILE
     LABEL RECORDS ARE STANDARD.

 01  CONV-TARGET-RECORD.
     05  CT-ORDER-NO             PIC X(20).
     05  CT-RCVR-NAME            PIC X(20).
     05  CT-RCVR-ADDR            PIC X(100).
     05  CT-RCVR-PHONE           PIC X(20).
     05  CT-PROD-NAME            PIC X(80).
     05  CT-QTY                  PIC X(10).
     05  CT-MEMO                 PIC X(60).
     05  FILLER                  PIC X(20).

 FD  RUN-PARM-FILE
     LABEL RECORDS ARE STANDARD.

 01  RUN-PARM-RECORD             PIC X(80).
*
