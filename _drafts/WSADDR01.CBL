*****************************************************************
*  WSADDR01.CBL
*  WORKING-STORAGE TO BE USED BY PL-BUILD-PICK-DETAIL.CBL AND BY
*  THE ADDRESS-NORMALIZATION PARAGRAPH IN PICKING-SHEET-REPORT.
*****************************************************************
*  VARIABLE RECEIVED FROM MAIN PROGRAM:
*     WA-RAW-ADDRESS       --- ADDRESS SELECTED FROM THE EXTRACT
*  VARIABLE RETURNED TO MAIN PROGRAM:
*     WA-NORMAL-ADDRESS    --- NEWLINES REMOVED, TRIMMED, RUNS OF
*                              BLANKS COLLAPSED TO ONE SPACE
*****************************************************************
*  2015-03-19 S.OKONKWO WH-340  ORIGINAL
*  2019-06-24 T.LINDQVIST WH-455 ADDED WA-SCAN-PTR/WA-OUT-PTR SO
*                                THE COLLAPSE CAN BE DONE BYTE BY
*                                BYTE WITHOUT AN UNSTRING TABLE
*****************************************************************
 01  WA-RAW-ADDRESS               PIC X(100).
 01  WA-NORMAL-ADDRESS            PIC X(100).

 01  WA-WORK-ADDRESS              PIC X(100).
 01  FILLER REDEFINES WA-WORK-ADDRESS.
     05  WA-WORK-CHAR             PIC X(01) OCCURS 100 TIMES.

 01  FILLER REDEFINES WA-NORMAL-ADDRESS.
     05  WA-NORMAL-CHAR           PIC X(01) OCCURS 100 TIMES.

 01  WA-SCAN-PTR                  PIC 9(4) COMP.
 01  WA-OUT-PTR                   PIC 9(4) COMP.
 01  WA-LAST-WAS-SPACE            PIC X(01).
     88  WA-PREV-WAS-SPACE            VALUE "Y".
*
