*****************************************************************
*  SLMKTORD.CBL
*  FILE-CONTROL SELECTS FOR THE MARKETPLACE ORDER CONVERTER.
*  COPY INTO FILE-CONTROL OF MARKETPLACE-ORDER-CONVERT AND OF
*  BATCH-RUN-CONTROL (RUN-PARM-FILE ONLY).
*****************************************************************
*  2016-08-22 S.OKONKWO WH-360  ORIGINAL - LAORA/COUPANG ONLY
*  2018-02-05 S.OKONKWO WH-402  ADDED TTARIMALL
*  2020-07-14 T.LINDQVIST WH-470 ADDED SMARTSTORE, RUN-PARM
*                                FILE SO THE MARKETPLACE CAN BE
*                                SELECTED WITHOUT OPERATOR PROMPT
*****************************************************************
 SELECT MKTORD-FILE
        ASSIGN TO "MKTORD"
        ORGANIZATION IS LINE SEQUENTIAL
        FILE STATUS IS WS-FS-MKTORD.

 SELECT CONVOUT-FILE
        ASSIGN TO "CONVOUT"
        ORGANIZATION IS LINE SEQUENTIAL
        FILE STATUS IS WS-FS-CONVOUT.

 SELECT RUN-PARM-FILE
        ASSIGN TO "RUNPARM"
        ORGANIZATION IS LINE SEQUENTIAL
        FILE STATUS IS WS-FS-RUNPARM.
*
