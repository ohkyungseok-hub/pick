*****************************************************************
*  SLORDIN.CBL
*  FILE-CONTROL SELECT ENTRIES FOR THE PICKING SHEET RUN.
*  COPY INTO THE FILE-CONTROL PARAGRAPH OF PICKING-SHEET-REPORT.
*****************************************************************
*  1988-04-11 J.PARK    WH-014  ORIGINAL SELECTS (ORDER CARDS,
*                                PRINTER)
*  2015-03-19 S.OKONKWO WH-340  ADDED SORT-FILE/WORK-FILE PAIR SO
*                                THE ADDRESS CAN BE NORMALIZED
*                                BEFORE THE SORT KEY IS BUILT
*  2021-11-08 M.CHO     WH-512  ADDED PICKSHEET-FILE (FLAT OUTPUT
*                                FOR DOWNSTREAM SPREADSHEET LOAD)
*****************************************************************
 SELECT ORDERS-FILE
        ASSIGN TO "ORDERS"
        ORGANIZATION IS LINE SEQUENTIAL
        FILE STATUS IS WS-FS-ORDERS.

 SELECT PICKSHEET-FILE
        ASSIGN TO "PICKSHEET"
        ORGANIZATION IS LINE SEQUENTIAL
        FILE STATUS IS WS-FS-PICKSHEET.

 SELECT PICKRPT-FILE
        ASSIGN TO "PICKRPT"
        ORGANIZATION IS LINE SEQUENTIAL.

 SELECT SORT-FILE
        ASSIGN TO "SORTWK1".

 SELECT WORK-FILE
        ASSIGN TO "PICKWORK"
        ORGANIZATION IS SEQUENTIAL.
*
