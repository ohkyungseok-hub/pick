*****************************************************************
*  PL-BUILD-PICK-DETAIL.CBL
*  SHADING TOGGLE / HIGH-QUANTITY FLAG / PAGE-BREAK FLAG.
*  COPY INTO THE PROCEDURE DIVISION OF PICKING-SHEET-REPORT, RIGHT
*  AFTER 4100-WRITE-DETAIL-ROW.  USES THE W2- FIELDS CARRIED IN
*  PICKING-SHEET-REPORT'S OWN WORKING-STORAGE (W2-SHADE-ON,
*  W2-PREV-PROD-CODE, W2-PREV-ADDRESS, W2-FIRST-ROW-WRITTEN).
*****************************************************************
*  2021-11-08 M.CHO     WH-512  ORIGINAL - CARRIES THE THREE
*                                REPORT-CONTROL SIGNALS THAT USED
*                                TO BE PENCILLED IN BY HAND ON THE
*                                PRINTED SHEET
*  2022-02-14 M.CHO     WH-527  FIX: SUBTOTAL ROWS MUST KEEP THE
*                                SHADING OF THE GROUP ABOVE, NOT
*                                RESET IT
*****************************************************************
 BUILD-PICK-DETAIL-FLAGS.

     MOVE "N"                TO PO-HIQTY-FLAG.
     MOVE "N"                TO PO-PAGEBRK-FLAG.

     IF PO-DETAIL-ROW
        IF PO-PROD-CODE NOT = SPACES
           IF NOT W2-PREV-CODE-SET
              SET W2-PREV-CODE-SET   TO TRUE
              MOVE PO-PROD-CODE      TO W2-PREV-PROD-CODE
           ELSE
              IF PO-PROD-CODE NOT = W2-PREV-PROD-CODE
                 IF W2-SHADE-ON
                    SET W2-SHADE-OFF TO TRUE
                 ELSE
                    SET W2-SHADE-ON  TO TRUE
                 END-IF
                 MOVE PO-PROD-CODE   TO W2-PREV-PROD-CODE
              END-IF
           END-IF
        END-IF
        IF PO-ORDER-QTY NUMERIC
           IF PO-ORDER-QTY >= 2
              MOVE "Y"         TO PO-HIQTY-FLAG
           END-IF
        END-IF
     END-IF.

     IF W2-SHADE-ON
        MOVE "Y"               TO PO-SHADE-FLAG
     ELSE
        MOVE "N"               TO PO-SHADE-FLAG
     END-IF.

     IF W2-FIRST-ROW-WRITTEN
        IF PO-ADDRESS NOT = W2-PREV-ADDRESS
           MOVE "Y"             TO PO-PAGEBRK-FLAG
        END-IF
     ELSE
        SET W2-FIRST-ROW-WRITTEN TO TRUE
     END-IF.

     MOVE PO-ADDRESS            TO W2-PREV-ADDRESS.

 BUILD-PICK-DETAIL-FLAGS-EXIT.
     EXIT.
*
