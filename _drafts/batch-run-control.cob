 IDENTIFICATION DIVISION.
 PROGRAM-ID.    BATCH-RUN-CONTROL.
 AUTHOR.        J. PARK.
 INSTALLATION.  MERIDIAN FULFILLMENT CO. - EDP DEPT.
 DATE-WRITTEN.  03/14/1991.
 DATE-COMPILED.
 SECURITY.      WAREHOUSE OPERATIONS - INTERNAL USE ONLY.
*
**************************************************************
*  CHANGE LOG
**************************************************************
*  1991-03-14 J.PARK      WH-095  ORIGINAL - TOP-LEVEL MENU FOR
*                                THE COUNTER-SALE STEPS (ORDER
*                                CARD PRINT, RECONCILE, POST)
*  1994-06-02 J.PARK      WH-140  ADDED VOUCHER-STYLE 0-EXIT
*                                OPTION TO MENU
*  1999-01-06 D.REYES     WH-202  Y2K REVIEW - NO 2-DIGIT YEAR
*                                FIELDS IN THIS PROGRAM, NO
*                                CHANGE REQUIRED
*  2016-08-22 S.OKONKWO   WH-360  MENU REPLACED WITH A STRAIGHT
*                                RUN - OPERATIONS WANTED THE
*                                THREE E-COMMERCE STEPS TO RUN
*                                UNATTENDED OFF THE NIGHTLY
*                                SCHEDULER RATHER THAN WAIT ON
*                                A COUNTER OPERATOR TO PICK A
*                                MENU OPTION
*  2020-07-14 T.LINDQVIST WH-470  CONVORD RUNS BEFORE INVGUARD
*                                NOW SO THE GUARD PASS SEES THE
*                                CONVOUT LAYOUT COMMON TO ALL
*                                FOUR CHANNELS
*  2022-06-30 T.LINDQVIST WH-533  STEP COMPLETION MESSAGES ADDED
*                                TO THE RUN LOG
*  2023-11-08 D.REYES     WH-560  DRIVER NOW OPENS RUN-PARM AND
*                                LOGS THE CONFIGURED MARKETPLACE
*                                CODE BEFORE THE STEPS RUN, PER
*                                THE WSRUNPRM BANNER - PREVIOUSLY
*                                ONLY CONVORD READ THE FILE
**************************************************************
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
*
*    ONLY THE RUN-PARM-FILE SELECT OUT OF THIS COPYBOOK IS
*    ACTUALLY OPENED BELOW (SEE WSRUNPRM.CBL BANNER) - THE
*    MKTORD/CONVOUT SELECTS RIDE ALONG UNUSED SO THIS DRIVER
*    AND CONVORD SHARE ONE COPYBOOK INSTEAD OF TWO.
     COPY "SLMKTORD.CBL".
*
 DATA DIVISION.
 FILE SECTION.
     COPY "FDMKTORD.CBL".
*
 WORKING-STORAGE SECTION.
     COPY "WSRUNPRM.CBL".
*
 01  WS-FS-MKTORD                PIC X(02) VALUE "00".
 01  WS-FS-CONVOUT               PIC X(02) VALUE "00".
 01  WS-FS-RUNPARM               PIC X(02) VALUE "00".
*
*    ONE STATUS BYTE PER STEP, KEPT AS A SMALL TABLE SO A
*    FUTURE STEP ADDITION IS ONE FILLER LINE, NOT A NEW
*    01-LEVEL EVERY TIME (SEE WH-533).
 01  W-STEP-STATUS-LIST.
     05  FILLER                  PIC X(01) VALUE "0".
     05  FILLER                  PIC X(01) VALUE "0".
     05  FILLER                  PIC X(01) VALUE "0".
     05  FILLER                  PIC X(17).
 01  W-STEP-STATUS-TABLE REDEFINES W-STEP-STATUS-LIST.
     05  W-STEP-STATUS           PIC X(01) OCCURS 3 TIMES.
         88  W-STEP-OK               VALUE "0".
         88  W-STEP-FAILED           VALUE "1".
*
 01  W-STEP-NAME-LIST.
     05  FILLER                  PIC X(20) VALUE
                                  "PICKSHT".
     05  FILLER                  PIC X(20) VALUE
                                  "CONVORD".
     05  FILLER                  PIC X(20) VALUE
                                  "INVGUARD".
 01  W-STEP-NAME-TABLE REDEFINES W-STEP-NAME-LIST.
     05  W-STEP-NAME             PIC X(20) OCCURS 3 TIMES.
 01  W-STEP-NAME-FLAT REDEFINES W-STEP-NAME-LIST PIC X(60).
*
*
 77  W-STEP-IDX                  PIC 9(01) COMP VALUE ZERO.
*
 PROCEDURE DIVISION.
*
 0000-MAIN-LINE.
*
     DISPLAY "BATCH-RUN-CONTROL: NIGHTLY E-COMMERCE RUN START".
*
     PERFORM 0500-READ-RUN-PARM THRU 0500-READ-RUN-PARM-EXIT.
*
     PERFORM 1000-RUN-PICKSHT THRU 1000-RUN-PICKSHT-EXIT.
     PERFORM 2000-RUN-CONVORD THRU 2000-RUN-CONVORD-EXIT.
     PERFORM 3000-RUN-INVGUARD THRU 3000-RUN-INVGUARD-EXIT.
*
     PERFORM 9000-REPORT-STEP-STATUS
             THRU 9000-REPORT-STEP-STATUS-EXIT
             VARYING W-STEP-IDX FROM 1 BY 1
             UNTIL W-STEP-IDX > 3.
*
     DISPLAY "BATCH-RUN-CONTROL: NIGHTLY E-COMMERCE RUN END".
     STOP RUN.
*
 0000-MAIN-LINE-EXIT.
     EXIT.
*
**************************************************************
*    READ THE ONE-RECORD RUN-PARM FILE JUST FAR ENOUGH TO LOG
*    WHICH MARKETPLACE IS CONFIGURED FOR TONIGHT'S RUN.  THE
*    CODE ITSELF IS NOT PASSED ON - CONVORD RE-READS RUN-PARM
*    FOR ITS OWN USE (SEE WSRUNPRM.CBL).
**************************************************************
 0500-READ-RUN-PARM.
*
     OPEN INPUT RUN-PARM-FILE.
     MOVE SPACES               TO WS-RUN-PARM-RECORD.
     READ RUN-PARM-FILE INTO WS-RUN-PARM-RECORD
          AT END
             DISPLAY "BATCH-RUN-CONTROL: RUN-PARM FILE IS "
             DISPLAY "EMPTY - MARKETPLACE CODE NOT LOGGED."
     END-READ.
     CLOSE RUN-PARM-FILE.
*
     IF WS-MARKET-CODE NOT = SPACES
        DISPLAY "BATCH-RUN-CONTROL: MARKETPLACE CODE ON FILE "
                "IS " WS-MARKET-CODE.
*
 0500-READ-RUN-PARM-EXIT.
     EXIT.
*
**************************************************************
*    STEP 1 - PICKING SHEET.  SORTS THE ORDER EXTRACT BY
*    ADDRESS/PROD-CODE AND WRITES THE DETAIL/SUBTOTAL SHEET.
**************************************************************
 1000-RUN-PICKSHT.
*
     MOVE "0"                    TO W-STEP-STATUS (1).
     CALL "picking-sheet-report".
     DISPLAY "BATCH-RUN-CONTROL: PICKSHT STEP COMPLETE".
*
 1000-RUN-PICKSHT-EXIT.
     EXIT.
*
**************************************************************
*    STEP 2 - MARKETPLACE ORDER CONVERSION.  READS THE
*    RUN-PARM RECORD FOR THE MARKETPLACE CODE ITSELF, SO
*    THIS PROGRAM PASSES NOTHING TO IT.
**************************************************************
 2000-RUN-CONVORD.
*
     MOVE "0"                    TO W-STEP-STATUS (2).
     CALL "marketplace-order-convert".
     DISPLAY "BATCH-RUN-CONTROL: CONVORD STEP COMPLETE".
*
 2000-RUN-CONVORD-EXIT.
     EXIT.
*
**************************************************************
*    STEP 3 - PHONE-COLUMN GUARD.  RUNS AGAINST THE CONVOUT
*    FILE THE CONVORD STEP JUST WROTE.
**************************************************************
 3000-RUN-INVGUARD.
*
     MOVE "0"                    TO W-STEP-STATUS (3).
     CALL "invoice-phone-guard".
     DISPLAY "BATCH-RUN-CONTROL: INVGUARD STEP COMPLETE".
*
 3000-RUN-INVGUARD-EXIT.
     EXIT.
*
 9000-REPORT-STEP-STATUS.
*
     IF W-STEP-OK (W-STEP-IDX)
        DISPLAY "BATCH-RUN-CONTROL: " W-STEP-NAME (W-STEP-IDX)
                " OK"
     ELSE
        DISPLAY "BATCH-RUN-CONTROL: " W-STEP-NAME (W-STEP-IDX)
                " FAILED".
*
 9000-REPORT-STEP-STATUS-EXIT.
     EXIT.
*
