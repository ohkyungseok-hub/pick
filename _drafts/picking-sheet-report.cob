*****************************************************************
*  PROGRAM:      PICKING-SHEET-REPORT
*  SYSTEM:       WAREHOUSE ORDER-FILE / PICKING SHEET BATCH
*  INSTALLATION: MERIDIAN FULFILLMENT CO. - EDP DEPT
*****************************************************************
*  CHANGE LOG
*  ----------
*  1987-06-02 J.PARK      WH-014  ORIGINAL - REPLACES THE HAND-
*                                 SORTED CARBON PICKING SLIPS;
*                                 READS THE ORDER CARDS, SORTS BY
*                                 ADDRESS AND PRINTS ONE SLIP PER
*                                 STOP
*  1988-04-11 J.PARK      WH-014  ADDED PER-ADDRESS QUANTITY
*                                 SUBTOTAL ("TOTAL") LINE
*  1990-01-30 J.PARK      WH-071  SORT KEY EXTENDED TO PRODUCT
*                                 CODE WITHIN ADDRESS SO PICKERS
*                                 CAN WORK ONE BIN RUN AT A TIME
*  1993-09-02 J.PARK      WH-088  ADDED REQUEST-MEMO TO THE SLIP
*  1999-01-06 D.REYES     WH-201  Y2K REVIEW - NO DATE FIELDS
*                                 PROCESSED HERE, REVIEW PASSED
*  2004-11-19 D.REYES     WH-260  STABLE SORT REQUIRED - PICKERS
*                                 COMPLAINED ORDER OF TIES ON THE
*                                 SLIP CHANGED FROM RUN TO RUN;
*                                 ADDED SEQUENCE-NUMBER TIEBREAK
*  2015-03-19 S.OKONKWO   WH-340  ORDERS NOW EXTRACTED FROM THE
*                                 WEB STOREFRONT AS A WIDE TEXT
*                                 ROW INSTEAD OF PUNCHED CARDS;
*                                 ADDED COLUMN-POSITION SELECTION
*                                 AND ADDRESS NORMALIZATION
*  2019-06-24 T.LINDQVIST WH-455  "합계" SUBTOTAL LABEL RESTORED
*                                 PER OPERATIONS REQUEST (WAS
*                                 PRINTING "TOTAL" SINCE WH-340)
*  2021-11-08 M.CHO       WH-512  ADDED SHADE-FLAG / HIQTY-FLAG /
*                                 PAGEBRK-FLAG TO THE FLAT PICK
*                                 OUTPUT SO THE WAREHOUSE SHEET
*                                 CAN COLOR AND PAGE THE SLIP
*                                 THE SAME WAY THE PRINTED
*                                 REPORT DOES
*  2022-02-14 M.CHO       WH-527  SHADING FIX - SUBTOTAL ROW MUST
*                                 NOT FLIP THE SHADE STATE
*  2023-04-11 T.LINDQVIST WH-541  QTY COERCION FIX - SHORT
*                                 QUANTITIES ("12" IN A 7-BYTE
*                                 CELL) WERE COMING BACK ZERO;
*                                 SCAN/MOVE NOW WORK OFF THE
*                                 TRIMMED TEXT LENGTH
*  2024-09-30 D.REYES     WH-558  W2-SHADE-OFF 88-LEVEL WAS
*                                 MISSING FROM W2-SHADE-SWITCH -
*                                 PL-BUILD-PICK-DETAIL COULD NOT
*                                 SET THE SWITCH BACK OFF
*  2025-05-19 D.REYES     WH-572  PARAGRAPHS NOW USE PERFORM ...
*                                 THRU ... -EXIT THROUGHOUT (WAS
*                                 BARE PERFORM, LEAVING THE EXIT
*                                 PARAGRAPHS UNREACHABLE); ADDED
*                                 A FAST-PATH GO TO FOR THE ALL-
*                                 BLANK QTY CASE IN 2000-COERCE-
*                                 ORDER-QTY
*****************************************************************
 IDENTIFICATION DIVISION.
 PROGRAM-ID.    PICKING-SHEET-REPORT.
 AUTHOR.        J. PARK.
 INSTALLATION.  MERIDIAN FULFILLMENT CO. - EDP DEPT.
 DATE-WRITTEN.  06/02/1987.
 DATE-COMPILED.
 SECURITY.      WAREHOUSE OPERATIONS - INTERNAL USE ONLY.

 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
*    C01 DRIVES THE FORM-FEED CHANNEL ON THE WAREHOUSE
*    PRINTER.  WS-NUMERIC-CLASS BACKS THE QTY-COERCION
*    DIGIT TEST IN 2050-TEST-ONE-QTY-DIGIT (WH-541).
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM
     CLASS WS-NUMERIC-CLASS IS "0" THRU "9".

 INPUT-OUTPUT SECTION.
 FILE-CONTROL.

*    SELECTS FOR ORDERS-FILE (RAW EXTRACT), WORK-FILE (SORT
*    WORK), PICKSHEET-FILE (FLAT PICK-OUT) AND PICKRPT-FILE
*    (PRINTED SHEET) - ONE SHARED COPYBOOK SINCE ALL FOUR
*    LIVE ON THIS ONE PROGRAM'S FILE-CONTROL PARAGRAPH.
     COPY "SLORDIN.CBL".

 DATA DIVISION.
 FILE SECTION.

*    RECORD LAYOUTS FOR THE FOUR FILES ABOVE.
     COPY "FDORDIN.CBL".

 WORKING-STORAGE SECTION.

*    SHARED ADDRESS-NORMALIZATION WORK AREA (SCAN POINTERS,
*    RAW/NORMAL ADDRESS FIELDS) - USED BY 2100-NORMALIZE-
*    ADDRESS AND ITS 2150-COPY-ONE-CHAR HELPER BELOW.
     COPY "WSADDR01.CBL".

*    STANDARD TWO-BYTE FILE-STATUS BYTES.
 01  WS-FS-ORDERS                 PIC X(02) VALUE "00".
 01  WS-FS-PICKSHEET              PIC X(02) VALUE "00".

*    END-OF-FILE SWITCHES.  KEPT SEPARATE (RATHER THAN ONE
*    SWITCH FOR BOTH FILES) SINCE THE SORT INPUT PROCEDURE
*    RUNS AND CLOSES ORDERS-FILE LONG BEFORE WORK-FILE OPENS.
 01  W-END-OF-ORDERS              PIC X(01) VALUE "N".
     88  END-OF-ORDERS                VALUE "Y".

 01  W-END-OF-WORK                PIC X(01) VALUE "N".
     88  END-OF-WORK                  VALUE "Y".

*    W-COLUMN-COUNT COUNTS DOWN FROM 25 IN THE BACKWARD SCAN;
*    IF IT REACHES 22 OR LOWER BEFORE A NON-BLANK CELL TURNS
*    UP, THE ROW IS SHORT OF THE 23 MAPPED COLUMNS.
 01  W-COLUMN-COUNT                PIC 9(4) COMP.
     88  W-NOT-ENOUGH-COLUMNS          VALUE 0 THRU 22.

*    COLUMN ORDINALS OF THE MAPPED FIELDS (WH-340).  KEPT AS
*    NAMED CONSTANTS RATHER THAN LITERAL SUBSCRIPTS SO A
*    FUTURE EXTRACT LAYOUT CHANGE IS ONE-LINE-PER-FIELD, NOT
*    A HUNT THROUGH THE PROCEDURE DIVISION.
 01  W1-PROD-CODE-COL              PIC 9(4) COMP VALUE 10.
 01  W1-PROD-NAME-COL              PIC 9(4) COMP VALUE 11.
 01  W1-OPTION-COL                 PIC 9(4) COMP VALUE 12.
*    COLUMN 13 (LIST PRICE) IS NOT CARRIED TO THE SLIP.
 01  W1-QTY-COL                    PIC 9(4) COMP VALUE 14.
*    COLUMNS 15-16 (UNIT PRICE, ORDER STATUS) ARE NOT CARRIED.
 01  W1-MEMBER-COL                 PIC 9(4) COMP VALUE 17.
*    COLUMNS 18-21 ARE ACCOUNT/PAYMENT COLUMNS - NOT ON THE
*    PICKING SHEET.
 01  W1-ADDRESS-COL                PIC 9(4) COMP VALUE 22.
 01  W1-MEMO-COL                   PIC 9(4) COMP VALUE 23.

*    ONE MAPPED, EDITED ORDER ROW - THIS IS WHAT ACTUALLY
*    GOES TO THE SORT, NOT THE RAW EXTRACT ROW.
 01  WS-ORDER-IN-RECORD.
     05  OI-PROD-CODE               PIC X(18).
     05  OI-PROD-NAME               PIC X(60).
     05  OI-OPTION-TXT              PIC X(50).
     05  OI-ORDER-QTY-TEXT          PIC X(07).
     05  OI-MEMBER-NAME             PIC X(18).
     05  OI-ADDRESS                 PIC X(100).
     05  OI-REQUEST-MEMO            PIC X(40).
     05  FILLER                     PIC X(05).

*    LETS THE QTY-COERCION SCAN ADDRESS THE 7 QTY-TEXT BYTES
*    ONE AT A TIME BY SUBSCRIPT INSTEAD OF REFERENCE
*    MODIFICATION EVERY TIME THROUGH THE LOOP (WH-541).
 01  FILLER REDEFINES WS-ORDER-IN-RECORD.
     05  FILLER                     PIC X(128).
     05  OI-QTY-DIGIT-CHECK         PIC X(01) OCCURS 7 TIMES.
     05  FILLER                     PIC X(163).

*    QTY-COERCION WORK AREA (WH-541).  SIGNED SO A BAD
*    NEGATIVE QUANTITY ON THE EXTRACT STILL MOVES CLEANLY
*    RATHER THAN ABENDING ON SIZE ERROR.
 01  OI-ORDER-QTY-NUM               PIC S9(7).
 01  W-QTY-DIGIT-IDX                PIC 9(2) COMP.
 01  W-QTY-TEXT-LEN                 PIC 9(2) COMP.
 01  W-QTY-ALL-DIGITS-SW            PIC X(01).
     88  W-QTY-ALL-DIGITS               VALUE "Y".
 01  W-QTY-JUST-TEXT                PIC X(07).

*    SHADE / HIQTY / PAGEBRK STATE (WH-512, WH-527)
 01  W2-SHADE-SWITCH                PIC X(01) VALUE "N".
     88  W2-SHADE-ON                    VALUE "Y".
     88  W2-SHADE-OFF                   VALUE "N".
*    THE PL-BUILD-PICK-DETAIL COPYBOOK COMPARES THE CURRENT
*    PROD-CODE AGAINST THESE TO DECIDE WHEN TO FLIP THE SHADE
*    SWITCH - THE FIELDS LIVE HERE, NOT IN THE COPYBOOK, SO
*    THEY SURVIVE ACROSS THE MANY TIMES THAT COPYBOOK IS
*    COPIED INTO THIS PROGRAM (ONCE PER DETAIL/SUBTOTAL ROW).
 01  W2-PREV-CODE-SWITCH            PIC X(01) VALUE "N".
     88  W2-PREV-CODE-SET               VALUE "Y".
 01  W2-PREV-PROD-CODE              PIC X(18) VALUE SPACES.
 01  W2-FIRST-ROW-SWITCH            PIC X(01) VALUE "N".
     88  W2-FIRST-ROW-WRITTEN           VALUE "Y".
 01  W2-PREV-ADDRESS                PIC X(100) VALUE SPACES.

*    GROUP AND GRAND TOTAL ACCUMULATORS
 01  W3-GROUP-QTY-TOTAL             PIC S9(9) COMP VALUE ZERO.
 01  W3-GRAND-QTY-TOTAL             PIC S9(11) COMP VALUE ZERO.
 01  W3-DETAIL-COUNT                PIC 9(7) COMP VALUE ZERO.
 01  W3-SUBTOTAL-COUNT              PIC 9(7) COMP VALUE ZERO.
 01  W3-CURRENT-ADDRESS             PIC X(100) VALUE SPACES.

*    54 PRINTED LINES IS THE FORM-STOP LIMIT ON THE WAREHOUSE
*    PRINTER (66-LINE FORM LESS TOP/BOTTOM MARGIN).
 01  W-PRINTED-LINES                PIC 99 COMP.
     88  PAGE-FULL                      VALUE 54 THRU 99.
 01  PAGE-NUMBER                    PIC 9(04) VALUE ZERO.

*    PRINTED-REPORT LINE LAYOUTS.
*    TITLE LINE - PRINTED ONCE PER PAGE, ABOVE THE COLUMN
*    HEADINGS.
 01  TITLE-LINE.
     05  FILLER                     PIC X(45) VALUE SPACES.
     05  FILLER                     PIC X(20) VALUE
                                     "DAILY PICKING SHEET".
     05  FILLER                     PIC X(58) VALUE SPACES.
     05  FILLER                     PIC X(05) VALUE "PAGE:".
     05  TL-PAGE-NUMBER             PIC ZZZ9.

*    COLUMN CAPTIONS - LINE UP WITH DETAIL-LINE BELOW.
 01  HEADING-1.
     05  FILLER                     PIC X(18) VALUE "PROD-CODE".
     05  FILLER                     PIC X(60) VALUE "PRODUCT".
     05  FILLER                     PIC X(50) VALUE "OPTION".
     05  FILLER                     PIC X(10) VALUE "  QTY".
     05  FILLER                     PIC X(18) VALUE "MEMBER".
     05  FILLER                     PIC X(50) VALUE "ADDRESS".
     05  FILLER                     PIC X(40) VALUE "MEMO".

*    UNDERLINE RULE BENEATH THE CAPTIONS.
 01  HEADING-2.
     05  FILLER                     PIC X(18) VALUE ALL "-".
     05  FILLER                     PIC X(01) VALUE SPACE.
     05  FILLER                     PIC X(60) VALUE ALL "-".
     05  FILLER                     PIC X(01) VALUE SPACE.
     05  FILLER                     PIC X(50) VALUE ALL "-".
     05  FILLER                     PIC X(01) VALUE SPACE.
     05  FILLER                     PIC X(10) VALUE ALL "-".
     05  FILLER                     PIC X(01) VALUE SPACE.
     05  FILLER                     PIC X(18) VALUE ALL "-".
     05  FILLER                     PIC X(01) VALUE SPACE.
     05  FILLER                     PIC X(50) VALUE ALL "-".

*    ONE PRINTED PRODUCT LINE OR SUBTOTAL LINE.  D-MARK
*    CARRIES THE SAME SHADE/HIQTY EYE-FLAGS AS THE FLAT
*    PICK-OUT ROW SO THE PRINTED SHEET AND THE HANDHELD
*    NEVER DISAGREE (WH-512).  D-ADDRESS IS TRUNCATED TO 50
*    BYTES SINCE THE NORMALIZED 100-BYTE ADDRESS RARELY RUNS
*    THAT LONG AND THE PRINTED FORM HAS NO ROOM FOR MORE.
 01  DETAIL-LINE.
     05  D-MARK                     PIC X(02).
     05  D-PROD-CODE                PIC X(18).
     05  D-PROD-NAME                PIC X(60).
     05  D-OPTION-TXT               PIC X(50).
     05  D-ORDER-QTY                PIC ZZZ,ZZ9-.
     05  FILLER                     PIC X(02).
     05  D-MEMBER-NAME              PIC X(18).
     05  D-ADDRESS                  PIC X(50).
     05  D-REQUEST-MEMO             PIC X(40).

*    END-OF-RUN OPERATOR COUNT LINE - SEE 9000-FINISH-RUN.
 01  TRAILER-LINE.
     05  FILLER                     PIC X(20) VALUE SPACES.
     05  FILLER                     PIC X(15) VALUE "ROWS:".
     05  T-DETAIL-COUNT             PIC ZZZ,ZZ9.
     05  FILLER                     PIC X(05) VALUE SPACES.
     05  FILLER                     PIC X(18) VALUE "GROUPS:".
     05  T-SUBTOTAL-COUNT           PIC ZZZ,ZZ9.
     05  FILLER                     PIC X(05) VALUE SPACES.
     05  FILLER                     PIC X(13) VALUE "GRAND QTY:".
     05  T-GRAND-QTY                PIC ZZZ,ZZZ,ZZ9.
*    STANDALONE SEQUENCE-NUMBER COUNTER (WH-260) - A 77-LEVEL
*    SO IT STANDS APART FROM THE GROUPED W-PREFIX AREAS ABOVE.
 77  W2-SEQ-NO                      PIC 9(8) COMP VALUE ZERO.
*
 PROCEDURE DIVISION.

**************************************************************
*    MAIN LINE.  SORTS THE EXTRACT INTO ADDRESS/PROD-CODE/
*    SEQ-NO ORDER (THE SORT INPUT PROCEDURE DOES THE COLUMN
*    MAPPING, ADDRESS NORMALIZATION AND QTY COERCION AS EACH
*    RAW ROW GOES INTO THE SORT), THEN WALKS THE SORTED WORK
*    FILE ONE ADDRESS GROUP AT A TIME PRINTING DETAIL ROWS
*    UNTIL THE ADDRESS CHANGES, FOLLOWED BY A SUBTOTAL ROW.
**************************************************************
 0000-MAIN-LINE.

*    ADDRESS MAJOR, PROD-CODE MINOR (WH-071 - LETS A PICKER
*    WORK ONE BIN RUN AT A STOP), SEQ-NO AS THE STABLE-SORT
*    TIEBREAK (WH-260) SO TWO ORDERS FOR THE SAME PROD-CODE
*    AT THE SAME ADDRESS COME OUT IN EXTRACT ORDER EVERY RUN.
     SORT SORT-FILE
         ON ASCENDING KEY SW-ADDRESS
                          SW-PROD-CODE
                          SW-SEQ-NO
         INPUT PROCEDURE  1000-BUILD-SORT-INPUT
                    THRU  1000-BUILD-SORT-INPUT-EXIT
         GIVING WORK-FILE.

*    PICKSHEET-FILE IS THE FLAT PICK-OUT ROW FOR THE
*    WAREHOUSE HANDHELD (WH-512); PICKRPT-FILE IS THE PRINTED
*    SHEET.  BOTH ARE BUILT FROM THE SAME SORTED WORK FILE SO
*    THEY NEVER GET OUT OF STEP WITH EACH OTHER.
     OPEN INPUT  WORK-FILE.
     OPEN OUTPUT PICKSHEET-FILE.
     OPEN OUTPUT PICKRPT-FILE.

     MOVE "N"                TO W-END-OF-WORK.
     PERFORM PRINT-HEADINGS THRU PRINT-HEADINGS-EXIT.
     PERFORM 3000-READ-WORK-NEXT THRU 3000-READ-WORK-NEXT-EXIT.

     PERFORM 4000-PRINT-ADDRESS-GROUP
             THRU 4000-PRINT-ADDRESS-GROUP-EXIT
             UNTIL END-OF-WORK.

     PERFORM 9000-FINISH-RUN THRU 9000-FINISH-RUN-EXIT.

     CLOSE WORK-FILE.
     CLOSE PICKSHEET-FILE.
     CLOSE PICKRPT-FILE.

*    EXIT PROGRAM IS A HOLDOVER FROM WHEN THIS RAN AS A CALLED
*    SUBPROGRAM UNDER THE OLD COUNTER-SALE MENU (WH-095) -
*    HARMLESS NOW THAT STOP RUN FOLLOWS IT UNCONDITIONALLY.
     EXIT PROGRAM.
     STOP RUN.
*
**************************************************************
*    SORT INPUT PROCEDURE.  OPENS THE RAW WEB-STOREFRONT
*    EXTRACT (WH-340), DRIVES THE READ/RELEASE LOOP UNTIL
*    END-OF-ORDERS, AND CLOSES IT AGAIN.  W2-SEQ-NO IS RESET
*    TO ZERO HERE SO THE STABLE-SORT TIEBREAK (WH-260) STARTS
*    FRESH EVERY RUN REGARDLESS OF WHAT THE LAST RUN LEFT
*    BEHIND IN WORKING-STORAGE.
**************************************************************
 1000-BUILD-SORT-INPUT.

     OPEN INPUT ORDERS-FILE.
     MOVE "N"                TO W-END-OF-ORDERS.
     MOVE ZERO                TO W2-SEQ-NO.

     PERFORM 1100-READ-ORDERS-NEXT
             THRU 1100-READ-ORDERS-NEXT-EXIT.
     IF NOT END-OF-ORDERS
        PERFORM 1200-RELEASE-ONE-ORDER
                THRU 1200-RELEASE-ONE-ORDER-EXIT
                UNTIL END-OF-ORDERS
     END-IF.

     CLOSE ORDERS-FILE.

 1000-BUILD-SORT-INPUT-EXIT.
     EXIT.
*
**************************************************************
*    NEXT RAW ORDER ROW OFF THE EXTRACT.  ALSO RUNS THE
*    COLUMN-COUNT SANITY CHECK ON EVERY ROW READ (NOT JUST
*    THE FIRST) SINCE A BAD EXPORT CAN DROP TRAILING COLUMNS
*    PARTWAY THROUGH A FILE, NOT JUST AT THE TOP.
**************************************************************
 1100-READ-ORDERS-NEXT.

     READ ORDERS-FILE
         AT END
             MOVE "Y"        TO W-END-OF-ORDERS
     END-READ.

     IF NOT END-OF-ORDERS
        PERFORM 1150-CHECK-COLUMN-COUNT
                THRU 1150-CHECK-COLUMN-COUNT-EXIT
     END-IF.

 1100-READ-ORDERS-NEXT-EXIT.
     EXIT.
*
 1150-CHECK-COLUMN-COUNT.

*    EVERY ROW MUST CARRY AT LEAST AS MANY CELLS AS THE
*    HIGHEST MAPPED COLUMN ORDINAL (23 - REQUEST MEMO).  A
*    BLANK TRAILING CELL STILL COUNTS, SO WE TEST THE FIRST
*    BLANK-FILLED HIGH-ORDER CELL, NOT THE OCCURRENCE COUNT.

     MOVE 25                 TO W-COLUMN-COUNT.
     PERFORM 1160-SCAN-BACK-ONE-CELL
             THRU 1160-SCAN-BACK-ONE-CELL-EXIT
             VARYING W-COLUMN-COUNT FROM 25 BY -1
             UNTIL W-COLUMN-COUNT = 0
                OR OE-CELL (W-COLUMN-COUNT) NOT = SPACES.

*    SETTING END-OF-ORDERS HERE STOPS THE READ LOOP COLD -
*    THIS SHOP WOULD RATHER ABORT THE RUN AND HAVE OPERATIONS
*    FIX THE EXPORT THAN PRINT A PARTIAL, GARBLED PICK SLIP.
     IF W-NOT-ENOUGH-COLUMNS
        DISPLAY "PICKING-SHEET-REPORT: ORDER ROW HAS FEWER THAN "
        DISPLAY "23 COLUMNS - RUN ABORTED."
        MOVE "Y"             TO W-END-OF-ORDERS
     END-IF.

 1150-CHECK-COLUMN-COUNT-EXIT.
     EXIT.
*
 1160-SCAN-BACK-ONE-CELL.

*    EMPTY BY DESIGN - THE PERFORM VARYING CLAUSE DOES ALL
*    THE WORK OF WALKING BACK UNTIL A NON-BLANK CELL OR THE
*    FRONT OF THE ROW IS FOUND.

     CONTINUE.

 1160-SCAN-BACK-ONE-CELL-EXIT.
     EXIT.
*
**************************************************************
*    MOVES THE MAPPED CELLS OF ONE RAW ORDER ROW INTO THE
*    ORDER-IN WORKING RECORD, RUNS THE ADDRESS NORMALIZE AND
*    QTY COERCION EDITS AGAINST IT, STAMPS IT WITH THE NEXT
*    SEQ-NO (WH-260 STABLE-SORT TIEBREAK), AND RELEASES IT TO
*    THE SORT.  ONE CALL HANDLES ONE ORDER ROW.
**************************************************************
 1200-RELEASE-ONE-ORDER.

     MOVE OE-CELL (W1-PROD-CODE-COL) TO OI-PROD-CODE.
     MOVE OE-CELL (W1-PROD-NAME-COL) TO OI-PROD-NAME.
     MOVE OE-CELL (W1-OPTION-COL)    TO OI-OPTION-TXT.
     MOVE OE-CELL (W1-QTY-COL)       TO OI-ORDER-QTY-TEXT.
     MOVE OE-CELL (W1-MEMBER-COL)    TO OI-MEMBER-NAME.
     MOVE OE-CELL (W1-ADDRESS-COL)   TO WA-RAW-ADDRESS.
     MOVE OE-CELL (W1-MEMO-COL)      TO OI-REQUEST-MEMO.

     PERFORM 2100-NORMALIZE-ADDRESS
             THRU 2100-NORMALIZE-ADDRESS-EXIT.
     MOVE WA-NORMAL-ADDRESS   TO OI-ADDRESS.

     PERFORM 2000-COERCE-ORDER-QTY
             THRU 2000-COERCE-ORDER-QTY-EXIT.

     ADD 1                    TO W2-SEQ-NO.

     MOVE OI-ADDRESS          TO SW-ADDRESS.
     MOVE OI-PROD-CODE        TO SW-PROD-CODE.
     MOVE W2-SEQ-NO           TO SW-SEQ-NO.
     MOVE OI-PROD-NAME        TO SW-PROD-NAME.
     MOVE OI-OPTION-TXT       TO SW-OPTION-TXT.
     MOVE OI-ORDER-QTY-NUM    TO SW-ORDER-QTY.
     MOVE OI-MEMBER-NAME      TO SW-MEMBER-NAME.
     MOVE OI-REQUEST-MEMO     TO SW-REQUEST-MEMO.

*    ONE FULLY-EDITED ORDER ROW GOES TO THE SORT'S WORK FILE.
     RELEASE SORT-WORK-RECORD.

     PERFORM 1100-READ-ORDERS-NEXT
             THRU 1100-READ-ORDERS-NEXT-EXIT.

 1200-RELEASE-ONE-ORDER-EXIT.
     EXIT.
*
 2000-COERCE-ORDER-QTY.

*    BLANK OR NON-NUMERIC QUANTITY TEXT IS TREATED AS ZERO
*    (QUANTITY COERCION RULE).  OI-ORDER-QTY-TEXT COMES OFF THE
*    ORDER ROW LEFT-JUSTIFIED AND SPACE-PADDED, SO A SHORT
*    QUANTITY LIKE "12" ONLY OCCUPIES THE FIRST TWO BYTES - THE
*    DIGIT SCAN AND THE FINAL MOVE MUST WORK OFF THAT TRIMMED
*    LENGTH, NOT THE FULL 7-BYTE CELL, OR EVERY SHORT QUANTITY
*    COMES BACK ZERO (WH-541).

     MOVE ZERO                TO OI-ORDER-QTY-NUM.
     MOVE "Y"                 TO W-QTY-ALL-DIGITS-SW.
     MOVE 0                   TO W-QTY-TEXT-LEN.

*    AN ALL-BLANK CELL IS ALREADY CORRECTLY ZERO ABOVE - SKIP THE
*    SCAN/DIGIT-TEST WORK AND FALL STRAIGHT THROUGH TO THE EXIT.
     IF OI-ORDER-QTY-TEXT = SPACES
        GO TO 2000-COERCE-ORDER-QTY-EXIT.

     MOVE 7                   TO W-QTY-TEXT-LEN.
     PERFORM 2010-SCAN-BACK-QTY-TEXT
             THRU 2010-SCAN-BACK-QTY-TEXT-EXIT
             VARYING W-QTY-TEXT-LEN FROM 7 BY -1
             UNTIL W-QTY-TEXT-LEN = 0
                OR OI-QTY-DIGIT-CHECK (W-QTY-TEXT-LEN)
                   NOT = SPACE.
     PERFORM 2050-TEST-ONE-QTY-DIGIT
             THRU 2050-TEST-ONE-QTY-DIGIT-EXIT
             VARYING W-QTY-DIGIT-IDX FROM 1 BY 1
             UNTIL W-QTY-DIGIT-IDX > W-QTY-TEXT-LEN
                OR NOT W-QTY-ALL-DIGITS.

*    RIGHT-JUSTIFY THE TRIMMED DIGIT STRING INTO A ZERO-
*    FILLED 7-BYTE WORK FIELD BEFORE THE NUMERIC MOVE - A
*    STRAIGHT MOVE OF THE UN-PADDED TEXT WOULD LEFT-JUSTIFY
*    INTO THE NUMERIC RECEIVING FIELD AND COME OUT AS
*    THOUSANDS INSTEAD OF UNITS (WH-541).
     IF W-QTY-ALL-DIGITS
        MOVE ZEROS            TO W-QTY-JUST-TEXT
        MOVE OI-ORDER-QTY-TEXT (1:W-QTY-TEXT-LEN)
                              TO W-QTY-JUST-TEXT
                                 (8 - W-QTY-TEXT-LEN:
                                  W-QTY-TEXT-LEN)
        MOVE W-QTY-JUST-TEXT  TO OI-ORDER-QTY-NUM
     END-IF.

 2000-COERCE-ORDER-QTY-EXIT.
     EXIT.
*
 2010-SCAN-BACK-QTY-TEXT.

*    EMPTY BY DESIGN - THE PERFORM VARYING CLAUSE WALKS BACK
*    FROM BYTE 7 UNTIL IT FINDS THE LAST SIGNIFICANT DIGIT.

     CONTINUE.

 2010-SCAN-BACK-QTY-TEXT-EXIT.
     EXIT.
*
*    ONE DIGIT OF THE TRIMMED QTY TEXT.  A SINGLE NON-DIGIT
*    ANYWHERE IN THE TRIMMED STRING FAILS THE WHOLE QUANTITY
*    (E.G. "12-3") AND THE ROW COMES BACK ZERO PER THE
*    COERCION RULE, NOT PARTIALLY-CONVERTED.
 2050-TEST-ONE-QTY-DIGIT.

     IF OI-QTY-DIGIT-CHECK (W-QTY-DIGIT-IDX)
        IS NOT WS-NUMERIC-CLASS
        MOVE "N"              TO W-QTY-ALL-DIGITS-SW
     END-IF.

 2050-TEST-ONE-QTY-DIGIT-EXIT.
     EXIT.
*
**************************************************************
*    WEB STOREFRONT ADDRESSES (WH-340) SOMETIMES CARRY AN
*    EMBEDDED CR/LF WHERE THE CUSTOMER TYPED A LINE BREAK IN
*    THE ADDRESS BOX, AND OFTEN CARRY DOUBLE/TRIPLE BLANKS
*    FROM COPY-PASTED ADDRESSES.  THIS PARAGRAPH TRANSLATES
*    THE LINE-BREAK BYTES TO SPACE, THEN COLLAPSES ANY RUN OF
*    BLANKS (ORIGINAL OR TRANSLATED) DOWN TO ONE SEPARATOR SO
*    THE SAME PHYSICAL ADDRESS ALWAYS SORTS AND GROUPS THE
*    SAME WAY REGARDLESS OF HOW THE CUSTOMER TYPED IT.
**************************************************************
 2100-NORMALIZE-ADDRESS.

     MOVE SPACES               TO WA-WORK-ADDRESS.
     MOVE WA-RAW-ADDRESS        TO WA-WORK-ADDRESS.

*    X"0A"/X"0D" ARE LINE-FEED AND CARRIAGE-RETURN.
     INSPECT WA-WORK-ADDRESS
             REPLACING ALL X"0A" BY SPACE
                        ALL X"0D" BY SPACE.

     MOVE SPACES                TO WA-NORMAL-ADDRESS.
     MOVE 1                     TO WA-OUT-PTR.
     MOVE "Y"                   TO WA-LAST-WAS-SPACE.

*    ONE PASS OVER ALL 100 BYTES OF THE WORK ADDRESS.
     PERFORM 2150-COPY-ONE-CHAR THRU 2150-COPY-ONE-CHAR-EXIT
             VARYING WA-SCAN-PTR FROM 1 BY 1
             UNTIL WA-SCAN-PTR > 100.

*    A TRAILING COLLAPSED BLANK (INPUT ENDED IN WHITESPACE) IS
*    STILL SITTING AT THE LAST FILLED POSITION - BACK IT OUT.

     IF WA-OUT-PTR > 1
        IF WA-NORMAL-CHAR (WA-OUT-PTR - 1) = SPACE
           MOVE SPACE            TO
                WA-NORMAL-CHAR (WA-OUT-PTR - 1)
        END-IF
     END-IF.

 2100-NORMALIZE-ADDRESS-EXIT.
     EXIT.
*
**************************************************************
*    ONE BYTE OF THE BLANK-COLLAPSE SCAN.  A SPACE ONLY GOES
*    OUT IF THE LAST BYTE COPIED WAS NOT ALSO A SPACE, WHICH
*    IS HOW A RUN OF BLANKS (OR A CR/LF PAIR TRANSLATED TO
*    BLANKS ABOVE) COLLAPSES DOWN TO ONE SEPARATOR BYTE.
**************************************************************
 2150-COPY-ONE-CHAR.

     IF WA-WORK-CHAR (WA-SCAN-PTR) = SPACE
        IF NOT WA-PREV-WAS-SPACE
           MOVE SPACE            TO WA-NORMAL-CHAR (WA-OUT-PTR)
           ADD 1                  TO WA-OUT-PTR
           MOVE "Y"               TO WA-LAST-WAS-SPACE
        END-IF
     ELSE
        MOVE WA-WORK-CHAR (WA-SCAN-PTR)
                                   TO WA-NORMAL-CHAR (WA-OUT-PTR)
        ADD 1                      TO WA-OUT-PTR
        MOVE "N"                   TO WA-LAST-WAS-SPACE
     END-IF.

 2150-COPY-ONE-CHAR-EXIT.
     EXIT.
*
**************************************************************
*    NEXT SORTED-WORK-FILE RECORD.  THIS IS THE ONLY PLACE
*    THAT SETS END-OF-WORK, SO EVERY PARAGRAPH THAT WALKS THE
*    WORK FILE MUST COME BACK THROUGH HERE TO GET THE NEXT
*    ADDRESS/PROD-CODE GROUP OR TO DISCOVER THE FILE IS DONE.
**************************************************************
 3000-READ-WORK-NEXT.

     READ WORK-FILE
         AT END
             MOVE "Y"        TO W-END-OF-WORK
     END-READ.

 3000-READ-WORK-NEXT-EXIT.
     EXIT.
*
**************************************************************
*    ONE PICKING STOP.  PRINTS EVERY DETAIL ROW SHARING THE
*    CURRENT ADDRESS (THE GROUP-QTY ACCUMULATOR IS RESET HERE
*    SO EACH STOP GETS ITS OWN SUBTOTAL), THEN THE "합계"
*    SUBTOTAL LINE FOR THE STOP.  CALLED ONCE PER ADDRESS
*    GROUP UNTIL THE WORK FILE RUNS OUT (WH-071 SORT-KEY
*    CHANGE MADE PROD-CODE THE MINOR KEY WITHIN THE GROUP).
**************************************************************
 4000-PRINT-ADDRESS-GROUP.

     MOVE ZERO                TO W3-GROUP-QTY-TOTAL.
     MOVE WK-ADDRESS           TO W3-CURRENT-ADDRESS.

     PERFORM 4100-WRITE-DETAIL-ROW THRU 4100-WRITE-DETAIL-ROW-EXIT
             UNTIL WK-ADDRESS NOT = W3-CURRENT-ADDRESS
                OR END-OF-WORK.

     PERFORM 4200-WRITE-SUBTOTAL-ROW
             THRU 4200-WRITE-SUBTOTAL-ROW-EXIT.

 4000-PRINT-ADDRESS-GROUP-EXIT.
     EXIT.
*
**************************************************************
*    ONE PRODUCT LINE OF THE CURRENT ADDRESS GROUP.  BUILDS
*    THE FLAT PICK-OUT ROW FIRST (SHADE/HIQTY/PAGEBRK FLAGS
*    COME BACK FROM THE COPYBOOK BELOW - WH-512) SO THE
*    WAREHOUSE HANDHELD SCREEN AND THE PRINTED SHEET NEVER
*    DISAGREE ON WHICH LINES ARE FLAGGED.  A PAGE-FULL OR
*    PO-BREAKS-PAGE CONDITION FORCES A NEW PAGE BEFORE THE
*    PRINTED ROW GOES OUT, BUT NEVER TOUCHES THE FLAT ROW.
**************************************************************
 4100-WRITE-DETAIL-ROW.

*    BUILD THE FLAT PICK-OUT ROW FIRST FROM THE SORTED WORK
*    RECORD - THE COPYBOOK BELOW READS PO-PROD-CODE TO DECIDE
*    WHETHER TO FLIP THE SHADE SWITCH.
     MOVE WK-PROD-CODE         TO PO-PROD-CODE.
     MOVE WK-PROD-NAME         TO PO-PROD-NAME.
     MOVE WK-OPTION-TXT        TO PO-OPTION-TXT.
     MOVE WK-ORDER-QTY         TO PO-ORDER-QTY.
     MOVE WK-MEMBER-NAME       TO PO-MEMBER-NAME.
     MOVE WK-ADDRESS           TO PO-ADDRESS.
     MOVE WK-REQUEST-MEMO      TO PO-REQUEST-MEMO.
     MOVE "D"                  TO PO-ROW-TYPE.

     COPY "PL-BUILD-PICK-DETAIL.CBL".

*    GROUP TOTAL FEEDS THE SUBTOTAL LINE; GRAND TOTAL FEEDS
*    THE END-OF-RUN TRAILER.
     ADD WK-ORDER-QTY          TO W3-GROUP-QTY-TOTAL.
     ADD WK-ORDER-QTY          TO W3-GRAND-QTY-TOTAL.
     ADD 1                     TO W3-DETAIL-COUNT.

     WRITE PICK-OUT-RECORD.

     IF PAGE-FULL
        PERFORM FINALIZE-PAGE THRU FINALIZE-PAGE-EXIT
        PERFORM PRINT-HEADINGS THRU PRINT-HEADINGS-EXIT
     END-IF.

*    SKIP THE FORCED BREAK WHEN W-PRINTED-LINES IS STILL 5 -
*    THAT MEANS THE HEADING JUST WENT OUT AND THIS ROW IS THE
*    FIRST ONE ON A FRESH PAGE ALREADY, SO BREAKING AGAIN
*    WOULD WASTE A WHOLE PAGE ON ONE ROW.
     IF PO-BREAKS-PAGE
        IF W-PRINTED-LINES NOT = 5
           PERFORM FINALIZE-PAGE THRU FINALIZE-PAGE-EXIT
           PERFORM PRINT-HEADINGS THRU PRINT-HEADINGS-EXIT
        END-IF
     END-IF.

*    D-MARK IS TWO EYE-FLAG BYTES ON THE PRINTED LINE - BYTE 1
*    ECHOES THE SHADE STATE, BYTE 2 FLAGS A HIGH QUANTITY THE
*    PICKER SHOULD DOUBLE-COUNT BEFORE BAGGING (WH-512).
     MOVE " "                  TO D-MARK.
     IF PO-SHADE-IS-ON
        MOVE "*"               TO D-MARK (1:1)
     END-IF.
     IF PO-QTY-IS-HIGH
        MOVE ">"                TO D-MARK (2:1)
     END-IF.

*    THEN BUILD THE PRINTED DETAIL LINE FROM THE SAME SORTED
*    WORK RECORD, PICKING UP D-MARK FROM THE FLAGS JUST SET.
     MOVE WK-PROD-CODE          TO D-PROD-CODE.
     MOVE WK-PROD-NAME          TO D-PROD-NAME.
     MOVE WK-OPTION-TXT         TO D-OPTION-TXT.
     MOVE WK-ORDER-QTY          TO D-ORDER-QTY.
     MOVE WK-MEMBER-NAME        TO D-MEMBER-NAME.
     MOVE WK-ADDRESS (1:50)     TO D-ADDRESS.
     MOVE WK-REQUEST-MEMO       TO D-REQUEST-MEMO.

     MOVE DETAIL-LINE           TO PICKRPT-RECORD.
     WRITE PICKRPT-RECORD BEFORE ADVANCING 1.
     ADD 1                      TO W-PRINTED-LINES.

*    PULL THE NEXT SORTED ROW BEFORE RETURNING - THE UNTIL
*    TEST IN 4000-PRINT-ADDRESS-GROUP NEEDS THE NEW ROW'S
*    ADDRESS ALREADY IN WK-ADDRESS TO KNOW IF THE GROUP HAS
*    ENDED.
     PERFORM 3000-READ-WORK-NEXT THRU 3000-READ-WORK-NEXT-EXIT.

 4100-WRITE-DETAIL-ROW-EXIT.
     EXIT.
*
**************************************************************
*    "합계" (SUBTOTAL) LINE FOR THE ADDRESS GROUP JUST
*    FINISHED (WH-455 RESTORED THIS LABEL AFTER WH-340
*    BRIEFLY PRINTED "TOTAL").  PO-HIQTY-FLAG IS FORCED "N"
*    HERE ON PURPOSE - A SUBTOTAL QTY IS A SUM ACROSS ROWS,
*    NOT ONE ORDER'S QTY, SO THE HIGH-QTY EYE-FLAG DOES NOT
*    APPLY.  WH-527: THE SHADE COPYBOOK MUST NOT FLIP THE
*    SHADE STATE ON THIS ROW OR THE NEXT GROUP'S FIRST DETAIL
*    ROW STARTS OUT ON THE WRONG SHADE.
**************************************************************
 4200-WRITE-SUBTOTAL-ROW.

     MOVE SPACES                TO PO-PROD-CODE
                                    PO-OPTION-TXT
                                    PO-MEMBER-NAME
                                    PO-REQUEST-MEMO.
     MOVE "합계"                 TO PO-PROD-NAME.
     MOVE W3-GROUP-QTY-TOTAL     TO PO-ORDER-QTY.
     MOVE W3-CURRENT-ADDRESS     TO PO-ADDRESS.
     MOVE "S"                    TO PO-ROW-TYPE.
     MOVE "N"                    TO PO-HIQTY-FLAG.

     COPY "PL-BUILD-PICK-DETAIL.CBL".

     ADD 1                       TO W3-SUBTOTAL-COUNT.

     WRITE PICK-OUT-RECORD.

     MOVE " "                    TO D-MARK.
     IF PO-SHADE-IS-ON
        MOVE "*"                 TO D-MARK (1:1)
     END-IF.

     MOVE SPACES                 TO D-PROD-CODE D-OPTION-TXT
                                     D-MEMBER-NAME D-REQUEST-MEMO.
     MOVE "합계"                  TO D-PROD-NAME.
     MOVE W3-GROUP-QTY-TOTAL      TO D-ORDER-QTY.
     MOVE W3-CURRENT-ADDRESS (1:50) TO D-ADDRESS.

     MOVE DETAIL-LINE             TO PICKRPT-RECORD.
     WRITE PICKRPT-RECORD BEFORE ADVANCING 2.
     ADD 2                        TO W-PRINTED-LINES.

 4200-WRITE-SUBTOTAL-ROW-EXIT.
     EXIT.
*
**************************************************************
*    END-OF-RUN TRAILER AND OPERATOR RUN COUNTS.  ONE-TIME
*    PARAGRAPH, CALLED ONCE FROM 0000-MAIN-LINE AFTER THE
*    WORK FILE IS EXHAUSTED.
**************************************************************
 9000-FINISH-RUN.

     MOVE W3-DETAIL-COUNT         TO T-DETAIL-COUNT.
     MOVE W3-SUBTOTAL-COUNT       TO T-SUBTOTAL-COUNT.
     MOVE W3-GRAND-QTY-TOTAL      TO T-GRAND-QTY.

     MOVE SPACES                  TO PICKRPT-RECORD.
     WRITE PICKRPT-RECORD BEFORE ADVANCING 2.
     MOVE TRAILER-LINE            TO PICKRPT-RECORD.
     WRITE PICKRPT-RECORD BEFORE ADVANCING 1.

     PERFORM FINALIZE-PAGE THRU FINALIZE-PAGE-EXIT.

     DISPLAY "PICKSHT: DETAIL ROWS    = " W3-DETAIL-COUNT.
     DISPLAY "PICKSHT: ADDRESS GROUPS = " W3-SUBTOTAL-COUNT.
     DISPLAY "PICKSHT: GRAND QTY      = " W3-GRAND-QTY-TOTAL.

 9000-FINISH-RUN-EXIT.
     EXIT.
*
**************************************************************
*    FORCES THE PRINTER TO TOP-OF-FORM.  CALLED WHEN A PAGE
*    FILLS (PAGE-FULL), WHEN A ROW CARRIES THE PAGE-BREAK
*    FLAG (PO-BREAKS-PAGE), AND ONE LAST TIME AT END-OF-RUN
*    SO THE TRAILER LINE STARTS ITS OWN PAGE.
**************************************************************
 FINALIZE-PAGE.

     MOVE SPACES                   TO PICKRPT-RECORD.
     WRITE PICKRPT-RECORD BEFORE ADVANCING PAGE.

 FINALIZE-PAGE-EXIT.
     EXIT.
*
**************************************************************
*    TITLE/HEADING-1/HEADING-2 FOR A NEW PAGE.  RESETS
*    W-PRINTED-LINES TO 5 SO THE NEXT PAGE-FULL TEST (54
*    LINES) COUNTS FROM THE BOTTOM OF THE HEADING BLOCK, NOT
*    FROM ZERO.
**************************************************************
 PRINT-HEADINGS.

     ADD 1                          TO PAGE-NUMBER.
     MOVE PAGE-NUMBER                TO TL-PAGE-NUMBER.

     MOVE TITLE-LINE                  TO PICKRPT-RECORD.
     WRITE PICKRPT-RECORD BEFORE ADVANCING 1.
     MOVE HEADING-1                    TO PICKRPT-RECORD.
     WRITE PICKRPT-RECORD AFTER ADVANCING 3.
     MOVE HEADING-2                    TO PICKRPT-RECORD.
     WRITE PICKRPT-RECORD AFTER ADVANCING 1.

     MOVE 5                             TO W-PRINTED-LINES.

 PRINT-HEADINGS-EXIT.
     EXIT.
*
