*****************************************************************
*  WSRUNPRM.CBL
*  WORKING-STORAGE COPY OF THE RUN-PARM RECORD.  READ INTO THIS
*  AREA (RUN-PARM-RECORD FREED FOR REUSE) BY BATCH-RUN-CONTROL
*  AND AGAIN BY MARKETPLACE-ORDER-CONVERT SO EACH PROGRAM CAN
*  RUN ON ITS OWN, DRIVER OR NOT.
*****************************************************************
*  2020-07-14 T.LINDQVIST WH-470 ORIGINAL
*  2020-09-01 T.LINDQVIST WH-475 ADDED 88-LEVELS FOR THE FOUR
*                                MARKETPLACE CODES
*****************************************************************
 01  WS-RUN-PARM-RECORD.
     05  WS-MARKET-CODE          PIC X(10).
         88  WS-MKT-IS-LAORA         VALUE "LAORA".
         88  WS-MKT-IS-COUPANG       VALUE "COUPANG".
         88  WS-MKT-IS-TTARIMALL     VALUE "TTARIMALL".
         88  WS-MKT-IS-SMARTSTORE    VALUE "SMARTSTORE".
     05  FILLER                  PIC X(70).
*
