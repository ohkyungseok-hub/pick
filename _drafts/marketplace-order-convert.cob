*****************************************************************
*  PROGRAM:      MARKETPLACE-ORDER-CONVERT
*  SYSTEM:       WAREHOUSE ORDER-FILE / PICKING SHEET BATCH
*  INSTALLATION: MERIDIAN FULFILLMENT CO. - EDP DEPT
*****************************************************************
*  CHANGE LOG
*  ----------
*  1991-03-14 J.PARK      WH-095  ORIGINAL - RECONCILES THE
*                                 MAIL-ORDER FORM AND THE COUNTER
*                                 -SALE SLIP INTO ONE COMMON
*                                 SEVEN-FIELD ORDER RECORD FOR THE
*                                 PICKING SHEET RUN
*  1994-05-02 J.PARK      WH-133  ADDED MEMO FIELD TO THE COMMON
*                                 RECORD (WAS DROPPED SILENTLY)
*  1999-01-06 D.REYES     WH-202  Y2K REVIEW - NO DATE FIELDS
*                                 PROCESSED HERE, REVIEW PASSED
*  2016-08-22 S.OKONKWO   WH-360  REPURPOSED FOR THE NEW WEB
*                                 MARKETPLACE CHANNELS - MAIL
*                                 -ORDER/COUNTER-SALE INPUTS ARE
*                                 GONE, LAORA AND COUPANG COLUMN
*                                 LAYOUTS ADDED, RUN NOW DRIVEN
*                                 BY A MARKETPLACE RUN PARAMETER
*  2017-04-11 S.OKONKWO   WH-378  FIXED COUPANG PHONE ORDINAL
*                                 (WAS COLUMN AA, SHOULD BE AB)
*  2018-02-05 S.OKONKWO   WH-402  ADDED TTARIMALL, INCLUDING THE
*                                 S&V PRODUCT-NAME FALLBACK RULE
*  2020-07-14 T.LINDQVIST WH-470  ADDED SMARTSTORE (HEADER-
*                                 KEYWORD MATCHING, NO FIXED
*                                 ORDINALS - THEIR EXPORT MOVES
*                                 COLUMNS AROUND EVERY RELEASE)
*  2021-01-11 T.LINDQVIST WH-481  SMARTSTORE SUBSTRING FALLBACK
*                                 ADDED - SEE PL-SSMAP.CBL
*  2022-06-30 M.CHO       WH-533  RUN NOW REPORTS RECORDS READ
*                                 AND WRITTEN AT END, PER THE
*                                 NEW OPERATIONS RUN-LOG STANDARD
*  2024-11-19 D.REYES     WH-478  SMARTSTORE OPTION APPEND WAS
*                                 SCANNING FORWARD FOR THE FIRST
*                                 BLANK BYTE IN THE PRODUCT NAME
*                                 CELL - SPLICED THE OPTION TEXT
*                                 INTO THE MIDDLE OF ANY KOREAN
*                                 NAME WITH AN EMBEDDED SPACE.
*                                 SCAN NOW RUNS BACKWARD FROM THE
*                                 END OF THE CELL TO FIND THE
*                                 TRUE LAST NON-BLANK BYTE
*  2025-03-04 M.CHO       WH-471  INVOICE-PHONE-GUARD'S SELECT
*                                 NOW POINTS AT THIS STEP'S
*                                 CONVOUT-FILE ASSIGN NAME -
*                                 SEE SLGUARD.CBL
*****************************************************************
 IDENTIFICATION DIVISION.
 PROGRAM-ID. marketplace-order-convert.
 AUTHOR. J. PARK.
 INSTALLATION. MERIDIAN FULFILLMENT CO. - EDP DEPT.
 DATE-WRITTEN. 03/14/1991.
 DATE-COMPILED.
 SECURITY. UNCLASSIFIED.
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
*    C01/TOP-OF-FORM IS CARRIED HERE FOR CONSISTENCY WITH THE
*    SHOP'S OTHER PRINTING PROGRAMS - THIS STEP WRITES NO
*    REPORT OF ITS OWN AND NEVER SLEWS TO A NEW PAGE.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
 INPUT-OUTPUT SECTION.
    FILE-CONTROL.
*
*    MKTORD-FILE IS THE RAW MARKETPLACE EXPORT, CONVOUT-FILE
*    IS THE COMMON SEVEN-FIELD LAYOUT THE PICKING SHEET AND
*    INVOICE PHONE-GUARD BOTH READ (SEE SLMKTORD.CBL BANNER).
       COPY "SLMKTORD.CBL".

 DATA DIVISION.
    FILE SECTION.
*
*    RAW-ROW-RECORD IS ONE UNDIFFERENTIATED CS-CELL TABLE - THE
*    LAYOUT IS THE SAME FOR ALL FOUR CHANNELS SINCE THE FIELDS
*    ARE PULLED BY ORDINAL/KEYWORD, NOT BY A PER-CHANNEL COPYBOOK.
       COPY "FDMKTORD.CBL".

    WORKING-STORAGE SECTION.

*    WS-MARKET-CODE AND ITS 88-LEVELS (WS-MKT-IS-LAORA,
*    WS-MKT-IS-COUPANG, WS-MKT-IS-TTARIMALL,
*    WS-MKT-IS-SMARTSTORE) COME FROM THIS COPYBOOK.
       COPY "WSRUNPRM.CBL".

*    FILE STATUS BYTES FOR THE THREE SELECTS ABOVE.
    01  WS-FS-MKTORD               PIC X(02) VALUE "00".
    01  WS-FS-CONVOUT              PIC X(02) VALUE "00".
    01  WS-FS-RUNPARM              PIC X(02) VALUE "00".

*    END-OF-INPUT FLAG FOR THE MKTORD READ LOOP.
    01  W-END-OF-MKTORD-SW         PIC X(01) VALUE "N".
        88  W-END-OF-MKTORD            VALUE "Y".

*    COLUMN-LETTER TO ORDINAL WORK AREA (PL-COLLETTER.CBL) -
*    CONVERTS A SPREADSHEET COLUMN LETTER LIKE "AJ" INTO ITS
*    1-UP COLUMN NUMBER SO THE FIXED-ORDINAL CHANNELS CAN BE
*    CONFIGURED BY COLUMN LETTER INSTEAD OF RAW ORDINAL.
    01  W4-COL-LETTERS             PIC X(02) VALUE SPACES.
    01  W4-COL-LETTERS-R REDEFINES W4-COL-LETTERS.
        05  W4-COL-LETTERS-CH      OCCURS 2 TIMES
                                    PIC X(01).
*    RESULT ORDINAL FROM PL-COLLETTER.CBL.
    01  W4-COL-ORDINAL             PIC 9(4) COMP VALUE ZERO.
    01  W4-COL-IDX                 PIC 9(4) COMP VALUE ZERO.
*    SET WHEN A COLUMN LETTER IS BLANK OR NOT A-Z.
    01  W4-COL-ERROR-SW            PIC X(01) VALUE "N".
        88  W4-COL-HAS-ERROR           VALUE "Y".
    01  W4-LETTER-VALUE            PIC 9(02) COMP VALUE ZERO.
    01  W4-ALPHA-IDX               PIC 9(02) COMP VALUE ZERO.
*    A-Z LOOKUP TABLE - POSITION IN THIS STRING IS THE
*    LETTER'S 1-UP VALUE USED TO BUILD THE COLUMN ORDINAL.
    01  W4-ALPHABET.
        05  W4-ALPHABET-TXT        PIC X(26) VALUE
            "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
    01  W4-ALPHABET-R REDEFINES W4-ALPHABET.
        05  W4-ALPHA-CH            OCCURS 26 TIMES
                                    PIC X(01).

*    FIXED-ORDINAL MAPPING RESULT (LAORA/COUPANG/TTARIMALL) -
*    ONE COLUMN-ORDINAL PER TARGET FIELD, SET ONCE PER RUN BY
*    1500-SET-COLUMN-ORDINALS AND REUSED FOR EVERY ROW.
    01  W1-ORD-ORDER-NO            PIC 9(4) COMP VALUE ZERO.
    01  W1-ORD-RCVR-NAME           PIC 9(4) COMP VALUE ZERO.
    01  W1-ORD-RCVR-ADDR           PIC 9(4) COMP VALUE ZERO.
    01  W1-ORD-RCVR-PHONE          PIC 9(4) COMP VALUE ZERO.
    01  W1-ORD-PROD-NAME           PIC 9(4) COMP VALUE ZERO.
*    S&V FALLBACK COLUMN - SEE WH-402 IN 2150-APPLY-SV-RULE.
    01  W1-ORD-PROD-NAME-BASE      PIC 9(4) COMP VALUE ZERO.
    01  W1-ORD-QTY                 PIC 9(4) COMP VALUE ZERO.
    01  W1-ORD-MEMO                PIC 9(4) COMP VALUE ZERO.

*    SMARTSTORE HEADER-MATCH RESULT COLUMNS (PL-SSMAP.CBL) -
*    SAME IDEA AS THE W1-ORD- GROUP ABOVE, BUT RESOLVED BY
*    KEYWORD MATCH AGAINST THE ACTUAL HEADER ROW EACH RUN
*    SINCE SMARTSTORE DOES NOT HOLD ITS COLUMN ORDER STILL.
    01  W1-SS-ORD-ORDER-NO         PIC 9(4) COMP VALUE ZERO.
    01  W1-SS-ORD-RCVR-NAME        PIC 9(4) COMP VALUE ZERO.
    01  W1-SS-ORD-RCVR-ADDR        PIC 9(4) COMP VALUE ZERO.
    01  W1-SS-ORD-RCVR-PHONE       PIC 9(4) COMP VALUE ZERO.
    01  W1-SS-ORD-PROD-NAME        PIC 9(4) COMP VALUE ZERO.
*    OPTIONAL - WH-481.  ZERO MEANS NO OPTION COLUMN FOUND.
    01  W1-SS-ORD-OPTION           PIC 9(4) COMP VALUE ZERO.
    01  W1-SS-ORD-QTY              PIC 9(4) COMP VALUE ZERO.
    01  W1-SS-ORD-MEMO             PIC 9(4) COMP VALUE ZERO.
*    NAME OF THE FIELD BEING RESOLVED WHEN A REQUIRED
*    SMARTSTORE HEADER GOES MISSING - USED ON THE ABORT
*    DISPLAY IN 3900-SMARTSTORE-HEADER-ERROR.
    01  W5-ERROR-FIELD-NAME        PIC X(15) VALUE SPACES.

*    SMARTSTORE HEADER-NORMALIZE / KEYWORD-MATCH WORK AREA -
*    THE HEADER ROW IS READ ONCE, UPPERCASED AND SPACE-
*    STRIPPED INTO W5-NORM-HDR-TABLE, THEN EACH TARGET FIELD
*    IS RESOLVED BY SCANNING THAT TABLE FOR ONE OF ITS
*    KNOWN KEYWORDS (SEE 3050-RESOLVE-SMARTSTORE-HEADERS).
    01  W5-COLUMN-USED-COUNT       PIC 9(4) COMP VALUE ZERO.
*    ONE NORMALIZED HEADER TEXT PER COLUMN ON THE ROW.
    01  W5-NORM-HDR-TABLE.
        05  W5-NORM-HEADER         OCCURS 40 TIMES
                                    PIC X(100).
*    NORMALIZED LENGTH OF EACH ENTRY ABOVE - AVOIDS A
*    RE-SCAN FOR TRAILING SPACES ON EVERY KEYWORD TEST.
    01  W5-HDR-LEN-TABLE.
        05  W5-HEADER-LEN          OCCURS 40 TIMES
                                    PIC 9(03) COMP.
*    UP TO 5 ALTERNATE KEYWORDS TESTED FOR ONE TARGET FIELD.
    01  W5-KEYWORD-TABLE.
        05  W5-KEYWORD             OCCURS 5 TIMES
                                    PIC X(20).
    01  W5-KEYWORD-TABLE-R REDEFINES W5-KEYWORD-TABLE.
        05  W5-KEYWORD-GRP         OCCURS 5 TIMES.
            10  W5-KEYWORD-CH      OCCURS 20 TIMES
                                    PIC X(01).
    01  W5-KEYWORD-LEN-TABLE.
        05  W5-KEYWORD-LEN         OCCURS 5 TIMES
                                    PIC 9(02) COMP.
    01  W5-KEYWORD-COUNT           PIC 9(02) COMP VALUE ZERO.
    01  W5-COL-IDX                 PIC 9(4) COMP VALUE ZERO.
    01  W5-KW-IDX                  PIC 9(4) COMP VALUE ZERO.
*    COLUMN NUMBER WHERE A KEYWORD MATCHED - ZERO IF NONE.
    01  W5-MATCH-COL               PIC 9(4) COMP VALUE ZERO.
    01  W5-BEST-LEN                PIC 9(03) COMP VALUE ZERO.
    01  W5-SCAN-PTR                PIC 9(4) COMP VALUE ZERO.
    01  W5-OUT-PTR                 PIC 9(4) COMP VALUE ZERO.
    01  W5-SCAN-LEN                PIC 9(02) COMP VALUE ZERO.
    01  W5-FOUND-COUNT             PIC 9(4) COMP VALUE ZERO.
*    ONE RAW HEADER CELL BEFORE NORMALIZING.
    01  W5-HEADER-WORK             PIC X(100) VALUE SPACES.
    01  W5-HEADER-WORK-R REDEFINES W5-HEADER-WORK.
        05  W5-WORK-CHAR           OCCURS 100 TIMES
                                    PIC X(01).
*    SAME CELL AFTER SPACE-STRIP AND UPPERCASE.
    01  W5-HEADER-NORM-SCRATCH     PIC X(100) VALUE SPACES.
    01  W5-SCRATCH-R REDEFINES W5-HEADER-NORM-SCRATCH.
        05  W5-NORM-CHAR           OCCURS 100 TIMES
                                    PIC X(01).
*    UPPER/LOWER LOOKUP PAIR - SAME POSITION IN BOTH STRINGS
*    IS THE SAME LETTER, USED TO FOLD LOWERCASE HEADER TEXT.
    01  W5-CASE-TABLE.
        05  W5-UPPER-ALPHA         PIC X(26) VALUE
            "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
        05  W5-LOWER-ALPHA         PIC X(26) VALUE
            "abcdefghijklmnopqrstuvwxyz".

*    RUN-TOTAL COUNTERS REPORTED BY 9000-FINISH-RUN.
 77  W-RECORDS-READ                PIC 9(7) COMP VALUE ZERO.
 77  W-RECORDS-WRITTEN             PIC 9(7) COMP VALUE ZERO.

 PROCEDURE DIVISION.

**************************************************************
*    MAIN LINE.  READS THE MARKETPLACE CODE OFF RUN-PARM,
*    THEN RESOLVES EITHER FIXED COLUMN ORDINALS (LAORA,
*    COUPANG, TTARIMALL) OR SMARTSTORE'S KEYWORD-MATCHED
*    HEADERS ONCE UP FRONT, BEFORE THE ROW-BY-ROW CONVERT
*    LOOP STARTS.  ONE MKTORD ROW IN, ONE CONVOUT ROW OUT -
*    THIS PROGRAM NEVER DROPS OR COMBINES ROWS.
**************************************************************
 0000-MAIN-LINE.

     PERFORM 1000-READ-RUN-PARM.

     OPEN INPUT MKTORD-FILE.
     OPEN OUTPUT CONVOUT-FILE.

*    THE EXPORT NEVER RUNS PAST COLUMN AJ (40) ON ANY OF THE
*    FOUR CHANNELS - THIS BOUNDS THE HEADER-NORMALIZE TABLE.
     MOVE 40                  TO W5-COLUMN-USED-COUNT.

*    THE FIRST ROW READ IS ALWAYS THE HEADER ROW - IT NEVER
*    GOES THROUGH THE CONVERT LOOP, ONLY (FOR SMARTSTORE)
*    THROUGH THE HEADER-KEYWORD RESOLUTION BELOW.
     READ MKTORD-FILE
          AT END MOVE "Y"     TO W-END-OF-MKTORD-SW.

     IF W-END-OF-MKTORD
        DISPLAY "MARKETPLACE-ORDER-CONVERT: NO RECORDS IN "
        DISPLAY "MKTORD - RUN ENDED WITH NOTHING TO DO."
     ELSE
        IF WS-MKT-IS-SMARTSTORE
*          SMARTSTORE MOVES ITS COLUMNS AROUND EVERY EXPORT
*          RELEASE (WH-470) - THE HEADER ROW IS NORMALIZED
*          AND KEYWORD-MATCHED HERE INSTEAD OF TRUSTING A
*          FIXED ORDINAL.
           PERFORM BUILD-NORMALIZED-HEADERS
           PERFORM 3050-RESOLVE-SMARTSTORE-HEADERS
        ELSE
           PERFORM 1500-SET-COLUMN-ORDINALS
        END-IF
        READ MKTORD-FILE
             AT END MOVE "Y"  TO W-END-OF-MKTORD-SW
        END-READ
        PERFORM 2000-CONVERT-ONE-ROW UNTIL W-END-OF-MKTORD
     END-IF.

     CLOSE MKTORD-FILE.
     CLOSE CONVOUT-FILE.

     PERFORM 9000-FINISH-RUN.

*    EXIT PROGRAM IS A LEFTOVER FROM THE OLD COUNTER-SALE
*    MENU (WH-095) WHEN THIS RAN AS A CALLED STEP OFF A
*    MENU SHELL - HARMLESS NOW THAT WH-360 MADE IT A
*    STANDALONE BATCH STEP, SINCE STOP RUN BELOW ALWAYS
*    FIRES FIRST.
     EXIT PROGRAM.

     STOP RUN.
**************************************************************
*    RUN-PARM CARRIES ONE FIELD THIS PROGRAM CARES ABOUT -
*    WS-MARKET-CODE (WHICH CHANNEL TONIGHT'S EXPORT CAME
*    FROM).  BATCH-RUN-CONTROL ALSO READS THIS SAME FILE
*    FOR THE RUN LOG, BUT DOES NOT PASS THE CODE ALONG -
*    EACH STEP THAT NEEDS IT RE-READS RUN-PARM ITSELF.
**************************************************************
 1000-READ-RUN-PARM.

     OPEN INPUT RUN-PARM-FILE.
     MOVE SPACES               TO WS-RUN-PARM-RECORD.
     READ RUN-PARM-FILE INTO WS-RUN-PARM-RECORD
          AT END
*            NO RUN-PARM RECORD MEANS NO MARKETPLACE CODE TO
*            DISPATCH ON - NOTHING SAFE TO DO BUT ABORT.
             DISPLAY "MARKETPLACE-ORDER-CONVERT: RUN-PARM "
             DISPLAY "FILE IS EMPTY - RUN ABORTED."
             CLOSE RUN-PARM-FILE
             STOP RUN
     END-READ.
     CLOSE RUN-PARM-FILE.

 1000-READ-RUN-PARM-EXIT.
     EXIT.
*
**************************************************************
*    ONE-TIME DISPATCH TO THE FIXED COLUMN-LETTER TABLE FOR
*    WHICHEVER MARKETPLACE RUN-PARM NAMED.  RUN-PARM CARRIES
*    THE MARKETPLACE CODE, NOT A COLUMN MAP, SO THE MAP ITSELF
*    IS HARD-CODED HERE PER CHANNEL (WH-360/WH-402).
**************************************************************
 1500-SET-COLUMN-ORDINALS.

*    ONLY ONE OF THE THREE BRANCHES BELOW EVER RUNS PER
*    RUN - WS-MARKET-CODE DOES NOT CHANGE MID-FILE.
     IF WS-MKT-IS-LAORA
        PERFORM 1510-SET-ORDINALS-LAORA
     ELSE
        IF WS-MKT-IS-COUPANG
           PERFORM 1520-SET-ORDINALS-COUPANG
        ELSE
           IF WS-MKT-IS-TTARIMALL
              PERFORM 1530-SET-ORDINALS-TTARIMALL
           ELSE
*             A CODE THAT MATCHES NONE OF THE THREE FIXED-
*             ORDINAL CHANNELS AND IS NOT SMARTSTORE EITHER
*             MEANS RUN-PARM WAS SET UP WRONG FOR TONIGHT.
              DISPLAY "MARKETPLACE-ORDER-CONVERT: UNKNOWN "
              DISPLAY "MARKETPLACE CODE - RUN ABORTED."
              STOP RUN
           END-IF
        END-IF
     END-IF.

 1500-SET-COLUMN-ORDINALS-EXIT.
     EXIT.
*
*    LAORA COLUMN LETTERS (WH-360) - ORIGINAL WEB MARKETPLACE
*    LAYOUT, HAS NO S&V FALLBACK COLUMN.
 1510-SET-ORDINALS-LAORA.

     MOVE "A "                TO W4-COL-LETTERS.
     PERFORM CONVERT-COLUMN-LETTERS.
     MOVE W4-COL-ORDINAL       TO W1-ORD-ORDER-NO.

     MOVE "I "                TO W4-COL-LETTERS.
     PERFORM CONVERT-COLUMN-LETTERS.
     MOVE W4-COL-ORDINAL       TO W1-ORD-RCVR-NAME.

     MOVE "L "                TO W4-COL-LETTERS.
     PERFORM CONVERT-COLUMN-LETTERS.
     MOVE W4-COL-ORDINAL       TO W1-ORD-RCVR-ADDR.

     MOVE "J "                TO W4-COL-LETTERS.
     PERFORM CONVERT-COLUMN-LETTERS.
     MOVE W4-COL-ORDINAL       TO W1-ORD-RCVR-PHONE.

     MOVE "D "                TO W4-COL-LETTERS.
     PERFORM CONVERT-COLUMN-LETTERS.
     MOVE W4-COL-ORDINAL       TO W1-ORD-PROD-NAME.

     MOVE "G "                TO W4-COL-LETTERS.
     PERFORM CONVERT-COLUMN-LETTERS.
     MOVE W4-COL-ORDINAL       TO W1-ORD-QTY.

     MOVE "M "                TO W4-COL-LETTERS.
     PERFORM CONVERT-COLUMN-LETTERS.
     MOVE W4-COL-ORDINAL       TO W1-ORD-MEMO.

 1510-SET-ORDINALS-LAORA-EXIT.
     EXIT.
*
*    COUPANG COLUMN LETTERS (WH-360).  PHONE ORDINAL IS AB,
*    NOT AA - WH-378 CAUGHT THIS COLUMN SWAPPED WITH RCVR-NAME
*    THE FIRST TIME THIS CHANNEL WENT LIVE.
 1520-SET-ORDINALS-COUPANG.

     MOVE "C "                TO W4-COL-LETTERS.
     PERFORM CONVERT-COLUMN-LETTERS.
     MOVE W4-COL-ORDINAL       TO W1-ORD-ORDER-NO.

     MOVE "AA"                TO W4-COL-LETTERS.
     PERFORM CONVERT-COLUMN-LETTERS.
     MOVE W4-COL-ORDINAL       TO W1-ORD-RCVR-NAME.

     MOVE "AD"                TO W4-COL-LETTERS.
     PERFORM CONVERT-COLUMN-LETTERS.
     MOVE W4-COL-ORDINAL       TO W1-ORD-RCVR-ADDR.

     MOVE "AB"                TO W4-COL-LETTERS.
     PERFORM CONVERT-COLUMN-LETTERS.
     MOVE W4-COL-ORDINAL       TO W1-ORD-RCVR-PHONE.

     MOVE "P "                TO W4-COL-LETTERS.
     PERFORM CONVERT-COLUMN-LETTERS.
     MOVE W4-COL-ORDINAL       TO W1-ORD-PROD-NAME.

     MOVE "W "                TO W4-COL-LETTERS.
     PERFORM CONVERT-COLUMN-LETTERS.
     MOVE W4-COL-ORDINAL       TO W1-ORD-QTY.

     MOVE "AE"                TO W4-COL-LETTERS.
     PERFORM CONVERT-COLUMN-LETTERS.
     MOVE W4-COL-ORDINAL       TO W1-ORD-MEMO.

 1520-SET-ORDINALS-COUPANG-EXIT.
     EXIT.
*
*    TTARIMALL COLUMN LETTERS (WH-402).  THIS IS THE ONLY
*    CHANNEL WITH A SEPARATE S&V (PROD-NAME-BASE) FALLBACK
*    COLUMN - SEE 2150-APPLY-SV-RULE BELOW.
 1530-SET-ORDINALS-TTARIMALL.

     MOVE "H "                TO W4-COL-LETTERS.
     PERFORM CONVERT-COLUMN-LETTERS.
     MOVE W4-COL-ORDINAL       TO W1-ORD-ORDER-NO.

     MOVE "AB"                TO W4-COL-LETTERS.
     PERFORM CONVERT-COLUMN-LETTERS.
     MOVE W4-COL-ORDINAL       TO W1-ORD-RCVR-NAME.

     MOVE "AE"                TO W4-COL-LETTERS.
     PERFORM CONVERT-COLUMN-LETTERS.
     MOVE W4-COL-ORDINAL       TO W1-ORD-RCVR-ADDR.

     MOVE "AC"                TO W4-COL-LETTERS.
     PERFORM CONVERT-COLUMN-LETTERS.
     MOVE W4-COL-ORDINAL       TO W1-ORD-RCVR-PHONE.

     MOVE "V "                TO W4-COL-LETTERS.
     PERFORM CONVERT-COLUMN-LETTERS.
     MOVE W4-COL-ORDINAL       TO W1-ORD-PROD-NAME.

     MOVE "S "                TO W4-COL-LETTERS.
     PERFORM CONVERT-COLUMN-LETTERS.
     MOVE W4-COL-ORDINAL       TO W1-ORD-PROD-NAME-BASE.

     MOVE "Y "                TO W4-COL-LETTERS.
     PERFORM CONVERT-COLUMN-LETTERS.
     MOVE W4-COL-ORDINAL       TO W1-ORD-QTY.

     MOVE "AA"                TO W4-COL-LETTERS.
     PERFORM CONVERT-COLUMN-LETTERS.
     MOVE W4-COL-ORDINAL       TO W1-ORD-MEMO.

 1530-SET-ORDINALS-TTARIMALL-EXIT.
     EXIT.
*
**************************************************************
*    CONVERTS ONE MKTORD ROW TO THE COMMON CONVOUT LAYOUT,
*    WRITES IT, AND READS THE NEXT ROW.  DRIVEN FROM
*    0000-MAIN-LINE'S UNTIL W-END-OF-MKTORD LOOP - THE READ
*    AHEAD AT THE BOTTOM MEANS THE LOOP TEST ALWAYS SEES
*    WHETHER THERE IS A ROW LEFT BEFORE CONVERTING AGAIN.
**************************************************************
 2000-CONVERT-ONE-ROW.

*    DISPATCH ON CHANNEL, NOT ON ANYTHING IN THE ROW ITSELF -
*    ALL FOUR CHANNELS SHARE ONE UNDIFFERENTIATED CS-CELL ROW.
     IF WS-MKT-IS-SMARTSTORE
        PERFORM 3000-CONVERT-SMARTSTORE-ROW
     ELSE
        PERFORM 2100-CONVERT-FIXED-ORDINAL-ROW
     END-IF.

     PERFORM 4000-WRITE-CONV-TARGET.

     ADD 1                     TO W-RECORDS-READ.

*    READ-AHEAD FOR THE UNTIL W-END-OF-MKTORD TEST IN
*    0000-MAIN-LINE'S PERFORM OF THIS PARAGRAPH.
     READ MKTORD-FILE
          AT END MOVE "Y"      TO W-END-OF-MKTORD-SW.

 2000-CONVERT-ONE-ROW-EXIT.
     EXIT.
*
**************************************************************
*    LAORA/COUPANG/TTARIMALL PATH - PULL EACH FIELD OFF THE
*    RAW ROW BY THE FIXED ORDINAL 1500-SET-COLUMN-ORDINALS
*    RESOLVED ONCE AT THE TOP OF THE RUN.
**************************************************************
 2100-CONVERT-FIXED-ORDINAL-ROW.

*    ORDER NUMBER, STRAIGHT COPY - NO CHANNEL REFORMATS THIS.
     MOVE CS-CELL (W1-ORD-ORDER-NO)
                              TO CT-ORDER-NO.
*    RECEIVER NAME.
     MOVE CS-CELL (W1-ORD-RCVR-NAME)
                              TO CT-RCVR-NAME.
*    COMBINED SHIP-TO ADDRESS.
     MOVE CS-CELL (W1-ORD-RCVR-ADDR)
                              TO CT-RCVR-ADDR.
*    RECEIVER PHONE - INVOICE-PHONE-GUARD REPAIRS A DROPPED
*    LEADING ZERO ON THIS FIELD LATER IN THE RUN.
     MOVE CS-CELL (W1-ORD-RCVR-PHONE)
                              TO CT-RCVR-PHONE.
*    ORDER QUANTITY, LEFT AS THE RAW EXPORT TEXT - THE PICKING
*    SHEET STEP DOES ITS OWN NUMERIC COERCION ON THIS FIELD.
     MOVE CS-CELL (W1-ORD-QTY)
                              TO CT-QTY.
*    DELIVERY MEMO.
     MOVE CS-CELL (W1-ORD-MEMO)
                              TO CT-MEMO.

*    PRODUCT NAME GOES THROUGH THE S&V FALLBACK RULE INSTEAD
*    OF A PLAIN MOVE - SEE 2150-APPLY-SV-RULE BELOW.
     PERFORM 2150-APPLY-SV-RULE.

 2100-CONVERT-FIXED-ORDINAL-ROW-EXIT.
     EXIT.
*
**************************************************************
*    S&V (SIZE-AND-VARIANT) FALLBACK RULE (WH-402).  ON
*    TTARIMALL ONLY, THE OPTION-SPECIFIC PRODUCT NAME COLUMN
*    IS SOMETIMES LEFT BLANK WHEN THE CUSTOMER DID NOT PICK A
*    VARIANT - FALL BACK TO THE BASE PRODUCT NAME COLUMN SO
*    THE PICKING SHEET NEVER SHOWS A BLANK PRODUCT NAME.
**************************************************************
 2150-APPLY-SV-RULE.

*    LAORA/COUPANG HAVE NO SEPARATE BASE-NAME COLUMN, SO THEY
*    ALWAYS TAKE THE PLAIN MOVE IN THE ELSE BELOW.
     IF WS-MKT-IS-TTARIMALL
*       BLANK VARIANT COLUMN - FALL BACK TO THE BASE NAME.
        IF CS-CELL (W1-ORD-PROD-NAME) = SPACES
           MOVE CS-CELL (W1-ORD-PROD-NAME-BASE)
                              TO CT-PROD-NAME
        ELSE
           MOVE CS-CELL (W1-ORD-PROD-NAME)
                              TO CT-PROD-NAME
        END-IF
     ELSE
        MOVE CS-CELL (W1-ORD-PROD-NAME)
                              TO CT-PROD-NAME
     END-IF.

 2150-APPLY-SV-RULE-EXIT.
     EXIT.
*
**************************************************************
*    SMARTSTORE PATH - PULL EACH FIELD BY THE ORDINAL THE
*    HEADER-KEYWORD MATCH IN 3050-RESOLVE-SMARTSTORE-HEADERS
*    RESOLVED AT THE TOP OF THE RUN, NOT A FIXED COLUMN
*    LETTER (WH-470 - SMARTSTORE'S EXPORT MOVES COLUMNS
*    AROUND FROM RELEASE TO RELEASE).
**************************************************************
 3000-CONVERT-SMARTSTORE-ROW.

*    SAME SIX PLAIN FIELDS AS THE FIXED-ORDINAL PATH ABOVE,
*    JUST PULLED BY THE KEYWORD-MATCHED ORDINAL INSTEAD.
     MOVE CS-CELL (W1-SS-ORD-ORDER-NO)
                              TO CT-ORDER-NO.
     MOVE CS-CELL (W1-SS-ORD-RCVR-NAME)
                              TO CT-RCVR-NAME.
     MOVE CS-CELL (W1-SS-ORD-RCVR-ADDR)
                              TO CT-RCVR-ADDR.
     MOVE CS-CELL (W1-SS-ORD-RCVR-PHONE)
                              TO CT-RCVR-PHONE.
     MOVE CS-CELL (W1-SS-ORD-QTY)
                              TO CT-QTY.
     MOVE CS-CELL (W1-SS-ORD-MEMO)
                              TO CT-MEMO.

*    PRODUCT NAME IS NOT A PLAIN MOVE ON THIS CHANNEL - THE
*    OPTIONAL OPTION-TEXT COLUMN MAY NEED APPENDING (WH-481).
     PERFORM 3010-BUILD-SMARTSTORE-PROD-NAME.

 3000-CONVERT-SMARTSTORE-ROW-EXIT.
     EXIT.
*
**************************************************************
*    SMARTSTORE PRODUCT NAME PLUS OPTION TEXT (WH-481).  THE
*    OPTION COLUMN IS OPTIONAL ON THIS CHANNEL - SOME
*    SMARTSTORE EXPORTS DROP IT ENTIRELY (W1-SS-ORD-OPTION
*    STAYS ZERO FROM PL-SSMAP.CBL) AND SOME CARRY THE COLUMN
*    BUT LEAVE IT BLANK FOR A GIVEN ROW - EITHER WAY THE
*    APPEND IS SKIPPED AND THE BARE PRODUCT NAME STANDS.
**************************************************************
 3010-BUILD-SMARTSTORE-PROD-NAME.

     MOVE SPACES               TO CT-PROD-NAME.
     MOVE CS-CELL (W1-SS-ORD-PROD-NAME)
                              TO CT-PROD-NAME.

*    OUTER TEST CATCHES EXPORTS WITH NO OPTION COLUMN AT ALL
*    (WH-481).  INNER TEST CATCHES AN EXPORT THAT HAS THE
*    COLUMN BUT LEFT IT BLANK FOR THIS PARTICULAR ROW.
     IF W1-SS-ORD-OPTION NOT = 0
        IF CS-CELL (W1-SS-ORD-OPTION) NOT = SPACES
           PERFORM 3020-APPEND-OPTION-TEXT
        END-IF
     END-IF.

 3010-BUILD-SMARTSTORE-PROD-NAME-EXIT.
     EXIT.
*
 3020-APPEND-OPTION-TEXT.
*
*    SCAN BACK FROM THE END OF THE 80-BYTE NAME CELL TO FIND THE
*    LAST NON-BLANK BYTE - NOT THE FIRST BLANK FROM THE FRONT.
*    KOREAN PRODUCT NAMES ALMOST ALWAYS CARRY AN EMBEDDED SPACE
*    (E.G. "블루투스 이어폰"), SO A FORWARD SCAN FOR THE FIRST
*    SPACE WAS SPLICING THE OPTION TEXT OVER THE SECOND WORD OF
*    THE NAME INSTEAD OF APPENDING AFTER IT (WH-478).
     MOVE 80                   TO W5-OUT-PTR.
     PERFORM 3025-FIND-PROD-NAME-END
             VARYING W5-OUT-PTR FROM 80 BY -1
             UNTIL W5-OUT-PTR = 0
                OR CT-PROD-NAME (W5-OUT-PTR:1) NOT = SPACE.

*    W5-OUT-PTR = 79 OR 80 MEANS THE NAME CELL IS ALREADY
*    FULL OR EMPTY - NOTHING SAFE TO APPEND, SO SKIP.
     IF W5-OUT-PTR < 79
*       ONE SPACE, THEN AS MUCH OF THE OPTION TEXT AS FITS
*       IN WHAT REMAINS OF THE 80-BYTE CELL.
        ADD 1                  TO W5-OUT-PTR
        MOVE SPACE             TO CT-PROD-NAME (W5-OUT-PTR:1)
        ADD 1                  TO W5-OUT-PTR
        MOVE CS-CELL (W1-SS-ORD-OPTION)
                 (1:80 - W5-OUT-PTR + 1)
                              TO CT-PROD-NAME (W5-OUT-PTR:
                                 80 - W5-OUT-PTR + 1)
     END-IF.

 3020-APPEND-OPTION-TEXT-EXIT.
     EXIT.
*
 3025-FIND-PROD-NAME-END.
*
*    BACKWARD-SCAN CELL, SAME EMPTY-BODY IDIOM AS
*    1160-SCAN-BACK-ONE-CELL IN PICKING-SHEET-REPORT AND
*    2550-BACK-UP-CUR-LEN IN INVOICE-PHONE-GUARD.
     CONTINUE.

 3025-FIND-PROD-NAME-END-EXIT.
     EXIT.
*
**************************************************************
*    ONE-TIME SMARTSTORE HEADER RESOLUTION (WH-470/WH-481).
*    EACH REQUIRED FIELD IS LOOKED UP BY ONE OR MORE KOREAN
*    HEADER KEYWORDS (SMARTSTORE HAS USED SEVERAL DIFFERENT
*    HEADER TEXTS FOR THE SAME FIELD ACROSS EXPORT RELEASES,
*    HENCE THE MULTI-KEYWORD LISTS ON PHONE/OPTION/QTY/MEMO)
*    AGAINST THE NORMALIZED HEADER ROW BUILT BY
*    BUILD-NORMALIZED-HEADERS.  A REQUIRED FIELD THAT DOES
*    NOT RESOLVE TO ANY COLUMN ABORTS THE RUN - OPTION IS THE
*    ONLY FIELD ALLOWED TO COME BACK ZERO, SINCE NOT EVERY
*    SMARTSTORE PRODUCT HAS AN OPTION COLUMN AT ALL.
**************************************************************
 3050-RESOLVE-SMARTSTORE-HEADERS.

*    ORDER NUMBER - REQUIRED.
     MOVE 1                    TO W5-KEYWORD-COUNT.
     MOVE "주문번호"           TO W5-KEYWORD (1).
     PERFORM MATCH-FIELD-KEYWORDS.
     MOVE W5-MATCH-COL         TO W1-SS-ORD-ORDER-NO.
     IF W1-SS-ORD-ORDER-NO = 0
        MOVE "ORDER-NO"        TO W5-ERROR-FIELD-NAME
        GO TO 3900-SMARTSTORE-HEADER-ERROR.

*    RECEIVER NAME - REQUIRED.
     MOVE 1                    TO W5-KEYWORD-COUNT.
     MOVE "수취인명"           TO W5-KEYWORD (1).
     PERFORM MATCH-FIELD-KEYWORDS.
     MOVE W5-MATCH-COL         TO W1-SS-ORD-RCVR-NAME.
     IF W1-SS-ORD-RCVR-NAME = 0
        MOVE "RCVR-NAME"       TO W5-ERROR-FIELD-NAME
        GO TO 3900-SMARTSTORE-HEADER-ERROR.

*    COMBINED SHIPPING ADDRESS - REQUIRED.
     MOVE 1                    TO W5-KEYWORD-COUNT.
     MOVE "통합배송지"         TO W5-KEYWORD (1).
     PERFORM MATCH-FIELD-KEYWORDS.
     MOVE W5-MATCH-COL         TO W1-SS-ORD-RCVR-ADDR.
     IF W1-SS-ORD-RCVR-ADDR = 0
        MOVE "RCVR-ADDR"       TO W5-ERROR-FIELD-NAME
        GO TO 3900-SMARTSTORE-HEADER-ERROR.

*    RECEIVER PHONE - REQUIRED.  FOUR KEYWORDS BECAUSE
*    SMARTSTORE HAS RENAMED THIS HEADER MORE THAN ONCE.
     MOVE 4                    TO W5-KEYWORD-COUNT.
     MOVE "수취인연락처1"      TO W5-KEYWORD (1).
     MOVE "수취인연락처"       TO W5-KEYWORD (2).
     MOVE "수취인휴대폰"       TO W5-KEYWORD (3).
     MOVE "연락처1"            TO W5-KEYWORD (4).
     PERFORM MATCH-FIELD-KEYWORDS.
     MOVE W5-MATCH-COL         TO W1-SS-ORD-RCVR-PHONE.
     IF W1-SS-ORD-RCVR-PHONE = 0
        MOVE "RCVR-PHONE"      TO W5-ERROR-FIELD-NAME
        GO TO 3900-SMARTSTORE-HEADER-ERROR.

*    PRODUCT NAME - REQUIRED.
     MOVE 1                    TO W5-KEYWORD-COUNT.
     MOVE "상품명"             TO W5-KEYWORD (1).
     PERFORM MATCH-FIELD-KEYWORDS.
     MOVE W5-MATCH-COL         TO W1-SS-ORD-PROD-NAME.
     IF W1-SS-ORD-PROD-NAME = 0
        MOVE "PROD-NAME"       TO W5-ERROR-FIELD-NAME
        GO TO 3900-SMARTSTORE-HEADER-ERROR.

*    OPTION TEXT - OPTIONAL (WH-481).  NOT EVERY SMARTSTORE
*    PRODUCT HAS AN OPTION, SO A MISS HERE DOES NOT ABORT -
*    W1-SS-ORD-OPTION JUST COMES BACK ZERO.
     MOVE 3                    TO W5-KEYWORD-COUNT.
     MOVE "옵션정보"           TO W5-KEYWORD (1).
     MOVE "옵션명"             TO W5-KEYWORD (2).
     MOVE "옵션내용"           TO W5-KEYWORD (3).
     PERFORM MATCH-FIELD-KEYWORDS.
     MOVE W5-MATCH-COL         TO W1-SS-ORD-OPTION.

*    QUANTITY - REQUIRED.
     MOVE 2                    TO W5-KEYWORD-COUNT.
     MOVE "수량"               TO W5-KEYWORD (1).
     MOVE "구매수량"           TO W5-KEYWORD (2).
     PERFORM MATCH-FIELD-KEYWORDS.
     MOVE W5-MATCH-COL         TO W1-SS-ORD-QTY.
     IF W1-SS-ORD-QTY = 0
        MOVE "QTY"             TO W5-ERROR-FIELD-NAME
        GO TO 3900-SMARTSTORE-HEADER-ERROR.

*    DELIVERY MEMO - REQUIRED.  SMARTSTORE HAS RE-LABELED THIS
*    HEADER THREE WAYS OVER THE YEARS, HENCE THREE KEYWORDS.
     MOVE 3                    TO W5-KEYWORD-COUNT.
     MOVE "배송메세지"         TO W5-KEYWORD (1).
     MOVE "배송메시지"         TO W5-KEYWORD (2).
     MOVE "배송요청사항"       TO W5-KEYWORD (3).
     PERFORM MATCH-FIELD-KEYWORDS.
     MOVE W5-MATCH-COL         TO W1-SS-ORD-MEMO.
     IF W1-SS-ORD-MEMO = 0
        MOVE "MEMO"            TO W5-ERROR-FIELD-NAME
        GO TO 3900-SMARTSTORE-HEADER-ERROR.

     GO TO 3050-RESOLVE-SMARTSTORE-HEADERS-EXIT.

 3900-SMARTSTORE-HEADER-ERROR.

     DISPLAY "MARKETPLACE-ORDER-CONVERT: SMARTSTORE HEADER "
     DISPLAY "MISSING REQUIRED COLUMN - " W5-ERROR-FIELD-NAME.
     CLOSE MKTORD-FILE.
     CLOSE CONVOUT-FILE.
     STOP RUN.

 3050-RESOLVE-SMARTSTORE-HEADERS-EXIT.
     EXIT.
*
**************************************************************
*    ONE OUTPUT ROW PER INPUT ROW, ALREADY BUILT BY THE
*    ORDINAL OR SMARTSTORE CONVERT PARAGRAPH ABOVE - THIS
*    PARAGRAPH JUST WRITES IT AND BUMPS THE COUNTER.
**************************************************************
 4000-WRITE-CONV-TARGET.

     WRITE CONV-TARGET-RECORD.
     ADD 1                     TO W-RECORDS-WRITTEN.

 4000-WRITE-CONV-TARGET-EXIT.
     EXIT.
*
**************************************************************
*    END-OF-RUN COUNTS FOR THE OPERATOR LOG.  A READ/WRITE
*    MISMATCH HERE (OTHER THAN THE ONE HEADER ROW SKIPPED ON
*    SMARTSTORE FILES) MEANS A ROW WAS DROPPED SOMEWHERE
*    ABOVE AND IS WORTH CHASING DOWN.
**************************************************************
 9000-FINISH-RUN.

     DISPLAY "CONVORD: RECORDS READ    = " W-RECORDS-READ.
     DISPLAY "CONVORD: RECORDS WRITTEN = " W-RECORDS-WRITTEN.

 9000-FINISH-RUN-EXIT.
     EXIT.
*
*
*    OUT-OF-LINE PARAGRAPHS COPIED IN BELOW - CONVERT-COLUMN-
*    LETTERS (COLUMN-LETTER TO ORDINAL) AND THE HEADER-
*    NORMALIZE/KEYWORD-MATCH PAIR USED BY THE SMARTSTORE PATH.
     COPY "PL-COLLETTER.CBL".
     COPY "PL-SSMAP.CBL".
*
