*****************************************************************
*  FDORDIN.CBL
*  RECORD LAYOUTS FOR THE DAILY ORDER EXTRACT, THE PICKING
*  SHEET WORK FILE AND THE PICKING SHEET AND PICK REPORT
*  OUTPUTS.  COPY INTO THE FILE SECTION OF PICKING-SHEET-REPORT.
*****************************************************************
*  1988-04-11 J.PARK    WH-014  ORIGINAL ORDER-CARD LAYOUT
*  1993-09-02 J.PARK    WH-088  ADDED REQUEST-MEMO FIELD
*  1999-01-06 D.REYES   WH-201  Y2K - NO DATE FIELDS IN THIS
*                                COPYBOOK, REVIEWED AND PASSED
*  2015-03-19 S.OKONKWO WH-340  ORDER EXTRACT WIDENED TO CARRY
*                                MARKETPLACE COLUMN LAYOUT (CELLS)
*  2021-11-08 M.CHO     WH-512  ADDED SHADE/HIQTY/PAGEBRK FLAGS
*                                TO PICK-OUT FOR THE NEW PRINTED
*                                PICKING REPORT
*****************************************************************
 FD  ORDERS-FILE
     LABEL RECORDS ARE STANDARD.

 01  ORDER-EXTRACT-RECORD.
     05  OE-CELL                OCCURS 25 TIMES
                                 PIC X(100).
     05  FILLER                 PIC X(20).

 FD  PICKSHEET-FILE
     LABEL RECORDS ARE STANDARD.

 01  PICK-OUT-RECORD.
     05  PO-PROD-CODE            PIC X(18).
     05  PO-PROD-NAME            PIC X(60).
     05  PO-OPTION-TXT           PIC X(50).
     05  PO-ORDER-QTY            PIC S9(9).
     05  PO-MEMBER-NAME          PIC X(18).
     05  PO-ADDRESS              PIC X(100).
     05  PO-REQUEST-MEMO         PIC X(40).
     05  PO-ROW-TYPE             PIC X(01).
         88  PO-DETAIL-ROW           VALUE "D".
         88  PO-SUBTOTAL-ROW         VALUE "S".
     05  PO-SHADE-FLAG           PIC X(01).
         88  PO-SHADE-IS-ON          VALUE "Y".
     05  PO-HIQTY-FLAG           PIC X(01).
         88  PO-QTY-IS-HIGH          VALUE "Y".
     05  PO-PAGEBRK-FLAG         PIC X(01).
         88  PO-BREAKS-PAGE          VALUE "Y".
     05  FILLER                  PIC X(20).

 FD  PICKRPT-FILE
     LABEL RECORDS ARE OMITTED.

 01  PICKRPT-RECORD              PIC X(133).

 SD  SORT-FILE.
 01  SORT-WORK-RECORD.
     05  SW-ADDRESS              PIC X(100).
     05  SW-PROD-CODE            PIC X(18).
     05  SW-SEQ-NO               PIC 9(8) COMP.
     05  SW-PROD-NAME            PIC X(60).
     05  SW-OPTION-TXT           PIC X(50).
     05  SW-ORDER-QTY            PIC S9(9).
     05  SW-MEMBER-NAME          PIC X(18).
     05  SW-REQUEST-MEMO         PIC X(40).
     05  FILLER                  PIC X(05).

 FD  WORK-FILE
     LABEL RECORDS ARE STANDARD.

 01  WORK-RECORD.
     05  WK-ADDRESS              PIC X(100).
     05  WK-PROD-CODE            PIC X(18).
     05  WK-SEQ-NO               PIC 9(8) COMP.
     05  WK-PROD-NAME            PIC X(60).
     05  WK-OPTION-TXT           PIC X(50).
     05  WK-ORDER-QTY            PIC S9(9).
     05  WK-MEMBER-NAME          PIC X(18).
     05  WK-REQUEST-MEMO         PIC X(40).
     05  FILLER                  PIC X(05).
*
