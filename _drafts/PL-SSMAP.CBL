*****************************************************************
*  PL-SSMAP.CBL
*  SMARTSTORE HEADER-KEYWORD COLUMN MATCHING.  NORMALIZES EVERY
*  HEADER CELL OF ROW 1 (STRIP BLANKS/BRACKETS/COLON/SLASHES,
*  LOWER-CASE) ONCE, THEN FOR A GIVEN FIELD'S KEYWORD LIST TRIES
*  AN EXACT MATCH FIRST, ELSE A SUBSTRING MATCH KEEPING THE
*  SHORTEST-HEADER WINNER.  COPY INTO THE PROCEDURE DIVISION OF
*  MARKETPLACE-ORDER-CONVERT.  USES THE W5- FIELDS DECLARED IN
*  THAT PROGRAM'S OWN WORKING-STORAGE.
*****************************************************************
*  2020-07-14 T.LINDQVIST WH-470 ORIGINAL - SMARTSTORE HEADERS
*                                MOVE COLUMNS AROUND EVERY
*                                MARKETING RE-EXPORT, FIXED
*                                ORDINALS WON'T HOLD FOR IT
*  2021-01-11 T.LINDQVIST WH-481 SUBSTRING FALLBACK ADDED AFTER
*                                A HEADER CAME BACK AS "수취인
*                                연락처(휴대폰)" INSTEAD OF THE
*                                USUAL EXACT LABEL
*****************************************************************
 BUILD-NORMALIZED-HEADERS.

     PERFORM NORMALIZE-ONE-HEADER-CELL
             VARYING W5-COL-IDX FROM 1 BY 1
             UNTIL W5-COL-IDX > 40.

 BUILD-NORMALIZED-HEADERS-EXIT.
     EXIT.
*
 NORMALIZE-ONE-HEADER-CELL.

     MOVE SPACES              TO W5-HEADER-WORK.
     MOVE CS-CELL (W5-COL-IDX) TO W5-HEADER-WORK.
     MOVE SPACES              TO W5-HEADER-NORM-SCRATCH.
     MOVE 1                   TO W5-OUT-PTR.

     PERFORM STRIP-ONE-HEADER-CHAR
             VARYING W5-SCAN-PTR FROM 1 BY 1
             UNTIL W5-SCAN-PTR > 100.

     INSPECT W5-HEADER-NORM-SCRATCH
             CONVERTING W5-UPPER-ALPHA TO W5-LOWER-ALPHA.

     MOVE W5-HEADER-NORM-SCRATCH
                              TO W5-NORM-HEADER (W5-COL-IDX).
     COMPUTE W5-HEADER-LEN (W5-COL-IDX) = W5-OUT-PTR - 1.

 NORMALIZE-ONE-HEADER-CELL-EXIT.
     EXIT.
*
 STRIP-ONE-HEADER-CHAR.

     IF W5-WORK-CHAR (W5-SCAN-PTR) = SPACE
     OR W5-WORK-CHAR (W5-SCAN-PTR) = "("
     OR W5-WORK-CHAR (W5-SCAN-PTR) = ")"
     OR W5-WORK-CHAR (W5-SCAN-PTR) = "["
     OR W5-WORK-CHAR (W5-SCAN-PTR) = "]"
     OR W5-WORK-CHAR (W5-SCAN-PTR) = "{"
     OR W5-WORK-CHAR (W5-SCAN-PTR) = "}"
     OR W5-WORK-CHAR (W5-SCAN-PTR) = ":"
     OR W5-WORK-CHAR (W5-SCAN-PTR) = "/"
     OR W5-WORK-CHAR (W5-SCAN-PTR) = "\"
     OR W5-WORK-CHAR (W5-SCAN-PTR) = "-"
        CONTINUE
     ELSE
        MOVE W5-WORK-CHAR (W5-SCAN-PTR)
                              TO W5-NORM-CHAR (W5-OUT-PTR)
        ADD 1                 TO W5-OUT-PTR.

 STRIP-ONE-HEADER-CHAR-EXIT.
     EXIT.
*
 MATCH-FIELD-KEYWORDS.

     PERFORM COMPUTE-ONE-KEYWORD-LEN
             VARYING W5-KW-IDX FROM 1 BY 1
             UNTIL W5-KW-IDX > W5-KEYWORD-COUNT.

     MOVE 0                   TO W5-MATCH-COL.

     PERFORM TEST-EXACT-ONE-CELL
             VARYING W5-KW-IDX FROM 1 BY 1
             UNTIL W5-KW-IDX > W5-KEYWORD-COUNT
             AFTER W5-COL-IDX FROM 1 BY 1
             UNTIL W5-COL-IDX > W5-COLUMN-USED-COUNT.

     IF W5-MATCH-COL = 0
        MOVE 0                TO W5-BEST-LEN
        PERFORM TEST-SUBSTR-ONE-CELL
                VARYING W5-KW-IDX FROM 1 BY 1
                UNTIL W5-KW-IDX > W5-KEYWORD-COUNT
                AFTER W5-COL-IDX FROM 1 BY 1
                UNTIL W5-COL-IDX > W5-COLUMN-USED-COUNT.

 MATCH-FIELD-KEYWORDS-EXIT.
     EXIT.
*
 COMPUTE-ONE-KEYWORD-LEN.

     MOVE 20                  TO W5-SCAN-LEN.
     PERFORM BACK-UP-KEYWORD-LEN
             VARYING W5-SCAN-LEN FROM 20 BY -1
             UNTIL W5-SCAN-LEN = 0
                OR W5-KEYWORD-CH (W5-KW-IDX W5-SCAN-LEN)
                   NOT = SPACE.
     MOVE W5-SCAN-LEN         TO W5-KEYWORD-LEN (W5-KW-IDX).

 COMPUTE-ONE-KEYWORD-LEN-EXIT.
     EXIT.
*
 BACK-UP-KEYWORD-LEN.

     CONTINUE.

 BACK-UP-KEYWORD-LEN-EXIT.
     EXIT.
*
 TEST-EXACT-ONE-CELL.

     IF W5-MATCH-COL = 0
        IF W5-HEADER-LEN (W5-COL-IDX) =
           W5-KEYWORD-LEN (W5-KW-IDX)
           IF W5-NORM-HEADER (W5-COL-IDX)
                    (1:W5-HEADER-LEN (W5-COL-IDX)) =
              W5-KEYWORD (W5-KW-IDX)
                    (1:W5-KEYWORD-LEN (W5-KW-IDX))
              MOVE W5-COL-IDX TO W5-MATCH-COL.

 TEST-EXACT-ONE-CELL-EXIT.
     EXIT.
*
 TEST-SUBSTR-ONE-CELL.

     IF W5-KEYWORD-LEN (W5-KW-IDX) > 0
        IF W5-HEADER-LEN (W5-COL-IDX) >=
           W5-KEYWORD-LEN (W5-KW-IDX)
           MOVE 0             TO W5-FOUND-COUNT
           INSPECT W5-NORM-HEADER (W5-COL-IDX)
                   TALLYING W5-FOUND-COUNT FOR ALL
                   W5-KEYWORD (W5-KW-IDX)
                       (1:W5-KEYWORD-LEN (W5-KW-IDX))
           IF W5-FOUND-COUNT > 0
              IF W5-MATCH-COL = 0
              OR W5-HEADER-LEN (W5-COL-IDX) < W5-BEST-LEN
                 MOVE W5-COL-IDX      TO W5-MATCH-COL
                 MOVE W5-HEADER-LEN (W5-COL-IDX)
                                      TO W5-BEST-LEN.

 TEST-SUBSTR-ONE-CELL-EXIT.
     EXIT.
*
