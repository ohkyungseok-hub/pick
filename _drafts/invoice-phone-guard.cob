 IDENTIFICATION DIVISION.
 PROGRAM-ID.    INVOICE-PHONE-GUARD.
 AUTHOR.        T. LINDQVIST.
 INSTALLATION.  MERIDIAN FULFILLMENT CO. - EDP DEPT.
 DATE-WRITTEN.  09/30/2019.
 DATE-COMPILED.
 SECURITY.      WAREHOUSE OPERATIONS - INTERNAL USE ONLY.
*
**************************************************************
*  CHANGE LOG
**************************************************************
*  2019-09-30 T.LINDQVIST WH-460 ORIGINAL - EXCEL AND THE
*                                MARKETPLACE UPLOAD FORM BOTH
*                                READ A PHONE NUMBER LIKE
*                                "010-1234-5678" AS A NUMBER
*                                AND EAT THE LEADING ZERO.
*                                THIS PASS WRAPS ANY COLUMN
*                                WHOSE HEADING SAYS IT HOLDS A
*                                PHONE NUMBER IN ="..." SO THE
*                                RECEIVING SHEET TREATS IT AS
*                                TEXT.
*  2019-11-04 T.LINDQVIST WH-465 A HANDFUL OF ROWS CAME IN
*                                WITH THE PHONE COLUMN ALREADY
*                                GUARDED FROM A PRIOR PASS -
*                                DO NOT DOUBLE-WRAP THOSE.
*  2020-07-14 T.LINDQVIST WH-470 RUNS AGAINST CONVOUT NOW THAT
*                                MARKETPLACE-ORDER-CONVERT
*                                PRODUCES A COMMON LAYOUT FOR
*                                ALL FOUR CHANNELS.
**************************************************************
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     COPY "SLGUARD.CBL".
*
 DATA DIVISION.
 FILE SECTION.
     COPY "FDGUARD.CBL".
*
 WORKING-STORAGE SECTION.
 01  WS-FS-GDINPUT               PIC X(02) VALUE ZERO.
 01  WS-FS-GUARDED               PIC X(02) VALUE ZERO.
*
 01  W-END-OF-GDINPUT-SW         PIC X(01) VALUE "N".
     88  W-END-OF-GDINPUT             VALUE "Y".
*
*    HEADER LABELS FOR THE SEVEN CONVOUT COLUMNS, USED ONLY TO
*    DECIDE WHICH ONE OF THE SEVEN IS THE PHONE COLUMN.
 01  W-HEADER-LIST.
     05  FILLER                  PIC X(20) VALUE "ORDER NO".
     05  FILLER                  PIC X(20) VALUE "RECEIVER NAME".
     05  FILLER                  PIC X(20) VALUE "RECEIVER ADDR".
     05  FILLER                  PIC X(20) VALUE
                                  "RECEIVER TEL 전화번호".
     05  FILLER                  PIC X(20) VALUE "PRODUCT NAME".
     05  FILLER                  PIC X(20) VALUE "QTY".
     05  FILLER                  PIC X(20) VALUE "MEMO".
 01  W-HEADER-TABLE REDEFINES W-HEADER-LIST.
     05  W-HEADER                PIC X(20) OCCURS 7 TIMES.
*
 01  W-PHONE-FLAG-LIST.
     05  W-PHONE-FLAG            PIC X(01) OCCURS 7 TIMES.
         88  W-COL-IS-PHONE          VALUE "Y".
 01  W-PHONE-FLAG-TABLE REDEFINES W-PHONE-FLAG-LIST
                                 PIC X(07).
*
 01  W-COL-IDX                   PIC 9(02) COMP VALUE ZERO.
 01  W-FOUND-COUNT               PIC 9(02) COMP VALUE ZERO.
*
*    ONE SHARED SCRATCH FIELD USED TO TRIM EVERY OUTGOING
*    COLUMN VALUE BEFORE IT IS STRUNG INTO THE OUTPUT LINE.
 01  W-CUR-FIELD                 PIC X(100) VALUE SPACES.
 01  W-CUR-FIELD-R REDEFINES W-CUR-FIELD.
     05  W-CUR-CHAR              PIC X(01) OCCURS 100 TIMES.
 01  W-CUR-LEN                   PIC 9(03) COMP VALUE ZERO.
 01  W-SCAN-LEN                  PIC 9(03) COMP VALUE ZERO.
*
 01  W-GUARD-IN                  PIC X(30) VALUE SPACES.
 01  W-GUARD-OUT                 PIC X(34) VALUE SPACES.
*
 01  W-OUT-PTR                   PIC 9(04) COMP VALUE ZERO.
 01  W-ROW-LEN                   PIC 9(04) COMP VALUE ZERO.
 01  W-BUILD-AREA                PIC X(400) VALUE SPACES.
*
 77  W-RECORDS-READ              PIC 9(07) COMP VALUE ZERO.
 77  W-RECORDS-WRITTEN           PIC 9(07) COMP VALUE ZERO.
*
 PROCEDURE DIVISION.
*
 0000-MAIN-LINE.
*
     OPEN INPUT  GDINPUT-FILE.
     OPEN OUTPUT GUARDED-FILE.
*
     PERFORM 1000-SCAN-HEADER-ROW.
*
     MOVE "N"                    TO W-END-OF-GDINPUT-SW.
     READ GDINPUT-FILE
         AT END MOVE "Y"         TO W-END-OF-GDINPUT-SW.
*
     PERFORM 2000-GUARD-ONE-ROW THRU 2000-GUARD-ONE-ROW-EXIT
             UNTIL W-END-OF-GDINPUT.
*
     PERFORM 9000-FINISH-RUN.
*
 0000-MAIN-LINE-EXIT.
     EXIT.
*
**************************************************************
*    DECIDE WHICH OF THE SEVEN CONVOUT COLUMNS IS A PHONE
*    COLUMN BY LOOKING FOR 전화번호 / 연락처 / 휴대폰 IN THE
*    COLUMN'S HEADING.  ON THIS LAYOUT ONLY THE RECEIVER-TEL
*    COLUMN EVER MATCHES, BUT THE SCAN IS RUN THE SAME WAY
*    THE UPLOAD-FORM HEADINGS ARE SCANNED SO A LATER COLUMN
*    ADD (WH-465 NOTED A "SENDER TEL" REQUEST THAT NEVER
*    SHIPPED) COSTS ONLY A NEW FILLER LINE ABOVE.
**************************************************************
 1000-SCAN-HEADER-ROW.
*
     PERFORM 1010-SCAN-ONE-HEADER
             VARYING W-COL-IDX FROM 1 BY 1
             UNTIL W-COL-IDX > 7.
*
 1000-SCAN-HEADER-ROW-EXIT.
     EXIT.
*
 1010-SCAN-ONE-HEADER.
*
     MOVE "N"                    TO W-PHONE-FLAG (W-COL-IDX).
     MOVE 0                      TO W-FOUND-COUNT.
     INSPECT W-HEADER (W-COL-IDX)
             TALLYING W-FOUND-COUNT FOR ALL "전화번호".
     IF W-FOUND-COUNT = 0
        INSPECT W-HEADER (W-COL-IDX)
                TALLYING W-FOUND-COUNT FOR ALL "연락처".
     IF W-FOUND-COUNT = 0
        INSPECT W-HEADER (W-COL-IDX)
                TALLYING W-FOUND-COUNT FOR ALL "휴대폰".
     IF W-FOUND-COUNT > 0
        MOVE "Y"                 TO W-PHONE-FLAG (W-COL-IDX).
*
 1010-SCAN-ONE-HEADER-EXIT.
     EXIT.
*
**************************************************************
*    BUILD ONE COMMA-DELIMITED OUTPUT LINE, GUARDING THE
*    PHONE COLUMN ON THE WAY THROUGH, AND READ THE NEXT
*    GDINPUT ROW.
**************************************************************
 2000-GUARD-ONE-ROW.
*
     ADD 1                       TO W-RECORDS-READ.
     MOVE SPACES                 TO W-BUILD-AREA.
     MOVE 1                      TO W-OUT-PTR.
*
     MOVE GD-ORDER-NO            TO W-CUR-FIELD.
     PERFORM 2500-FIND-CUR-FIELD-LEN.
     PERFORM 2600-APPEND-CUR-FIELD.
*
     MOVE GD-RCVR-NAME           TO W-CUR-FIELD.
     PERFORM 2500-FIND-CUR-FIELD-LEN.
     PERFORM 2600-APPEND-CUR-FIELD.
*
     MOVE GD-RCVR-ADDR           TO W-CUR-FIELD.
     PERFORM 2500-FIND-CUR-FIELD-LEN.
     PERFORM 2600-APPEND-CUR-FIELD.
*
     IF W-COL-IS-PHONE (4)
        MOVE GD-RCVR-PHONE       TO W-GUARD-IN
        PERFORM 3000-GUARD-A-VALUE
        MOVE W-GUARD-OUT         TO W-CUR-FIELD
     ELSE
        MOVE GD-RCVR-PHONE       TO W-CUR-FIELD.
     PERFORM 2500-FIND-CUR-FIELD-LEN.
     PERFORM 2600-APPEND-CUR-FIELD.
*
     MOVE GD-PROD-NAME           TO W-CUR-FIELD.
     PERFORM 2500-FIND-CUR-FIELD-LEN.
     PERFORM 2600-APPEND-CUR-FIELD.
*
     MOVE GD-QTY                 TO W-CUR-FIELD.
     PERFORM 2500-FIND-CUR-FIELD-LEN.
     PERFORM 2600-APPEND-CUR-FIELD.
*
     MOVE GD-MEMO                TO W-CUR-FIELD.
     PERFORM 2500-FIND-CUR-FIELD-LEN.
     PERFORM 2700-APPEND-LAST-FIELD.
*
     PERFORM 4000-WRITE-GUARDED-ROW.
*
     READ GDINPUT-FILE
         AT END MOVE "Y"         TO W-END-OF-GDINPUT-SW.
*
 2000-GUARD-ONE-ROW-EXIT.
     EXIT.
*
 2500-FIND-CUR-FIELD-LEN.
*
     MOVE 100                    TO W-SCAN-LEN.
     PERFORM 2550-BACK-UP-CUR-LEN
             VARYING W-SCAN-LEN FROM 100 BY -1
             UNTIL W-SCAN-LEN = 0
                OR W-CUR-CHAR (W-SCAN-LEN) NOT = SPACE.
     MOVE W-SCAN-LEN              TO W-CUR-LEN.
*
 2500-FIND-CUR-FIELD-LEN-EXIT.
     EXIT.
*
 2550-BACK-UP-CUR-LEN.
*
     CONTINUE.
*
 2550-BACK-UP-CUR-LEN-EXIT.
     EXIT.
*
 2600-APPEND-CUR-FIELD.
*
     IF W-CUR-LEN > 0
        MOVE W-CUR-FIELD (1:W-CUR-LEN)
                                 TO W-BUILD-AREA (W-OUT-PTR:
                                    W-CUR-LEN)
        ADD W-CUR-LEN            TO W-OUT-PTR.
     MOVE ","                    TO W-BUILD-AREA (W-OUT-PTR:1).
     ADD 1                       TO W-OUT-PTR.
*
 2600-APPEND-CUR-FIELD-EXIT.
     EXIT.
*
 2700-APPEND-LAST-FIELD.
*
     IF W-CUR-LEN > 0
        MOVE W-CUR-FIELD (1:W-CUR-LEN)
                                 TO W-BUILD-AREA (W-OUT-PTR:
                                    W-CUR-LEN)
        ADD W-CUR-LEN            TO W-OUT-PTR.
*
 2700-APPEND-LAST-FIELD-EXIT.
     EXIT.
*
**************************************************************
*    GUARD RULE (WH-460/WH-465) - BLANK VALUES PASS THROUGH,
*    A VALUE ALREADY STARTING WITH ="  PASSES THROUGH, ANY
*    OTHER VALUE IS WRAPPED ="value" SO THE RECEIVING SHEET
*    KEEPS IT AS TEXT.
**************************************************************
 3000-GUARD-A-VALUE.
*
     IF W-GUARD-IN = SPACES
        MOVE W-GUARD-IN          TO W-GUARD-OUT
     ELSE
        IF W-GUARD-IN (1:2) = '="'
           MOVE W-GUARD-IN       TO W-GUARD-OUT
        ELSE
           MOVE SPACES           TO W-GUARD-OUT
           STRING '="'                  DELIMITED BY SIZE
                  W-GUARD-IN            DELIMITED BY SPACE
                  '"'                   DELIMITED BY SIZE
                  INTO W-GUARD-OUT.
*
 3000-GUARD-A-VALUE-EXIT.
     EXIT.
*
 4000-WRITE-GUARDED-ROW.
*
     COMPUTE W-ROW-LEN = W-OUT-PTR - 1.
     MOVE SPACES                 TO GUARDED-RECORD.
     MOVE W-BUILD-AREA (1:W-ROW-LEN)
                                 TO GUARDED-RECORD (1:W-ROW-LEN).
     WRITE GUARDED-RECORD.
     ADD 1                       TO W-RECORDS-WRITTEN.
*
 4000-WRITE-GUARDED-ROW-EXIT.
     EXIT.
*
 9000-FINISH-RUN.
*
     CLOSE GDINPUT-FILE.
     CLOSE GUARDED-FILE.
     DISPLAY "INVGUARD: RECORDS READ    = " W-RECORDS-READ.
     DISPLAY "INVGUARD: RECORDS WRITTEN = " W-RECORDS-WRITTEN.
     STOP RUN.
*
 9000-FINISH-RUN-EXIT.
     EXIT.
*
