*****************************************************************
*  FDGUARD.CBL
*  FILE SECTION LAYOUTS FOR THE INVOICE PHONE-GUARD PASS.
*  GDINPUT CARRIES THE SAME SEVEN COLUMNS AS CONV-TARGET-RECORD.
*  GUARDED IS ONE COMMA-DELIMITED TEXT LINE PER INPUT ROW.
*****************************************************************
*  2019-09-30 T.LINDQVIST WH-460 ORIGINAL
*****************************************************************
 FD  GDINPUT-FILE
     LABEL RECORDS ARE STANDARD.
 01  GDINPUT-RECORD.
     05  GD-ORDER-NO             PIC X(20).
     05  GD-RCVR-NAME            PIC X(20).
     05  GD-RCVR-ADDR            PIC X(100).
     05  GD-RCVR-PHONE           PIC X(20).
     05  GD-PROD-NAME            PIC X(80).
     05  GD-QTY                  PIC X(10).
     05  GD-MEMO                 PIC X(60).
     05  FILLER                  PIC X(20).
*
 FD  GUARDED-FILE
     LABEL RECORDS ARE OMITTED.
 01  GUARDED-RECORD              PIC X(400).
*
