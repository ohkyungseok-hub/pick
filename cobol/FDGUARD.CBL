000100*****************************************************************
000200*  FDGUARD.CBL
000300*  FILE SECTION LAYOUTS FOR THE INVOICE PHONE-GUARD PASS.
000400*  GDINPUT CARRIES THE SAME SEVEN COLUMNS AS CONV-TARGET-RECORD.
000500*  GUARDED IS ONE COMMA-DELIMITED TEXT LINE PER INPUT ROW.
000600*****************************************************************
000700*  2019-09-30 T.LINDQVIST WH-460 ORIGINAL
000800*****************************************************************
000900 FD  GDINPUT-FILE
001000     LABEL RECORDS ARE STANDARD.
001100 01  GDINPUT-RECORD.
001200     05  GD-ORDER-NO             PIC X(20).
001300     05  GD-RCVR-NAME            PIC X(20).
001400     05  GD-RCVR-ADDR            PIC X(100).
001500     05  GD-RCVR-PHONE           PIC X(20).
001600     05  GD-PROD-NAME            PIC X(80).
001700     05  GD-QTY                  PIC X(10).
001800     05  GD-MEMO                 PIC X(60).
001900     05  FILLER                  PIC X(20).
002000*
002100 FD  GUARDED-FILE
002200     LABEL RECORDS ARE OMITTED.
002300 01  GUARDED-RECORD              PIC X(400).
002400*
