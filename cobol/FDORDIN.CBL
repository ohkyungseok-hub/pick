000100*****************************************************************
000200*  FDORDIN.CBL
000300*  RECORD LAYOUTS FOR THE DAILY ORDER EXTRACT, THE PICKING
000400*  SHEET WORK FILE AND THE PICKING SHEET AND PICK REPORT
000500*  OUTPUTS.  COPY INTO THE FILE SECTION OF PICKING-SHEET-REPORT.
000600*****************************************************************
000700*  1988-04-11 J.PARK    WH-014  ORIGINAL ORDER-CARD LAYOUT
000800*  1993-09-02 J.PARK    WH-088  ADDED REQUEST-MEMO FIELD
000900*  1999-01-06 D.REYES   WH-201  Y2K - NO DATE FIELDS IN THIS
001000*                                COPYBOOK, REVIEWED AND PASSED
001100*  2015-03-19 S.OKONKWO WH-340  ORDER EXTRACT WIDENED TO CARRY
001200*                                MARKETPLACE COLUMN LAYOUT (CELLS)
001300*  2021-11-08 M.CHO     WH-512  ADDED SHADE/HIQTY/PAGEBRK FLAGS
001400*                                TO PICK-OUT FOR THE NEW PRINTED
001500*                                PICKING REPORT
001600*****************************************************************
001700 FD  ORDERS-FILE
001800     LABEL RECORDS ARE STANDARD.
001900
002000 01  ORDER-EXTRACT-RECORD.
002100     05  OE-CELL                OCCURS 25 TIMES
002200                                 PIC X(100).
002300     05  FILLER                 PIC X(20).
002400
002500 FD  PICKSHEET-FILE
002600     LABEL RECORDS ARE STANDARD.
002700
002800 01  PICK-OUT-RECORD.
002900     05  PO-PROD-CODE            PIC X(18).
003000     05  PO-PROD-NAME            PIC X(60).
003100     05  PO-OPTION-TXT           PIC X(50).
003200     05  PO-ORDER-QTY            PIC S9(9).
003300     05  PO-MEMBER-NAME          PIC X(18).
003400     05  PO-ADDRESS              PIC X(100).
003500     05  PO-REQUEST-MEMO         PIC X(40).
003600     05  PO-ROW-TYPE             PIC X(01).
003700         88  PO-DETAIL-ROW           VALUE "D".
003800         88  PO-SUBTOTAL-ROW         VALUE "S".
003900     05  PO-SHADE-FLAG           PIC X(01).
004000         88  PO-SHADE-IS-ON          VALUE "Y".
004100     05  PO-HIQTY-FLAG           PIC X(01).
004200         88  PO-QTY-IS-HIGH          VALUE "Y".
004300     05  PO-PAGEBRK-FLAG         PIC X(01).
004400         88  PO-BREAKS-PAGE          VALUE "Y".
004500     05  FILLER                  PIC X(20).
004600
004700 FD  PICKRPT-FILE
004800     LABEL RECORDS ARE OMITTED.
004900
005000 01  PICKRPT-RECORD              PIC X(133).
005100
005200 SD  SORT-FILE.
005300 01  SORT-WORK-RECORD.
005400     05  SW-ADDRESS              PIC X(100).
005500     05  SW-PROD-CODE            PIC X(18).
005600     05  SW-SEQ-NO               PIC 9(8) COMP.
005700     05  SW-PROD-NAME            PIC X(60).
005800     05  SW-OPTION-TXT           PIC X(50).
005900     05  SW-ORDER-QTY            PIC S9(9).
006000     05  SW-MEMBER-NAME          PIC X(18).
006100     05  SW-REQUEST-MEMO         PIC X(40).
006200     05  FILLER                  PIC X(05).
006300
006400 FD  WORK-FILE
006500     LABEL RECORDS ARE STANDARD.
006600
006700 01  WORK-RECORD.
006800     05  WK-ADDRESS              PIC X(100).
006900     05  WK-PROD-CODE            PIC X(18).
007000     05  WK-SEQ-NO               PIC 9(8) COMP.
007100     05  WK-PROD-NAME            PIC X(60).
007200     05  WK-OPTION-TXT           PIC X(50).
007300     05  WK-ORDER-QTY            PIC S9(9).
007400     05  WK-MEMBER-NAME          PIC X(18).
007500     05  WK-REQUEST-MEMO         PIC X(40).
007600     05  FILLER                  PIC X(05).
007700*
