000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BATCH-RUN-CONTROL.
000300 AUTHOR.        J. PARK.
000400 INSTALLATION.  MERIDIAN FULFILLMENT CO. - EDP DEPT.
000500 DATE-WRITTEN.  03/14/1991.
000600 DATE-COMPILED.
000700 SECURITY.      WAREHOUSE OPERATIONS - INTERNAL USE ONLY.
000800*
000900**************************************************************
001000*  CHANGE LOG
001100**************************************************************
001200*  1991-03-14 J.PARK      WH-095  ORIGINAL - TOP-LEVEL MENU FOR
001300*                                THE COUNTER-SALE STEPS (ORDER
001400*                                CARD PRINT, RECONCILE, POST)
001500*  1994-06-02 J.PARK      WH-140  ADDED VOUCHER-STYLE 0-EXIT
001600*                                OPTION TO MENU
001700*  1999-01-06 D.REYES     WH-202  Y2K REVIEW - NO 2-DIGIT YEAR
001800*                                FIELDS IN THIS PROGRAM, NO
001900*                                CHANGE REQUIRED
002000*  2016-08-22 S.OKONKWO   WH-360  MENU REPLACED WITH A STRAIGHT
002100*                                RUN - OPERATIONS WANTED THE
002200*                                THREE E-COMMERCE STEPS TO RUN
002300*                                UNATTENDED OFF THE NIGHTLY
002400*                                SCHEDULER RATHER THAN WAIT ON
002500*                                A COUNTER OPERATOR TO PICK A
002600*                                MENU OPTION
002700*  2020-07-14 T.LINDQVIST WH-470  CONVORD RUNS BEFORE INVGUARD
002800*                                NOW SO THE GUARD PASS SEES THE
002900*                                CONVOUT LAYOUT COMMON TO ALL
003000*                                FOUR CHANNELS
003100*  2022-06-30 T.LINDQVIST WH-533  STEP COMPLETION MESSAGES ADDED
003200*                                TO THE RUN LOG
003300*  2023-11-08 D.REYES     WH-560  DRIVER NOW OPENS RUN-PARM AND
003400*                                LOGS THE CONFIGURED MARKETPLACE
003500*                                CODE BEFORE THE STEPS RUN, PER
003600*                                THE WSRUNPRM BANNER - PREVIOUSLY
003700*                                ONLY CONVORD READ THE FILE
003800**************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500*
004600*    ONLY THE RUN-PARM-FILE SELECT OUT OF THIS COPYBOOK IS
004700*    ACTUALLY OPENED BELOW (SEE WSRUNPRM.CBL BANNER) - THE
004800*    MKTORD/CONVOUT SELECTS RIDE ALONG UNUSED SO THIS DRIVER
004900*    AND CONVORD SHARE ONE COPYBOOK INSTEAD OF TWO.
005000     COPY "SLMKTORD.CBL".
005100*
005200 DATA DIVISION.
005300 FILE SECTION.
005400     COPY "FDMKTORD.CBL".
005500*
005600 WORKING-STORAGE SECTION.
005700     COPY "WSRUNPRM.CBL".
005800*
005900 01  WS-FS-MKTORD                PIC X(02) VALUE "00".
006000 01  WS-FS-CONVOUT               PIC X(02) VALUE "00".
006100 01  WS-FS-RUNPARM               PIC X(02) VALUE "00".
006200*
006300*    ONE STATUS BYTE PER STEP, KEPT AS A SMALL TABLE SO A
006400*    FUTURE STEP ADDITION IS ONE FILLER LINE, NOT A NEW
006500*    01-LEVEL EVERY TIME (SEE WH-533).
006600 01  W-STEP-STATUS-LIST.
006700     05  FILLER                  PIC X(01) VALUE "0".
006800     05  FILLER                  PIC X(01) VALUE "0".
006900     05  FILLER                  PIC X(01) VALUE "0".
007000     05  FILLER                  PIC X(17).
007100 01  W-STEP-STATUS-TABLE REDEFINES W-STEP-STATUS-LIST.
007200     05  W-STEP-STATUS           PIC X(01) OCCURS 3 TIMES.
007300         88  W-STEP-OK               VALUE "0".
007400         88  W-STEP-FAILED           VALUE "1".
007500*
007600 01  W-STEP-NAME-LIST.
007700     05  FILLER                  PIC X(20) VALUE
007800                                  "PICKSHT".
007900     05  FILLER                  PIC X(20) VALUE
008000                                  "CONVORD".
008100     05  FILLER                  PIC X(20) VALUE
008200                                  "INVGUARD".
008300 01  W-STEP-NAME-TABLE REDEFINES W-STEP-NAME-LIST.
008400     05  W-STEP-NAME             PIC X(20) OCCURS 3 TIMES.
008500 01  W-STEP-NAME-FLAT REDEFINES W-STEP-NAME-LIST PIC X(60).
008600*
008700*
008800 77  W-STEP-IDX                  PIC 9(01) COMP VALUE ZERO.
008900*
009000 PROCEDURE DIVISION.
009100*
009200 0000-MAIN-LINE.
009300*
009400     DISPLAY "BATCH-RUN-CONTROL: NIGHTLY E-COMMERCE RUN START".
009500*
009600     PERFORM 0500-READ-RUN-PARM THRU 0500-READ-RUN-PARM-EXIT.
009700*
009800     PERFORM 1000-RUN-PICKSHT THRU 1000-RUN-PICKSHT-EXIT.
009900     PERFORM 2000-RUN-CONVORD THRU 2000-RUN-CONVORD-EXIT.
010000     PERFORM 3000-RUN-INVGUARD THRU 3000-RUN-INVGUARD-EXIT.
010100*
010200     PERFORM 9000-REPORT-STEP-STATUS
010300             THRU 9000-REPORT-STEP-STATUS-EXIT
010400             VARYING W-STEP-IDX FROM 1 BY 1
010500             UNTIL W-STEP-IDX > 3.
010600*
010700     DISPLAY "BATCH-RUN-CONTROL: NIGHTLY E-COMMERCE RUN END".
010800     STOP RUN.
010900*
011000 0000-MAIN-LINE-EXIT.
011100     EXIT.
011200*
011300**************************************************************
011400*    READ THE ONE-RECORD RUN-PARM FILE JUST FAR ENOUGH TO LOG
011500*    WHICH MARKETPLACE IS CONFIGURED FOR TONIGHT'S RUN.  THE
011600*    CODE ITSELF IS NOT PASSED ON - CONVORD RE-READS RUN-PARM
011700*    FOR ITS OWN USE (SEE WSRUNPRM.CBL).
011800**************************************************************
011900 0500-READ-RUN-PARM.
012000*
012100     OPEN INPUT RUN-PARM-FILE.
012200     MOVE SPACES               TO WS-RUN-PARM-RECORD.
012300     READ RUN-PARM-FILE INTO WS-RUN-PARM-RECORD
012400          AT END
012500             DISPLAY "BATCH-RUN-CONTROL: RUN-PARM FILE IS "
012600             DISPLAY "EMPTY - MARKETPLACE CODE NOT LOGGED."
012700     END-READ.
012800     CLOSE RUN-PARM-FILE.
012900*
013000     IF WS-MARKET-CODE NOT = SPACES
013100        DISPLAY "BATCH-RUN-CONTROL: MARKETPLACE CODE ON FILE "
013200                "IS " WS-MARKET-CODE.
013300*
013400 0500-READ-RUN-PARM-EXIT.
013500     EXIT.
013600*
013700**************************************************************
013800*    STEP 1 - PICKING SHEET.  SORTS THE ORDER EXTRACT BY
013900*    ADDRESS/PROD-CODE AND WRITES THE DETAIL/SUBTOTAL SHEET.
014000**************************************************************
014100 1000-RUN-PICKSHT.
014200*
014300     MOVE "0"                    TO W-STEP-STATUS (1).
014400     CALL "picking-sheet-report".
014500     DISPLAY "BATCH-RUN-CONTROL: PICKSHT STEP COMPLETE".
014600*
014700 1000-RUN-PICKSHT-EXIT.
014800     EXIT.
014900*
015000**************************************************************
015100*    STEP 2 - MARKETPLACE ORDER CONVERSION.  READS THE
015200*    RUN-PARM RECORD FOR THE MARKETPLACE CODE ITSELF, SO
015300*    THIS PROGRAM PASSES NOTHING TO IT.
015400**************************************************************
015500 2000-RUN-CONVORD.
015600*
015700     MOVE "0"                    TO W-STEP-STATUS (2).
015800     CALL "marketplace-order-convert".
015900     DISPLAY "BATCH-RUN-CONTROL: CONVORD STEP COMPLETE".
016000*
016100 2000-RUN-CONVORD-EXIT.
016200     EXIT.
016300*
016400**************************************************************
016500*    STEP 3 - PHONE-COLUMN GUARD.  RUNS AGAINST THE CONVOUT
016600*    FILE THE CONVORD STEP JUST WROTE.
016700**************************************************************
016800 3000-RUN-INVGUARD.
016900*
017000     MOVE "0"                    TO W-STEP-STATUS (3).
017100     CALL "invoice-phone-guard".
017200     DISPLAY "BATCH-RUN-CONTROL: INVGUARD STEP COMPLETE".
017300*
017400 3000-RUN-INVGUARD-EXIT.
017500     EXIT.
017600*
017700 9000-REPORT-STEP-STATUS.
017800*
017900     IF W-STEP-OK (W-STEP-IDX)
018000        DISPLAY "BATCH-RUN-CONTROL: " W-STEP-NAME (W-STEP-IDX)
018100                " OK"
018200     ELSE
018300        DISPLAY "BATCH-RUN-CONTROL: " W-STEP-NAME (W-STEP-IDX)
018400                " FAILED".
018500*
018600 9000-REPORT-STEP-STATUS-EXIT.
018700     EXIT.
018800*
