000100*****************************************************************
000200*  SLGUARD.CBL
000300*  FILE-CONTROL SELECTS FOR THE INVOICE PHONE-GUARD PASS.
000400*  COPY INTO THE FILE-CONTROL PARAGRAPH OF INVOICE-PHONE-GUARD.
000500*****************************************************************
000600*  2019-09-30 T.LINDQVIST WH-460 ORIGINAL - MARKETPLACE UPLOAD
000700*                                SPREADSHEETS KEPT DROPPING THE
000800*                                LEADING ZERO OFF PHONE NUMBERS
000900*  2020-07-21 T.LINDQVIST WH-471 GDINPUT-FILE NOW ASSIGNED TO THE
001000*                                SAME NAME AS CONVORD'S CONVOUT-
001100*                                FILE SO THE GUARD PASS READS THE
001200*                                ROW CONVORD JUST WROTE, NOT A
001300*                                SEPARATE FILE NOBODY BUILDS ANY
001400*                                LONGER
001500*****************************************************************
001600 SELECT GDINPUT-FILE
001700        ASSIGN TO "CONVOUT"
001800        ORGANIZATION IS LINE SEQUENTIAL
001900        FILE STATUS IS WS-FS-GDINPUT.
002000
002100 SELECT GUARDED-FILE
002200        ASSIGN TO "GUARDED"
002300        ORGANIZATION IS LINE SEQUENTIAL
002400        FILE STATUS IS WS-FS-GUARDED.
002500*
