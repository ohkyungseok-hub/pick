000100*****************************************************************
000200*  PROGRAM:      MARKETPLACE-ORDER-CONVERT
000300*  SYSTEM:       WAREHOUSE ORDER-FILE / PICKING SHEET BATCH
000400*  INSTALLATION: MERIDIAN FULFILLMENT CO. - EDP DEPT
000500*****************************************************************
000600*  CHANGE LOG
000700*  ----------
000800*  1991-03-14 J.PARK      WH-095  ORIGINAL - RECONCILES THE
000900*                                 MAIL-ORDER FORM AND THE COUNTER
001000*                                 -SALE SLIP INTO ONE COMMON
001100*                                 SEVEN-FIELD ORDER RECORD FOR THE
001200*                                 PICKING SHEET RUN
001300*  1994-05-02 J.PARK      WH-133  ADDED MEMO FIELD TO THE COMMON
001400*                                 RECORD (WAS DROPPED SILENTLY)
001500*  1999-01-06 D.REYES     WH-202  Y2K REVIEW - NO DATE FIELDS
001600*                                 PROCESSED HERE, REVIEW PASSED
001700*  2016-08-22 S.OKONKWO   WH-360  REPURPOSED FOR THE NEW WEB
001800*                                 MARKETPLACE CHANNELS - MAIL
001900*                                 -ORDER/COUNTER-SALE INPUTS ARE
002000*                                 GONE, LAORA AND COUPANG COLUMN
002100*                                 LAYOUTS ADDED, RUN NOW DRIVEN
002200*                                 BY A MARKETPLACE RUN PARAMETER
002300*  2017-04-11 S.OKONKWO   WH-378  FIXED COUPANG PHONE ORDINAL
002400*                                 (WAS COLUMN AA, SHOULD BE AB)
002500*  2018-02-05 S.OKONKWO   WH-402  ADDED TTARIMALL, INCLUDING THE
002600*                                 S&V PRODUCT-NAME FALLBACK RULE
002700*  2020-07-14 T.LINDQVIST WH-470  ADDED SMARTSTORE (HEADER-
002800*                                 KEYWORD MATCHING, NO FIXED
002900*                                 ORDINALS - THEIR EXPORT MOVES
003000*                                 COLUMNS AROUND EVERY RELEASE)
003100*  2021-01-11 T.LINDQVIST WH-481  SMARTSTORE SUBSTRING FALLBACK
003200*                                 ADDED - SEE PL-SSMAP.CBL
003300*  2022-06-30 M.CHO       WH-533  RUN NOW REPORTS RECORDS READ
003400*                                 AND WRITTEN AT END, PER THE
003500*                                 NEW OPERATIONS RUN-LOG STANDARD
003600*  2024-11-19 D.REYES     WH-478  SMARTSTORE OPTION APPEND WAS
003700*                                 SCANNING FORWARD FOR THE FIRST
003800*                                 BLANK BYTE IN THE PRODUCT NAME
003900*                                 CELL - SPLICED THE OPTION TEXT
004000*                                 INTO THE MIDDLE OF ANY KOREAN
004100*                                 NAME WITH AN EMBEDDED SPACE.
004200*                                 SCAN NOW RUNS BACKWARD FROM THE
004300*                                 END OF THE CELL TO FIND THE
004400*                                 TRUE LAST NON-BLANK BYTE
004500*  2025-03-04 M.CHO       WH-471  INVOICE-PHONE-GUARD'S SELECT
004600*                                 NOW POINTS AT THIS STEP'S
004700*                                 CONVOUT-FILE ASSIGN NAME -
004800*                                 SEE SLGUARD.CBL
004900*****************************************************************
005000 IDENTIFICATION DIVISION.
005100 PROGRAM-ID. marketplace-order-convert.
005200 AUTHOR. J. PARK.
005300 INSTALLATION. MERIDIAN FULFILLMENT CO. - EDP DEPT.
005400 DATE-WRITTEN. 03/14/1991.
005500 DATE-COMPILED.
005600 SECURITY. UNCLASSIFIED.
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900*    C01/TOP-OF-FORM IS CARRIED HERE FOR CONSISTENCY WITH THE
006000*    SHOP'S OTHER PRINTING PROGRAMS - THIS STEP WRITES NO
006100*    REPORT OF ITS OWN AND NEVER SLEWS TO A NEW PAGE.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM.
006400 INPUT-OUTPUT SECTION.
006500    FILE-CONTROL.
006600*
006700*    MKTORD-FILE IS THE RAW MARKETPLACE EXPORT, CONVOUT-FILE
006800*    IS THE COMMON SEVEN-FIELD LAYOUT THE PICKING SHEET AND
006900*    INVOICE PHONE-GUARD BOTH READ (SEE SLMKTORD.CBL BANNER).
007000       COPY "SLMKTORD.CBL".
007100
007200 DATA DIVISION.
007300    FILE SECTION.
007400*
007500*    RAW-ROW-RECORD IS ONE UNDIFFERENTIATED CS-CELL TABLE - THE
007600*    LAYOUT IS THE SAME FOR ALL FOUR CHANNELS SINCE THE FIELDS
007700*    ARE PULLED BY ORDINAL/KEYWORD, NOT BY A PER-CHANNEL COPYBOOK.
007800       COPY "FDMKTORD.CBL".
007900
008000    WORKING-STORAGE SECTION.
008100
008200*    WS-MARKET-CODE AND ITS 88-LEVELS (WS-MKT-IS-LAORA,
008300*    WS-MKT-IS-COUPANG, WS-MKT-IS-TTARIMALL,
008400*    WS-MKT-IS-SMARTSTORE) COME FROM THIS COPYBOOK.
008500       COPY "WSRUNPRM.CBL".
008600
008700*    FILE STATUS BYTES FOR THE THREE SELECTS ABOVE.
008800    01  WS-FS-MKTORD               PIC X(02) VALUE "00".
008900    01  WS-FS-CONVOUT              PIC X(02) VALUE "00".
009000    01  WS-FS-RUNPARM              PIC X(02) VALUE "00".
009100
009200*    END-OF-INPUT FLAG FOR THE MKTORD READ LOOP.
009300    01  W-END-OF-MKTORD-SW         PIC X(01) VALUE "N".
009400        88  W-END-OF-MKTORD            VALUE "Y".
009500
009600*    COLUMN-LETTER TO ORDINAL WORK AREA (PL-COLLETTER.CBL) -
009700*    CONVERTS A SPREADSHEET COLUMN LETTER LIKE "AJ" INTO ITS
009800*    1-UP COLUMN NUMBER SO THE FIXED-ORDINAL CHANNELS CAN BE
009900*    CONFIGURED BY COLUMN LETTER INSTEAD OF RAW ORDINAL.
010000    01  W4-COL-LETTERS             PIC X(02) VALUE SPACES.
010100    01  W4-COL-LETTERS-R REDEFINES W4-COL-LETTERS.
010200        05  W4-COL-LETTERS-CH      OCCURS 2 TIMES
010300                                    PIC X(01).
010400*    RESULT ORDINAL FROM PL-COLLETTER.CBL.
010500    01  W4-COL-ORDINAL             PIC 9(4) COMP VALUE ZERO.
010600    01  W4-COL-IDX                 PIC 9(4) COMP VALUE ZERO.
010700*    SET WHEN A COLUMN LETTER IS BLANK OR NOT A-Z.
010800    01  W4-COL-ERROR-SW            PIC X(01) VALUE "N".
010900        88  W4-COL-HAS-ERROR           VALUE "Y".
011000    01  W4-LETTER-VALUE            PIC 9(02) COMP VALUE ZERO.
011100    01  W4-ALPHA-IDX               PIC 9(02) COMP VALUE ZERO.
011200*    A-Z LOOKUP TABLE - POSITION IN THIS STRING IS THE
011300*    LETTER'S 1-UP VALUE USED TO BUILD THE COLUMN ORDINAL.
011400    01  W4-ALPHABET.
011500        05  W4-ALPHABET-TXT        PIC X(26) VALUE
011600            "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
011700    01  W4-ALPHABET-R REDEFINES W4-ALPHABET.
011800        05  W4-ALPHA-CH            OCCURS 26 TIMES
011900                                    PIC X(01).
012000
012100*    FIXED-ORDINAL MAPPING RESULT (LAORA/COUPANG/TTARIMALL) -
012200*    ONE COLUMN-ORDINAL PER TARGET FIELD, SET ONCE PER RUN BY
012300*    1500-SET-COLUMN-ORDINALS AND REUSED FOR EVERY ROW.
012400    01  W1-ORD-ORDER-NO            PIC 9(4) COMP VALUE ZERO.
012500    01  W1-ORD-RCVR-NAME           PIC 9(4) COMP VALUE ZERO.
012600    01  W1-ORD-RCVR-ADDR           PIC 9(4) COMP VALUE ZERO.
012700    01  W1-ORD-RCVR-PHONE          PIC 9(4) COMP VALUE ZERO.
012800    01  W1-ORD-PROD-NAME           PIC 9(4) COMP VALUE ZERO.
012900*    S&V FALLBACK COLUMN - SEE WH-402 IN 2150-APPLY-SV-RULE.
013000    01  W1-ORD-PROD-NAME-BASE      PIC 9(4) COMP VALUE ZERO.
013100    01  W1-ORD-QTY                 PIC 9(4) COMP VALUE ZERO.
013200    01  W1-ORD-MEMO                PIC 9(4) COMP VALUE ZERO.
013300
013400*    SMARTSTORE HEADER-MATCH RESULT COLUMNS (PL-SSMAP.CBL) -
013500*    SAME IDEA AS THE W1-ORD- GROUP ABOVE, BUT RESOLVED BY
013600*    KEYWORD MATCH AGAINST THE ACTUAL HEADER ROW EACH RUN
013700*    SINCE SMARTSTORE DOES NOT HOLD ITS COLUMN ORDER STILL.
013800    01  W1-SS-ORD-ORDER-NO         PIC 9(4) COMP VALUE ZERO.
013900    01  W1-SS-ORD-RCVR-NAME        PIC 9(4) COMP VALUE ZERO.
014000    01  W1-SS-ORD-RCVR-ADDR        PIC 9(4) COMP VALUE ZERO.
014100    01  W1-SS-ORD-RCVR-PHONE       PIC 9(4) COMP VALUE ZERO.
014200    01  W1-SS-ORD-PROD-NAME        PIC 9(4) COMP VALUE ZERO.
014300*    OPTIONAL - WH-481.  ZERO MEANS NO OPTION COLUMN FOUND.
014400    01  W1-SS-ORD-OPTION           PIC 9(4) COMP VALUE ZERO.
014500    01  W1-SS-ORD-QTY              PIC 9(4) COMP VALUE ZERO.
014600    01  W1-SS-ORD-MEMO             PIC 9(4) COMP VALUE ZERO.
014700*    NAME OF THE FIELD BEING RESOLVED WHEN A REQUIRED
014800*    SMARTSTORE HEADER GOES MISSING - USED ON THE ABORT
014900*    DISPLAY IN 3900-SMARTSTORE-HEADER-ERROR.
015000    01  W5-ERROR-FIELD-NAME        PIC X(15) VALUE SPACES.
015100
015200*    SMARTSTORE HEADER-NORMALIZE / KEYWORD-MATCH WORK AREA -
015300*    THE HEADER ROW IS READ ONCE, UPPERCASED AND SPACE-
015400*    STRIPPED INTO W5-NORM-HDR-TABLE, THEN EACH TARGET FIELD
015500*    IS RESOLVED BY SCANNING THAT TABLE FOR ONE OF ITS
015600*    KNOWN KEYWORDS (SEE 3050-RESOLVE-SMARTSTORE-HEADERS).
015700    01  W5-COLUMN-USED-COUNT       PIC 9(4) COMP VALUE ZERO.
015800*    ONE NORMALIZED HEADER TEXT PER COLUMN ON THE ROW.
015900    01  W5-NORM-HDR-TABLE.
016000        05  W5-NORM-HEADER         OCCURS 40 TIMES
016100                                    PIC X(100).
016200*    NORMALIZED LENGTH OF EACH ENTRY ABOVE - AVOIDS A
016300*    RE-SCAN FOR TRAILING SPACES ON EVERY KEYWORD TEST.
016400    01  W5-HDR-LEN-TABLE.
016500        05  W5-HEADER-LEN          OCCURS 40 TIMES
016600                                    PIC 9(03) COMP.
016700*    UP TO 5 ALTERNATE KEYWORDS TESTED FOR ONE TARGET FIELD.
016800    01  W5-KEYWORD-TABLE.
016900        05  W5-KEYWORD             OCCURS 5 TIMES
017000                                    PIC X(20).
017100    01  W5-KEYWORD-TABLE-R REDEFINES W5-KEYWORD-TABLE.
017200        05  W5-KEYWORD-GRP         OCCURS 5 TIMES.
017300            10  W5-KEYWORD-CH      OCCURS 20 TIMES
017400                                    PIC X(01).
017500    01  W5-KEYWORD-LEN-TABLE.
017600        05  W5-KEYWORD-LEN         OCCURS 5 TIMES
017700                                    PIC 9(02) COMP.
017800    01  W5-KEYWORD-COUNT           PIC 9(02) COMP VALUE ZERO.
017900    01  W5-COL-IDX                 PIC 9(4) COMP VALUE ZERO.
018000    01  W5-KW-IDX                  PIC 9(4) COMP VALUE ZERO.
018100*    COLUMN NUMBER WHERE A KEYWORD MATCHED - ZERO IF NONE.
018200    01  W5-MATCH-COL               PIC 9(4) COMP VALUE ZERO.
018300    01  W5-BEST-LEN                PIC 9(03) COMP VALUE ZERO.
018400    01  W5-SCAN-PTR                PIC 9(4) COMP VALUE ZERO.
018500    01  W5-OUT-PTR                 PIC 9(4) COMP VALUE ZERO.
018600    01  W5-SCAN-LEN                PIC 9(02) COMP VALUE ZERO.
018700    01  W5-FOUND-COUNT             PIC 9(4) COMP VALUE ZERO.
018800*    ONE RAW HEADER CELL BEFORE NORMALIZING.
018900    01  W5-HEADER-WORK             PIC X(100) VALUE SPACES.
019000    01  W5-HEADER-WORK-R REDEFINES W5-HEADER-WORK.
019100        05  W5-WORK-CHAR           OCCURS 100 TIMES
019200                                    PIC X(01).
019300*    SAME CELL AFTER SPACE-STRIP AND UPPERCASE.
019400    01  W5-HEADER-NORM-SCRATCH     PIC X(100) VALUE SPACES.
019500    01  W5-SCRATCH-R REDEFINES W5-HEADER-NORM-SCRATCH.
019600        05  W5-NORM-CHAR           OCCURS 100 TIMES
019700                                    PIC X(01).
019800*    UPPER/LOWER LOOKUP PAIR - SAME POSITION IN BOTH STRINGS
019900*    IS THE SAME LETTER, USED TO FOLD LOWERCASE HEADER TEXT.
020000    01  W5-CASE-TABLE.
020100        05  W5-UPPER-ALPHA         PIC X(26) VALUE
020200            "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
020300        05  W5-LOWER-ALPHA         PIC X(26) VALUE
020400            "abcdefghijklmnopqrstuvwxyz".
020500
020600*    RUN-TOTAL COUNTERS REPORTED BY 9000-FINISH-RUN.
020700 77  W-RECORDS-READ                PIC 9(7) COMP VALUE ZERO.
020800 77  W-RECORDS-WRITTEN             PIC 9(7) COMP VALUE ZERO.
020900
021000 PROCEDURE DIVISION.
021100
021200**************************************************************
021300*    MAIN LINE.  READS THE MARKETPLACE CODE OFF RUN-PARM,
021400*    THEN RESOLVES EITHER FIXED COLUMN ORDINALS (LAORA,
021500*    COUPANG, TTARIMALL) OR SMARTSTORE'S KEYWORD-MATCHED
021600*    HEADERS ONCE UP FRONT, BEFORE THE ROW-BY-ROW CONVERT
021700*    LOOP STARTS.  ONE MKTORD ROW IN, ONE CONVOUT ROW OUT -
021800*    THIS PROGRAM NEVER DROPS OR COMBINES ROWS.
021900**************************************************************
022000 0000-MAIN-LINE.
022100
022200     PERFORM 1000-READ-RUN-PARM.
022300
022400     OPEN INPUT MKTORD-FILE.
022500     OPEN OUTPUT CONVOUT-FILE.
022600
022700*    THE EXPORT NEVER RUNS PAST COLUMN AJ (40) ON ANY OF THE
022800*    FOUR CHANNELS - THIS BOUNDS THE HEADER-NORMALIZE TABLE.
022900     MOVE 40                  TO W5-COLUMN-USED-COUNT.
023000
023100*    THE FIRST ROW READ IS ALWAYS THE HEADER ROW - IT NEVER
023200*    GOES THROUGH THE CONVERT LOOP, ONLY (FOR SMARTSTORE)
023300*    THROUGH THE HEADER-KEYWORD RESOLUTION BELOW.
023400     READ MKTORD-FILE
023500          AT END MOVE "Y"     TO W-END-OF-MKTORD-SW.
023600
023700     IF W-END-OF-MKTORD
023800        DISPLAY "MARKETPLACE-ORDER-CONVERT: NO RECORDS IN "
023900        DISPLAY "MKTORD - RUN ENDED WITH NOTHING TO DO."
024000     ELSE
024100        IF WS-MKT-IS-SMARTSTORE
024200*          SMARTSTORE MOVES ITS COLUMNS AROUND EVERY EXPORT
024300*          RELEASE (WH-470) - THE HEADER ROW IS NORMALIZED
024400*          AND KEYWORD-MATCHED HERE INSTEAD OF TRUSTING A
024500*          FIXED ORDINAL.
024600           PERFORM BUILD-NORMALIZED-HEADERS
024700           PERFORM 3050-RESOLVE-SMARTSTORE-HEADERS
024800        ELSE
024900           PERFORM 1500-SET-COLUMN-ORDINALS
025000        END-IF
025100        READ MKTORD-FILE
025200             AT END MOVE "Y"  TO W-END-OF-MKTORD-SW
025300        END-READ
025400        PERFORM 2000-CONVERT-ONE-ROW UNTIL W-END-OF-MKTORD
025500     END-IF.
025600
025700     CLOSE MKTORD-FILE.
025800     CLOSE CONVOUT-FILE.
025900
026000     PERFORM 9000-FINISH-RUN.
026100
026200*    EXIT PROGRAM IS A LEFTOVER FROM THE OLD COUNTER-SALE
026300*    MENU (WH-095) WHEN THIS RAN AS A CALLED STEP OFF A
026400*    MENU SHELL - HARMLESS NOW THAT WH-360 MADE IT A
026500*    STANDALONE BATCH STEP, SINCE STOP RUN BELOW ALWAYS
026600*    FIRES FIRST.
026700     EXIT PROGRAM.
026800
026900     STOP RUN.
027000**************************************************************
027100*    RUN-PARM CARRIES ONE FIELD THIS PROGRAM CARES ABOUT -
027200*    WS-MARKET-CODE (WHICH CHANNEL TONIGHT'S EXPORT CAME
027300*    FROM).  BATCH-RUN-CONTROL ALSO READS THIS SAME FILE
027400*    FOR THE RUN LOG, BUT DOES NOT PASS THE CODE ALONG -
027500*    EACH STEP THAT NEEDS IT RE-READS RUN-PARM ITSELF.
027600**************************************************************
027700 1000-READ-RUN-PARM.
027800
027900     OPEN INPUT RUN-PARM-FILE.
028000     MOVE SPACES               TO WS-RUN-PARM-RECORD.
028100     READ RUN-PARM-FILE INTO WS-RUN-PARM-RECORD
028200          AT END
028300*            NO RUN-PARM RECORD MEANS NO MARKETPLACE CODE TO
028400*            DISPATCH ON - NOTHING SAFE TO DO BUT ABORT.
028500             DISPLAY "MARKETPLACE-ORDER-CONVERT: RUN-PARM "
028600             DISPLAY "FILE IS EMPTY - RUN ABORTED."
028700             CLOSE RUN-PARM-FILE
028800             STOP RUN
028900     END-READ.
029000     CLOSE RUN-PARM-FILE.
029100
029200 1000-READ-RUN-PARM-EXIT.
029300     EXIT.
029400*
029500**************************************************************
029600*    ONE-TIME DISPATCH TO THE FIXED COLUMN-LETTER TABLE FOR
029700*    WHICHEVER MARKETPLACE RUN-PARM NAMED.  RUN-PARM CARRIES
029800*    THE MARKETPLACE CODE, NOT A COLUMN MAP, SO THE MAP ITSELF
029900*    IS HARD-CODED HERE PER CHANNEL (WH-360/WH-402).
030000**************************************************************
030100 1500-SET-COLUMN-ORDINALS.
030200
030300*    ONLY ONE OF THE THREE BRANCHES BELOW EVER RUNS PER
030400*    RUN - WS-MARKET-CODE DOES NOT CHANGE MID-FILE.
030500     IF WS-MKT-IS-LAORA
030600        PERFORM 1510-SET-ORDINALS-LAORA
030700     ELSE
030800        IF WS-MKT-IS-COUPANG
030900           PERFORM 1520-SET-ORDINALS-COUPANG
031000        ELSE
031100           IF WS-MKT-IS-TTARIMALL
031200              PERFORM 1530-SET-ORDINALS-TTARIMALL
031300           ELSE
031400*             A CODE THAT MATCHES NONE OF THE THREE FIXED-
031500*             ORDINAL CHANNELS AND IS NOT SMARTSTORE EITHER
031600*             MEANS RUN-PARM WAS SET UP WRONG FOR TONIGHT.
031700              DISPLAY "MARKETPLACE-ORDER-CONVERT: UNKNOWN "
031800              DISPLAY "MARKETPLACE CODE - RUN ABORTED."
031900              STOP RUN
032000           END-IF
032100        END-IF
032200     END-IF.
032300
032400 1500-SET-COLUMN-ORDINALS-EXIT.
032500     EXIT.
032600*
032700*    LAORA COLUMN LETTERS (WH-360) - ORIGINAL WEB MARKETPLACE
032800*    LAYOUT, HAS NO S&V FALLBACK COLUMN.
032900 1510-SET-ORDINALS-LAORA.
033000
033100     MOVE "A "                TO W4-COL-LETTERS.
033200     PERFORM CONVERT-COLUMN-LETTERS.
033300     MOVE W4-COL-ORDINAL       TO W1-ORD-ORDER-NO.
033400
033500     MOVE "I "                TO W4-COL-LETTERS.
033600     PERFORM CONVERT-COLUMN-LETTERS.
033700     MOVE W4-COL-ORDINAL       TO W1-ORD-RCVR-NAME.
033800
033900     MOVE "L "                TO W4-COL-LETTERS.
034000     PERFORM CONVERT-COLUMN-LETTERS.
034100     MOVE W4-COL-ORDINAL       TO W1-ORD-RCVR-ADDR.
034200
034300     MOVE "J "                TO W4-COL-LETTERS.
034400     PERFORM CONVERT-COLUMN-LETTERS.
034500     MOVE W4-COL-ORDINAL       TO W1-ORD-RCVR-PHONE.
034600
034700     MOVE "D "                TO W4-COL-LETTERS.
034800     PERFORM CONVERT-COLUMN-LETTERS.
034900     MOVE W4-COL-ORDINAL       TO W1-ORD-PROD-NAME.
035000
035100     MOVE "G "                TO W4-COL-LETTERS.
035200     PERFORM CONVERT-COLUMN-LETTERS.
035300     MOVE W4-COL-ORDINAL       TO W1-ORD-QTY.
035400
035500     MOVE "M "                TO W4-COL-LETTERS.
035600     PERFORM CONVERT-COLUMN-LETTERS.
035700     MOVE W4-COL-ORDINAL       TO W1-ORD-MEMO.
035800
035900 1510-SET-ORDINALS-LAORA-EXIT.
036000     EXIT.
036100*
036200*    COUPANG COLUMN LETTERS (WH-360).  PHONE ORDINAL IS AB,
036300*    NOT AA - WH-378 CAUGHT THIS COLUMN SWAPPED WITH RCVR-NAME
036400*    THE FIRST TIME THIS CHANNEL WENT LIVE.
036500 1520-SET-ORDINALS-COUPANG.
036600
036700     MOVE "C "                TO W4-COL-LETTERS.
036800     PERFORM CONVERT-COLUMN-LETTERS.
036900     MOVE W4-COL-ORDINAL       TO W1-ORD-ORDER-NO.
037000
037100     MOVE "AA"                TO W4-COL-LETTERS.
037200     PERFORM CONVERT-COLUMN-LETTERS.
037300     MOVE W4-COL-ORDINAL       TO W1-ORD-RCVR-NAME.
037400
037500     MOVE "AD"                TO W4-COL-LETTERS.
037600     PERFORM CONVERT-COLUMN-LETTERS.
037700     MOVE W4-COL-ORDINAL       TO W1-ORD-RCVR-ADDR.
037800
037900     MOVE "AB"                TO W4-COL-LETTERS.
038000     PERFORM CONVERT-COLUMN-LETTERS.
038100     MOVE W4-COL-ORDINAL       TO W1-ORD-RCVR-PHONE.
038200
038300     MOVE "P "                TO W4-COL-LETTERS.
038400     PERFORM CONVERT-COLUMN-LETTERS.
038500     MOVE W4-COL-ORDINAL       TO W1-ORD-PROD-NAME.
038600
038700     MOVE "W "                TO W4-COL-LETTERS.
038800     PERFORM CONVERT-COLUMN-LETTERS.
038900     MOVE W4-COL-ORDINAL       TO W1-ORD-QTY.
039000
039100     MOVE "AE"                TO W4-COL-LETTERS.
039200     PERFORM CONVERT-COLUMN-LETTERS.
039300     MOVE W4-COL-ORDINAL       TO W1-ORD-MEMO.
039400
039500 1520-SET-ORDINALS-COUPANG-EXIT.
039600     EXIT.
039700*
039800*    TTARIMALL COLUMN LETTERS (WH-402).  THIS IS THE ONLY
039900*    CHANNEL WITH A SEPARATE S&V (PROD-NAME-BASE) FALLBACK
040000*    COLUMN - SEE 2150-APPLY-SV-RULE BELOW.
040100 1530-SET-ORDINALS-TTARIMALL.
040200
040300     MOVE "H "                TO W4-COL-LETTERS.
040400     PERFORM CONVERT-COLUMN-LETTERS.
040500     MOVE W4-COL-ORDINAL       TO W1-ORD-ORDER-NO.
040600
040700     MOVE "AB"                TO W4-COL-LETTERS.
040800     PERFORM CONVERT-COLUMN-LETTERS.
040900     MOVE W4-COL-ORDINAL       TO W1-ORD-RCVR-NAME.
041000
041100     MOVE "AE"                TO W4-COL-LETTERS.
041200     PERFORM CONVERT-COLUMN-LETTERS.
041300     MOVE W4-COL-ORDINAL       TO W1-ORD-RCVR-ADDR.
041400
041500     MOVE "AC"                TO W4-COL-LETTERS.
041600     PERFORM CONVERT-COLUMN-LETTERS.
041700     MOVE W4-COL-ORDINAL       TO W1-ORD-RCVR-PHONE.
041800
041900     MOVE "V "                TO W4-COL-LETTERS.
042000     PERFORM CONVERT-COLUMN-LETTERS.
042100     MOVE W4-COL-ORDINAL       TO W1-ORD-PROD-NAME.
042200
042300     MOVE "S "                TO W4-COL-LETTERS.
042400     PERFORM CONVERT-COLUMN-LETTERS.
042500     MOVE W4-COL-ORDINAL       TO W1-ORD-PROD-NAME-BASE.
042600
042700     MOVE "Y "                TO W4-COL-LETTERS.
042800     PERFORM CONVERT-COLUMN-LETTERS.
042900     MOVE W4-COL-ORDINAL       TO W1-ORD-QTY.
043000
043100     MOVE "AA"                TO W4-COL-LETTERS.
043200     PERFORM CONVERT-COLUMN-LETTERS.
043300     MOVE W4-COL-ORDINAL       TO W1-ORD-MEMO.
043400
043500 1530-SET-ORDINALS-TTARIMALL-EXIT.
043600     EXIT.
043700*
043800**************************************************************
043900*    CONVERTS ONE MKTORD ROW TO THE COMMON CONVOUT LAYOUT,
044000*    WRITES IT, AND READS THE NEXT ROW.  DRIVEN FROM
044100*    0000-MAIN-LINE'S UNTIL W-END-OF-MKTORD LOOP - THE READ
044200*    AHEAD AT THE BOTTOM MEANS THE LOOP TEST ALWAYS SEES
044300*    WHETHER THERE IS A ROW LEFT BEFORE CONVERTING AGAIN.
044400**************************************************************
044500 2000-CONVERT-ONE-ROW.
044600
044700*    DISPATCH ON CHANNEL, NOT ON ANYTHING IN THE ROW ITSELF -
044800*    ALL FOUR CHANNELS SHARE ONE UNDIFFERENTIATED CS-CELL ROW.
044900     IF WS-MKT-IS-SMARTSTORE
045000        PERFORM 3000-CONVERT-SMARTSTORE-ROW
045100     ELSE
045200        PERFORM 2100-CONVERT-FIXED-ORDINAL-ROW
045300     END-IF.
045400
045500     PERFORM 4000-WRITE-CONV-TARGET.
045600
045700     ADD 1                     TO W-RECORDS-READ.
045800
045900*    READ-AHEAD FOR THE UNTIL W-END-OF-MKTORD TEST IN
046000*    0000-MAIN-LINE'S PERFORM OF THIS PARAGRAPH.
046100     READ MKTORD-FILE
046200          AT END MOVE "Y"      TO W-END-OF-MKTORD-SW.
046300
046400 2000-CONVERT-ONE-ROW-EXIT.
046500     EXIT.
046600*
046700**************************************************************
046800*    LAORA/COUPANG/TTARIMALL PATH - PULL EACH FIELD OFF THE
046900*    RAW ROW BY THE FIXED ORDINAL 1500-SET-COLUMN-ORDINALS
047000*    RESOLVED ONCE AT THE TOP OF THE RUN.
047100**************************************************************
047200 2100-CONVERT-FIXED-ORDINAL-ROW.
047300
047400*    ORDER NUMBER, STRAIGHT COPY - NO CHANNEL REFORMATS THIS.
047500     MOVE CS-CELL (W1-ORD-ORDER-NO)
047600                              TO CT-ORDER-NO.
047700*    RECEIVER NAME.
047800     MOVE CS-CELL (W1-ORD-RCVR-NAME)
047900                              TO CT-RCVR-NAME.
048000*    COMBINED SHIP-TO ADDRESS.
048100     MOVE CS-CELL (W1-ORD-RCVR-ADDR)
048200                              TO CT-RCVR-ADDR.
048300*    RECEIVER PHONE - INVOICE-PHONE-GUARD REPAIRS A DROPPED
048400*    LEADING ZERO ON THIS FIELD LATER IN THE RUN.
048500     MOVE CS-CELL (W1-ORD-RCVR-PHONE)
048600                              TO CT-RCVR-PHONE.
048700*    ORDER QUANTITY, LEFT AS THE RAW EXPORT TEXT - THE PICKING
048800*    SHEET STEP DOES ITS OWN NUMERIC COERCION ON THIS FIELD.
048900     MOVE CS-CELL (W1-ORD-QTY)
049000                              TO CT-QTY.
049100*    DELIVERY MEMO.
049200     MOVE CS-CELL (W1-ORD-MEMO)
049300                              TO CT-MEMO.
049400
049500*    PRODUCT NAME GOES THROUGH THE S&V FALLBACK RULE INSTEAD
049600*    OF A PLAIN MOVE - SEE 2150-APPLY-SV-RULE BELOW.
049700     PERFORM 2150-APPLY-SV-RULE.
049800
049900 2100-CONVERT-FIXED-ORDINAL-ROW-EXIT.
050000     EXIT.
050100*
050200**************************************************************
050300*    S&V (SIZE-AND-VARIANT) FALLBACK RULE (WH-402).  ON
050400*    TTARIMALL ONLY, THE OPTION-SPECIFIC PRODUCT NAME COLUMN
050500*    IS SOMETIMES LEFT BLANK WHEN THE CUSTOMER DID NOT PICK A
050600*    VARIANT - FALL BACK TO THE BASE PRODUCT NAME COLUMN SO
050700*    THE PICKING SHEET NEVER SHOWS A BLANK PRODUCT NAME.
050800**************************************************************
050900 2150-APPLY-SV-RULE.
051000
051100*    LAORA/COUPANG HAVE NO SEPARATE BASE-NAME COLUMN, SO THEY
051200*    ALWAYS TAKE THE PLAIN MOVE IN THE ELSE BELOW.
051300     IF WS-MKT-IS-TTARIMALL
051400*       BLANK VARIANT COLUMN - FALL BACK TO THE BASE NAME.
051500        IF CS-CELL (W1-ORD-PROD-NAME) = SPACES
051600           MOVE CS-CELL (W1-ORD-PROD-NAME-BASE)
051700                              TO CT-PROD-NAME
051800        ELSE
051900           MOVE CS-CELL (W1-ORD-PROD-NAME)
052000                              TO CT-PROD-NAME
052100        END-IF
052200     ELSE
052300        MOVE CS-CELL (W1-ORD-PROD-NAME)
052400                              TO CT-PROD-NAME
052500     END-IF.
052600
052700 2150-APPLY-SV-RULE-EXIT.
052800     EXIT.
052900*
053000**************************************************************
053100*    SMARTSTORE PATH - PULL EACH FIELD BY THE ORDINAL THE
053200*    HEADER-KEYWORD MATCH IN 3050-RESOLVE-SMARTSTORE-HEADERS
053300*    RESOLVED AT THE TOP OF THE RUN, NOT A FIXED COLUMN
053400*    LETTER (WH-470 - SMARTSTORE'S EXPORT MOVES COLUMNS
053500*    AROUND FROM RELEASE TO RELEASE).
053600**************************************************************
053700 3000-CONVERT-SMARTSTORE-ROW.
053800
053900*    SAME SIX PLAIN FIELDS AS THE FIXED-ORDINAL PATH ABOVE,
054000*    JUST PULLED BY THE KEYWORD-MATCHED ORDINAL INSTEAD.
054100     MOVE CS-CELL (W1-SS-ORD-ORDER-NO)
054200                              TO CT-ORDER-NO.
054300     MOVE CS-CELL (W1-SS-ORD-RCVR-NAME)
054400                              TO CT-RCVR-NAME.
054500     MOVE CS-CELL (W1-SS-ORD-RCVR-ADDR)
054600                              TO CT-RCVR-ADDR.
054700     MOVE CS-CELL (W1-SS-ORD-RCVR-PHONE)
054800                              TO CT-RCVR-PHONE.
054900     MOVE CS-CELL (W1-SS-ORD-QTY)
055000                              TO CT-QTY.
055100     MOVE CS-CELL (W1-SS-ORD-MEMO)
055200                              TO CT-MEMO.
055300
055400*    PRODUCT NAME IS NOT A PLAIN MOVE ON THIS CHANNEL - THE
055500*    OPTIONAL OPTION-TEXT COLUMN MAY NEED APPENDING (WH-481).
055600     PERFORM 3010-BUILD-SMARTSTORE-PROD-NAME.
055700
055800 3000-CONVERT-SMARTSTORE-ROW-EXIT.
055900     EXIT.
056000*
056100**************************************************************
056200*    SMARTSTORE PRODUCT NAME PLUS OPTION TEXT (WH-481).  THE
056300*    OPTION COLUMN IS OPTIONAL ON THIS CHANNEL - SOME
056400*    SMARTSTORE EXPORTS DROP IT ENTIRELY (W1-SS-ORD-OPTION
056500*    STAYS ZERO FROM PL-SSMAP.CBL) AND SOME CARRY THE COLUMN
056600*    BUT LEAVE IT BLANK FOR A GIVEN ROW - EITHER WAY THE
056700*    APPEND IS SKIPPED AND THE BARE PRODUCT NAME STANDS.
056800**************************************************************
056900 3010-BUILD-SMARTSTORE-PROD-NAME.
057000
057100     MOVE SPACES               TO CT-PROD-NAME.
057200     MOVE CS-CELL (W1-SS-ORD-PROD-NAME)
057300                              TO CT-PROD-NAME.
057400
057500*    OUTER TEST CATCHES EXPORTS WITH NO OPTION COLUMN AT ALL
057600*    (WH-481).  INNER TEST CATCHES AN EXPORT THAT HAS THE
057700*    COLUMN BUT LEFT IT BLANK FOR THIS PARTICULAR ROW.
057800     IF W1-SS-ORD-OPTION NOT = 0
057900        IF CS-CELL (W1-SS-ORD-OPTION) NOT = SPACES
058000           PERFORM 3020-APPEND-OPTION-TEXT
058100        END-IF
058200     END-IF.
058300
058400 3010-BUILD-SMARTSTORE-PROD-NAME-EXIT.
058500     EXIT.
058600*
058700 3020-APPEND-OPTION-TEXT.
058800*
058900*    SCAN BACK FROM THE END OF THE 80-BYTE NAME CELL TO FIND THE
059000*    LAST NON-BLANK BYTE - NOT THE FIRST BLANK FROM THE FRONT.
059100*    KOREAN PRODUCT NAMES ALMOST ALWAYS CARRY AN EMBEDDED SPACE
059200*    (E.G. "블루투스 이어폰"), SO A FORWARD SCAN FOR THE FIRST
059300*    SPACE WAS SPLICING THE OPTION TEXT OVER THE SECOND WORD OF
059400*    THE NAME INSTEAD OF APPENDING AFTER IT (WH-478).
059500     MOVE 80                   TO W5-OUT-PTR.
059600     PERFORM 3025-FIND-PROD-NAME-END
059700             VARYING W5-OUT-PTR FROM 80 BY -1
059800             UNTIL W5-OUT-PTR = 0
059900                OR CT-PROD-NAME (W5-OUT-PTR:1) NOT = SPACE.
060000
060100*    W5-OUT-PTR = 79 OR 80 MEANS THE NAME CELL IS ALREADY
060200*    FULL OR EMPTY - NOTHING SAFE TO APPEND, SO SKIP.
060300     IF W5-OUT-PTR < 79
060400*       ONE SPACE, THEN AS MUCH OF THE OPTION TEXT AS FITS
060500*       IN WHAT REMAINS OF THE 80-BYTE CELL.
060600        ADD 1                  TO W5-OUT-PTR
060700        MOVE SPACE             TO CT-PROD-NAME (W5-OUT-PTR:1)
060800        ADD 1                  TO W5-OUT-PTR
060900        MOVE CS-CELL (W1-SS-ORD-OPTION)
061000                 (1:80 - W5-OUT-PTR + 1)
061100                              TO CT-PROD-NAME (W5-OUT-PTR:
061200                                 80 - W5-OUT-PTR + 1)
061300     END-IF.
061400
061500 3020-APPEND-OPTION-TEXT-EXIT.
061600     EXIT.
061700*
061800 3025-FIND-PROD-NAME-END.
061900*
062000*    BACKWARD-SCAN CELL, SAME EMPTY-BODY IDIOM AS
062100*    1160-SCAN-BACK-ONE-CELL IN PICKING-SHEET-REPORT AND
062200*    2550-BACK-UP-CUR-LEN IN INVOICE-PHONE-GUARD.
062300     CONTINUE.
062400
062500 3025-FIND-PROD-NAME-END-EXIT.
062600     EXIT.
062700*
062800**************************************************************
062900*    ONE-TIME SMARTSTORE HEADER RESOLUTION (WH-470/WH-481).
063000*    EACH REQUIRED FIELD IS LOOKED UP BY ONE OR MORE KOREAN
063100*    HEADER KEYWORDS (SMARTSTORE HAS USED SEVERAL DIFFERENT
063200*    HEADER TEXTS FOR THE SAME FIELD ACROSS EXPORT RELEASES,
063300*    HENCE THE MULTI-KEYWORD LISTS ON PHONE/OPTION/QTY/MEMO)
063400*    AGAINST THE NORMALIZED HEADER ROW BUILT BY
063500*    BUILD-NORMALIZED-HEADERS.  A REQUIRED FIELD THAT DOES
063600*    NOT RESOLVE TO ANY COLUMN ABORTS THE RUN - OPTION IS THE
063700*    ONLY FIELD ALLOWED TO COME BACK ZERO, SINCE NOT EVERY
063800*    SMARTSTORE PRODUCT HAS AN OPTION COLUMN AT ALL.
063900**************************************************************
064000 3050-RESOLVE-SMARTSTORE-HEADERS.
064100
064200*    ORDER NUMBER - REQUIRED.
064300     MOVE 1                    TO W5-KEYWORD-COUNT.
064400     MOVE "주문번호"           TO W5-KEYWORD (1).
064500     PERFORM MATCH-FIELD-KEYWORDS.
064600     MOVE W5-MATCH-COL         TO W1-SS-ORD-ORDER-NO.
064700     IF W1-SS-ORD-ORDER-NO = 0
064800        MOVE "ORDER-NO"        TO W5-ERROR-FIELD-NAME
064900        GO TO 3900-SMARTSTORE-HEADER-ERROR.
065000
065100*    RECEIVER NAME - REQUIRED.
065200     MOVE 1                    TO W5-KEYWORD-COUNT.
065300     MOVE "수취인명"           TO W5-KEYWORD (1).
065400     PERFORM MATCH-FIELD-KEYWORDS.
065500     MOVE W5-MATCH-COL         TO W1-SS-ORD-RCVR-NAME.
065600     IF W1-SS-ORD-RCVR-NAME = 0
065700        MOVE "RCVR-NAME"       TO W5-ERROR-FIELD-NAME
065800        GO TO 3900-SMARTSTORE-HEADER-ERROR.
065900
066000*    COMBINED SHIPPING ADDRESS - REQUIRED.
066100     MOVE 1                    TO W5-KEYWORD-COUNT.
066200     MOVE "통합배송지"         TO W5-KEYWORD (1).
066300     PERFORM MATCH-FIELD-KEYWORDS.
066400     MOVE W5-MATCH-COL         TO W1-SS-ORD-RCVR-ADDR.
066500     IF W1-SS-ORD-RCVR-ADDR = 0
066600        MOVE "RCVR-ADDR"       TO W5-ERROR-FIELD-NAME
066700        GO TO 3900-SMARTSTORE-HEADER-ERROR.
066800
066900*    RECEIVER PHONE - REQUIRED.  FOUR KEYWORDS BECAUSE
067000*    SMARTSTORE HAS RENAMED THIS HEADER MORE THAN ONCE.
067100     MOVE 4                    TO W5-KEYWORD-COUNT.
067200     MOVE "수취인연락처1"      TO W5-KEYWORD (1).
067300     MOVE "수취인연락처"       TO W5-KEYWORD (2).
067400     MOVE "수취인휴대폰"       TO W5-KEYWORD (3).
067500     MOVE "연락처1"            TO W5-KEYWORD (4).
067600     PERFORM MATCH-FIELD-KEYWORDS.
067700     MOVE W5-MATCH-COL         TO W1-SS-ORD-RCVR-PHONE.
067800     IF W1-SS-ORD-RCVR-PHONE = 0
067900        MOVE "RCVR-PHONE"      TO W5-ERROR-FIELD-NAME
068000        GO TO 3900-SMARTSTORE-HEADER-ERROR.
068100
068200*    PRODUCT NAME - REQUIRED.
068300     MOVE 1                    TO W5-KEYWORD-COUNT.
068400     MOVE "상품명"             TO W5-KEYWORD (1).
068500     PERFORM MATCH-FIELD-KEYWORDS.
068600     MOVE W5-MATCH-COL         TO W1-SS-ORD-PROD-NAME.
068700     IF W1-SS-ORD-PROD-NAME = 0
068800        MOVE "PROD-NAME"       TO W5-ERROR-FIELD-NAME
068900        GO TO 3900-SMARTSTORE-HEADER-ERROR.
069000
069100*    OPTION TEXT - OPTIONAL (WH-481).  NOT EVERY SMARTSTORE
069200*    PRODUCT HAS AN OPTION, SO A MISS HERE DOES NOT ABORT -
069300*    W1-SS-ORD-OPTION JUST COMES BACK ZERO.
069400     MOVE 3                    TO W5-KEYWORD-COUNT.
069500     MOVE "옵션정보"           TO W5-KEYWORD (1).
069600     MOVE "옵션명"             TO W5-KEYWORD (2).
069700     MOVE "옵션내용"           TO W5-KEYWORD (3).
069800     PERFORM MATCH-FIELD-KEYWORDS.
069900     MOVE W5-MATCH-COL         TO W1-SS-ORD-OPTION.
070000
070100*    QUANTITY - REQUIRED.
070200     MOVE 2                    TO W5-KEYWORD-COUNT.
070300     MOVE "수량"               TO W5-KEYWORD (1).
070400     MOVE "구매수량"           TO W5-KEYWORD (2).
070500     PERFORM MATCH-FIELD-KEYWORDS.
070600     MOVE W5-MATCH-COL         TO W1-SS-ORD-QTY.
070700     IF W1-SS-ORD-QTY = 0
070800        MOVE "QTY"             TO W5-ERROR-FIELD-NAME
070900        GO TO 3900-SMARTSTORE-HEADER-ERROR.
071000
071100*    DELIVERY MEMO - REQUIRED.  SMARTSTORE HAS RE-LABELED THIS
071200*    HEADER THREE WAYS OVER THE YEARS, HENCE THREE KEYWORDS.
071300     MOVE 3                    TO W5-KEYWORD-COUNT.
071400     MOVE "배송메세지"         TO W5-KEYWORD (1).
071500     MOVE "배송메시지"         TO W5-KEYWORD (2).
071600     MOVE "배송요청사항"       TO W5-KEYWORD (3).
071700     PERFORM MATCH-FIELD-KEYWORDS.
071800     MOVE W5-MATCH-COL         TO W1-SS-ORD-MEMO.
071900     IF W1-SS-ORD-MEMO = 0
072000        MOVE "MEMO"            TO W5-ERROR-FIELD-NAME
072100        GO TO 3900-SMARTSTORE-HEADER-ERROR.
072200
072300     GO TO 3050-RESOLVE-SMARTSTORE-HEADERS-EXIT.
072400
072500 3900-SMARTSTORE-HEADER-ERROR.
072600
072700     DISPLAY "MARKETPLACE-ORDER-CONVERT: SMARTSTORE HEADER "
072800     DISPLAY "MISSING REQUIRED COLUMN - " W5-ERROR-FIELD-NAME.
072900     CLOSE MKTORD-FILE.
073000     CLOSE CONVOUT-FILE.
073100     STOP RUN.
073200
073300 3050-RESOLVE-SMARTSTORE-HEADERS-EXIT.
073400     EXIT.
073500*
073600**************************************************************
073700*    ONE OUTPUT ROW PER INPUT ROW, ALREADY BUILT BY THE
073800*    ORDINAL OR SMARTSTORE CONVERT PARAGRAPH ABOVE - THIS
073900*    PARAGRAPH JUST WRITES IT AND BUMPS THE COUNTER.
074000**************************************************************
074100 4000-WRITE-CONV-TARGET.
074200
074300     WRITE CONV-TARGET-RECORD.
074400     ADD 1                     TO W-RECORDS-WRITTEN.
074500
074600 4000-WRITE-CONV-TARGET-EXIT.
074700     EXIT.
074800*
074900**************************************************************
075000*    END-OF-RUN COUNTS FOR THE OPERATOR LOG.  A READ/WRITE
075100*    MISMATCH HERE (OTHER THAN THE ONE HEADER ROW SKIPPED ON
075200*    SMARTSTORE FILES) MEANS A ROW WAS DROPPED SOMEWHERE
075300*    ABOVE AND IS WORTH CHASING DOWN.
075400**************************************************************
075500 9000-FINISH-RUN.
075600
075700     DISPLAY "CONVORD: RECORDS READ    = " W-RECORDS-READ.
075800     DISPLAY "CONVORD: RECORDS WRITTEN = " W-RECORDS-WRITTEN.
075900
076000 9000-FINISH-RUN-EXIT.
076100     EXIT.
076200*
076300*
076400*    OUT-OF-LINE PARAGRAPHS COPIED IN BELOW - CONVERT-COLUMN-
076500*    LETTERS (COLUMN-LETTER TO ORDINAL) AND THE HEADER-
076600*    NORMALIZE/KEYWORD-MATCH PAIR USED BY THE SMARTSTORE PATH.
076700     COPY "PL-COLLETTER.CBL".
076800     COPY "PL-SSMAP.CBL".
076900*
