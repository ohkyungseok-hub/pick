000100*****************************************************************
000200*  SLORDIN.CBL
000300*  FILE-CONTROL SELECT ENTRIES FOR THE PICKING SHEET RUN.
000400*  COPY INTO THE FILE-CONTROL PARAGRAPH OF PICKING-SHEET-REPORT.
000500*****************************************************************
000600*  1988-04-11 J.PARK    WH-014  ORIGINAL SELECTS (ORDER CARDS,
000700*                                PRINTER)
000800*  2015-03-19 S.OKONKWO WH-340  ADDED SORT-FILE/WORK-FILE PAIR SO
000900*                                THE ADDRESS CAN BE NORMALIZED
001000*                                BEFORE THE SORT KEY IS BUILT
001100*  2021-11-08 M.CHO     WH-512  ADDED PICKSHEET-FILE (FLAT OUTPUT
001200*                                FOR DOWNSTREAM SPREADSHEET LOAD)
001300*****************************************************************
001400 SELECT ORDERS-FILE
001500        ASSIGN TO "ORDERS"
001600        ORGANIZATION IS LINE SEQUENTIAL
001700        FILE STATUS IS WS-FS-ORDERS.
001800
001900 SELECT PICKSHEET-FILE
002000        ASSIGN TO "PICKSHEET"
002100        ORGANIZATION IS LINE SEQUENTIAL
002200        FILE STATUS IS WS-FS-PICKSHEET.
002300
002400 SELECT PICKRPT-FILE
002500        ASSIGN TO "PICKRPT"
002600        ORGANIZATION IS LINE SEQUENTIAL.
002700
002800 SELECT SORT-FILE
002900        ASSIGN TO "SORTWK1".
003000
003100 SELECT WORK-FILE
003200        ASSIGN TO "PICKWORK"
003300        ORGANIZATION IS SEQUENTIAL.
003400*
