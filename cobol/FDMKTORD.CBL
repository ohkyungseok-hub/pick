000100*****************************************************************
000200*  FDMKTORD.CBL
000300*  RECORD LAYOUTS FOR THE MARKETPLACE ORDER EXTRACT, THE COMMON
000400*  ORDER TEMPLATE OUTPUT AND THE ONE-RECORD RUN PARAMETER FILE.
000500*  COPY INTO THE FILE SECTION OF MARKETPLACE-ORDER-CONVERT.
000600*****************************************************************
000700*  2016-08-22 S.OKONKWO WH-360  ORIGINAL CONV-SOURCE/CONV-TARGET
000800*  2018-02-05 S.OKONKWO WH-402  WIDENED CONV-SOURCE TO 40 CELLS
000900*  2020-07-14 T.LINDQVIST WH-470 ADDED RUN-PARM-RECORD
001000*****************************************************************
001100 FD  MKTORD-FILE
001200     LABEL RECORDS ARE STANDARD.
001300
001400 01  CONV-SOURCE-RECORD.
001500     05  CS-CELL                OCCURS 40 TIMES
001600                                 PIC X(100).
001700     05  FILLER                 PIC X(20).
001800
001900 FD  CONVOUT-FILE
002000     LABEL RECORDS ARE STANDARD.
002100
002200 01  CONV-TARGET-RECORD.
002300     05  CT-ORDER-NO             PIC X(20).
002400     05  CT-RCVR-NAME            PIC X(20).
002500     05  CT-RCVR-ADDR            PIC X(100).
002600     05  CT-RCVR-PHONE           PIC X(20).
002700     05  CT-PROD-NAME            PIC X(80).
002800     05  CT-QTY                  PIC X(10).
002900     05  CT-MEMO                 PIC X(60).
003000     05  FILLER                  PIC X(20).
003100
003200 FD  RUN-PARM-FILE
003300     LABEL RECORDS ARE STANDARD.
003400
003500 01  RUN-PARM-RECORD             PIC X(80).
003600*
