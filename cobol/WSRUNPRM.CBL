000100*****************************************************************
000200*  WSRUNPRM.CBL
000300*  WORKING-STORAGE COPY OF THE RUN-PARM RECORD.  READ INTO THIS
000400*  AREA (RUN-PARM-RECORD FREED FOR REUSE) BY BATCH-RUN-CONTROL
000500*  AND AGAIN BY MARKETPLACE-ORDER-CONVERT SO EACH PROGRAM CAN
000600*  RUN ON ITS OWN, DRIVER OR NOT.
000700*****************************************************************
000800*  2020-07-14 T.LINDQVIST WH-470 ORIGINAL
000900*  2020-09-01 T.LINDQVIST WH-475 ADDED 88-LEVELS FOR THE FOUR
001000*                                MARKETPLACE CODES
001100*****************************************************************
001200 01  WS-RUN-PARM-RECORD.
001300     05  WS-MARKET-CODE          PIC X(10).
001400         88  WS-MKT-IS-LAORA         VALUE "LAORA".
001500         88  WS-MKT-IS-COUPANG       VALUE "COUPANG".
001600         88  WS-MKT-IS-TTARIMALL     VALUE "TTARIMALL".
001700         88  WS-MKT-IS-SMARTSTORE    VALUE "SMARTSTORE".
001800     05  FILLER                  PIC X(70).
001900*
