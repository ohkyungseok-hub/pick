000100*****************************************************************
000200*  PL-BUILD-PICK-DETAIL.CBL
000300*  SHADING TOGGLE / HIGH-QUANTITY FLAG / PAGE-BREAK FLAG.
000400*  COPY INTO THE PROCEDURE DIVISION OF PICKING-SHEET-REPORT, RIGHT
000500*  AFTER 4100-WRITE-DETAIL-ROW.  USES THE W2- FIELDS CARRIED IN
000600*  PICKING-SHEET-REPORT'S OWN WORKING-STORAGE (W2-SHADE-ON,
000700*  W2-PREV-PROD-CODE, W2-PREV-ADDRESS, W2-FIRST-ROW-WRITTEN).
000800*****************************************************************
000900*  2021-11-08 M.CHO     WH-512  ORIGINAL - CARRIES THE THREE
001000*                                REPORT-CONTROL SIGNALS THAT USED
001100*                                TO BE PENCILLED IN BY HAND ON THE
001200*                                PRINTED SHEET
001300*  2022-02-14 M.CHO     WH-527  FIX: SUBTOTAL ROWS MUST KEEP THE
001400*                                SHADING OF THE GROUP ABOVE, NOT
001500*                                RESET IT
001600*****************************************************************
001700 BUILD-PICK-DETAIL-FLAGS.
001800
001900     MOVE "N"                TO PO-HIQTY-FLAG.
002000     MOVE "N"                TO PO-PAGEBRK-FLAG.
002100
002200     IF PO-DETAIL-ROW
002300        IF PO-PROD-CODE NOT = SPACES
002400           IF NOT W2-PREV-CODE-SET
002500              SET W2-PREV-CODE-SET   TO TRUE
002600              MOVE PO-PROD-CODE      TO W2-PREV-PROD-CODE
002700           ELSE
002800              IF PO-PROD-CODE NOT = W2-PREV-PROD-CODE
002900                 IF W2-SHADE-ON
003000                    SET W2-SHADE-OFF TO TRUE
003100                 ELSE
003200                    SET W2-SHADE-ON  TO TRUE
003300                 END-IF
003400                 MOVE PO-PROD-CODE   TO W2-PREV-PROD-CODE
003500              END-IF
003600           END-IF
003700        END-IF
003800        IF PO-ORDER-QTY NUMERIC
003900           IF PO-ORDER-QTY >= 2
004000              MOVE "Y"         TO PO-HIQTY-FLAG
004100           END-IF
004200        END-IF
004300     END-IF.
004400
004500     IF W2-SHADE-ON
004600        MOVE "Y"               TO PO-SHADE-FLAG
004700     ELSE
004800        MOVE "N"               TO PO-SHADE-FLAG
004900     END-IF.
005000
005100     IF W2-FIRST-ROW-WRITTEN
005200        IF PO-ADDRESS NOT = W2-PREV-ADDRESS
005300           MOVE "Y"             TO PO-PAGEBRK-FLAG
005400        END-IF
005500     ELSE
005600        SET W2-FIRST-ROW-WRITTEN TO TRUE
005700     END-IF.
005800
005900     MOVE PO-ADDRESS            TO W2-PREV-ADDRESS.
006000
006100 BUILD-PICK-DETAIL-FLAGS-EXIT.
006200     EXIT.
006300*
