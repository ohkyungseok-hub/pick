000100*****************************************************************
000200*  WSADDR01.CBL
000300*  WORKING-STORAGE TO BE USED BY PL-BUILD-PICK-DETAIL.CBL AND BY
000400*  THE ADDRESS-NORMALIZATION PARAGRAPH IN PICKING-SHEET-REPORT.
000500*****************************************************************
000600*  VARIABLE RECEIVED FROM MAIN PROGRAM:
000700*     WA-RAW-ADDRESS       --- ADDRESS SELECTED FROM THE EXTRACT
000800*  VARIABLE RETURNED TO MAIN PROGRAM:
000900*     WA-NORMAL-ADDRESS    --- NEWLINES REMOVED, TRIMMED, RUNS OF
001000*                              BLANKS COLLAPSED TO ONE SPACE
001100*****************************************************************
001200*  2015-03-19 S.OKONKWO WH-340  ORIGINAL
001300*  2019-06-24 T.LINDQVIST WH-455 ADDED WA-SCAN-PTR/WA-OUT-PTR SO
001400*                                THE COLLAPSE CAN BE DONE BYTE BY
001500*                                BYTE WITHOUT AN UNSTRING TABLE
001600*****************************************************************
001700 01  WA-RAW-ADDRESS               PIC X(100).
001800 01  WA-NORMAL-ADDRESS            PIC X(100).
001900
002000 01  WA-WORK-ADDRESS              PIC X(100).
002100 01  FILLER REDEFINES WA-WORK-ADDRESS.
002200     05  WA-WORK-CHAR             PIC X(01) OCCURS 100 TIMES.
002300
002400 01  FILLER REDEFINES WA-NORMAL-ADDRESS.
002500     05  WA-NORMAL-CHAR           PIC X(01) OCCURS 100 TIMES.
002600
002700 01  WA-SCAN-PTR                  PIC 9(4) COMP.
002800 01  WA-OUT-PTR                   PIC 9(4) COMP.
002900 01  WA-LAST-WAS-SPACE            PIC X(01).
003000     88  WA-PREV-WAS-SPACE            VALUE "Y".
003100*
