000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    INVOICE-PHONE-GUARD.
000300 AUTHOR.        T. LINDQVIST.
000400 INSTALLATION.  MERIDIAN FULFILLMENT CO. - EDP DEPT.
000500 DATE-WRITTEN.  09/30/2019.
000600 DATE-COMPILED.
000700 SECURITY.      WAREHOUSE OPERATIONS - INTERNAL USE ONLY.
000800*
000900**************************************************************
001000*  CHANGE LOG
001100**************************************************************
001200*  2019-09-30 T.LINDQVIST WH-460 ORIGINAL - EXCEL AND THE
001300*                                MARKETPLACE UPLOAD FORM BOTH
001400*                                READ A PHONE NUMBER LIKE
001500*                                "010-1234-5678" AS A NUMBER
001600*                                AND EAT THE LEADING ZERO.
001700*                                THIS PASS WRAPS ANY COLUMN
001800*                                WHOSE HEADING SAYS IT HOLDS A
001900*                                PHONE NUMBER IN ="..." SO THE
002000*                                RECEIVING SHEET TREATS IT AS
002100*                                TEXT.
002200*  2019-11-04 T.LINDQVIST WH-465 A HANDFUL OF ROWS CAME IN
002300*                                WITH THE PHONE COLUMN ALREADY
002400*                                GUARDED FROM A PRIOR PASS -
002500*                                DO NOT DOUBLE-WRAP THOSE.
002600*  2020-07-14 T.LINDQVIST WH-470 RUNS AGAINST CONVOUT NOW THAT
002700*                                MARKETPLACE-ORDER-CONVERT
002800*                                PRODUCES A COMMON LAYOUT FOR
002900*                                ALL FOUR CHANNELS.
003000**************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     COPY "SLGUARD.CBL".
003800*
003900 DATA DIVISION.
004000 FILE SECTION.
004100     COPY "FDGUARD.CBL".
004200*
004300 WORKING-STORAGE SECTION.
004400 01  WS-FS-GDINPUT               PIC X(02) VALUE ZERO.
004500 01  WS-FS-GUARDED               PIC X(02) VALUE ZERO.
004600*
004700 01  W-END-OF-GDINPUT-SW         PIC X(01) VALUE "N".
004800     88  W-END-OF-GDINPUT             VALUE "Y".
004900*
005000*    HEADER LABELS FOR THE SEVEN CONVOUT COLUMNS, USED ONLY TO
005100*    DECIDE WHICH ONE OF THE SEVEN IS THE PHONE COLUMN.
005200 01  W-HEADER-LIST.
005300     05  FILLER                  PIC X(20) VALUE "ORDER NO".
005400     05  FILLER                  PIC X(20) VALUE "RECEIVER NAME".
005500     05  FILLER                  PIC X(20) VALUE "RECEIVER ADDR".
005600     05  FILLER                  PIC X(20) VALUE
005700                                  "RECEIVER TEL 전화번호".
005800     05  FILLER                  PIC X(20) VALUE "PRODUCT NAME".
005900     05  FILLER                  PIC X(20) VALUE "QTY".
006000     05  FILLER                  PIC X(20) VALUE "MEMO".
006100 01  W-HEADER-TABLE REDEFINES W-HEADER-LIST.
006200     05  W-HEADER                PIC X(20) OCCURS 7 TIMES.
006300*
006400 01  W-PHONE-FLAG-LIST.
006500     05  W-PHONE-FLAG            PIC X(01) OCCURS 7 TIMES.
006600         88  W-COL-IS-PHONE          VALUE "Y".
006700 01  W-PHONE-FLAG-TABLE REDEFINES W-PHONE-FLAG-LIST
006800                                 PIC X(07).
006900*
007000 01  W-COL-IDX                   PIC 9(02) COMP VALUE ZERO.
007100 01  W-FOUND-COUNT               PIC 9(02) COMP VALUE ZERO.
007200*
007300*    ONE SHARED SCRATCH FIELD USED TO TRIM EVERY OUTGOING
007400*    COLUMN VALUE BEFORE IT IS STRUNG INTO THE OUTPUT LINE.
007500 01  W-CUR-FIELD                 PIC X(100) VALUE SPACES.
007600 01  W-CUR-FIELD-R REDEFINES W-CUR-FIELD.
007700     05  W-CUR-CHAR              PIC X(01) OCCURS 100 TIMES.
007800 01  W-CUR-LEN                   PIC 9(03) COMP VALUE ZERO.
007900 01  W-SCAN-LEN                  PIC 9(03) COMP VALUE ZERO.
008000*
008100 01  W-GUARD-IN                  PIC X(30) VALUE SPACES.
008200 01  W-GUARD-OUT                 PIC X(34) VALUE SPACES.
008300*
008400 01  W-OUT-PTR                   PIC 9(04) COMP VALUE ZERO.
008500 01  W-ROW-LEN                   PIC 9(04) COMP VALUE ZERO.
008600 01  W-BUILD-AREA                PIC X(400) VALUE SPACES.
008700*
008800 77  W-RECORDS-READ              PIC 9(07) COMP VALUE ZERO.
008900 77  W-RECORDS-WRITTEN           PIC 9(07) COMP VALUE ZERO.
009000*
009100 PROCEDURE DIVISION.
009200*
009300 0000-MAIN-LINE.
009400*
009500     OPEN INPUT  GDINPUT-FILE.
009600     OPEN OUTPUT GUARDED-FILE.
009700*
009800     PERFORM 1000-SCAN-HEADER-ROW.
009900*
010000     MOVE "N"                    TO W-END-OF-GDINPUT-SW.
010100     READ GDINPUT-FILE
010200         AT END MOVE "Y"         TO W-END-OF-GDINPUT-SW.
010300*
010400     PERFORM 2000-GUARD-ONE-ROW THRU 2000-GUARD-ONE-ROW-EXIT
010500             UNTIL W-END-OF-GDINPUT.
010600*
010700     PERFORM 9000-FINISH-RUN.
010800*
010900 0000-MAIN-LINE-EXIT.
011000     EXIT.
011100*
011200**************************************************************
011300*    DECIDE WHICH OF THE SEVEN CONVOUT COLUMNS IS A PHONE
011400*    COLUMN BY LOOKING FOR 전화번호 / 연락처 / 휴대폰 IN THE
011500*    COLUMN'S HEADING.  ON THIS LAYOUT ONLY THE RECEIVER-TEL
011600*    COLUMN EVER MATCHES, BUT THE SCAN IS RUN THE SAME WAY
011700*    THE UPLOAD-FORM HEADINGS ARE SCANNED SO A LATER COLUMN
011800*    ADD (WH-465 NOTED A "SENDER TEL" REQUEST THAT NEVER
011900*    SHIPPED) COSTS ONLY A NEW FILLER LINE ABOVE.
012000**************************************************************
012100 1000-SCAN-HEADER-ROW.
012200*
012300     PERFORM 1010-SCAN-ONE-HEADER
012400             VARYING W-COL-IDX FROM 1 BY 1
012500             UNTIL W-COL-IDX > 7.
012600*
012700 1000-SCAN-HEADER-ROW-EXIT.
012800     EXIT.
012900*
013000 1010-SCAN-ONE-HEADER.
013100*
013200     MOVE "N"                    TO W-PHONE-FLAG (W-COL-IDX).
013300     MOVE 0                      TO W-FOUND-COUNT.
013400     INSPECT W-HEADER (W-COL-IDX)
013500             TALLYING W-FOUND-COUNT FOR ALL "전화번호".
013600     IF W-FOUND-COUNT = 0
013700        INSPECT W-HEADER (W-COL-IDX)
013800                TALLYING W-FOUND-COUNT FOR ALL "연락처".
013900     IF W-FOUND-COUNT = 0
014000        INSPECT W-HEADER (W-COL-IDX)
014100                TALLYING W-FOUND-COUNT FOR ALL "휴대폰".
014200     IF W-FOUND-COUNT > 0
014300        MOVE "Y"                 TO W-PHONE-FLAG (W-COL-IDX).
014400*
014500 1010-SCAN-ONE-HEADER-EXIT.
014600     EXIT.
014700*
014800**************************************************************
014900*    BUILD ONE COMMA-DELIMITED OUTPUT LINE, GUARDING THE
015000*    PHONE COLUMN ON THE WAY THROUGH, AND READ THE NEXT
015100*    GDINPUT ROW.
015200**************************************************************
015300 2000-GUARD-ONE-ROW.
015400*
015500     ADD 1                       TO W-RECORDS-READ.
015600     MOVE SPACES                 TO W-BUILD-AREA.
015700     MOVE 1                      TO W-OUT-PTR.
015800*
015900     MOVE GD-ORDER-NO            TO W-CUR-FIELD.
016000     PERFORM 2500-FIND-CUR-FIELD-LEN.
016100     PERFORM 2600-APPEND-CUR-FIELD.
016200*
016300     MOVE GD-RCVR-NAME           TO W-CUR-FIELD.
016400     PERFORM 2500-FIND-CUR-FIELD-LEN.
016500     PERFORM 2600-APPEND-CUR-FIELD.
016600*
016700     MOVE GD-RCVR-ADDR           TO W-CUR-FIELD.
016800     PERFORM 2500-FIND-CUR-FIELD-LEN.
016900     PERFORM 2600-APPEND-CUR-FIELD.
017000*
017100     IF W-COL-IS-PHONE (4)
017200        MOVE GD-RCVR-PHONE       TO W-GUARD-IN
017300        PERFORM 3000-GUARD-A-VALUE
017400        MOVE W-GUARD-OUT         TO W-CUR-FIELD
017500     ELSE
017600        MOVE GD-RCVR-PHONE       TO W-CUR-FIELD.
017700     PERFORM 2500-FIND-CUR-FIELD-LEN.
017800     PERFORM 2600-APPEND-CUR-FIELD.
017900*
018000     MOVE GD-PROD-NAME           TO W-CUR-FIELD.
018100     PERFORM 2500-FIND-CUR-FIELD-LEN.
018200     PERFORM 2600-APPEND-CUR-FIELD.
018300*
018400     MOVE GD-QTY                 TO W-CUR-FIELD.
018500     PERFORM 2500-FIND-CUR-FIELD-LEN.
018600     PERFORM 2600-APPEND-CUR-FIELD.
018700*
018800     MOVE GD-MEMO                TO W-CUR-FIELD.
018900     PERFORM 2500-FIND-CUR-FIELD-LEN.
019000     PERFORM 2700-APPEND-LAST-FIELD.
019100*
019200     PERFORM 4000-WRITE-GUARDED-ROW.
019300*
019400     READ GDINPUT-FILE
019500         AT END MOVE "Y"         TO W-END-OF-GDINPUT-SW.
019600*
019700 2000-GUARD-ONE-ROW-EXIT.
019800     EXIT.
019900*
020000 2500-FIND-CUR-FIELD-LEN.
020100*
020200     MOVE 100                    TO W-SCAN-LEN.
020300     PERFORM 2550-BACK-UP-CUR-LEN
020400             VARYING W-SCAN-LEN FROM 100 BY -1
020500             UNTIL W-SCAN-LEN = 0
020600                OR W-CUR-CHAR (W-SCAN-LEN) NOT = SPACE.
020700     MOVE W-SCAN-LEN              TO W-CUR-LEN.
020800*
020900 2500-FIND-CUR-FIELD-LEN-EXIT.
021000     EXIT.
021100*
021200 2550-BACK-UP-CUR-LEN.
021300*
021400     CONTINUE.
021500*
021600 2550-BACK-UP-CUR-LEN-EXIT.
021700     EXIT.
021800*
021900 2600-APPEND-CUR-FIELD.
022000*
022100     IF W-CUR-LEN > 0
022200        MOVE W-CUR-FIELD (1:W-CUR-LEN)
022300                                 TO W-BUILD-AREA (W-OUT-PTR:
022400                                    W-CUR-LEN)
022500        ADD W-CUR-LEN            TO W-OUT-PTR.
022600     MOVE ","                    TO W-BUILD-AREA (W-OUT-PTR:1).
022700     ADD 1                       TO W-OUT-PTR.
022800*
022900 2600-APPEND-CUR-FIELD-EXIT.
023000     EXIT.
023100*
023200 2700-APPEND-LAST-FIELD.
023300*
023400     IF W-CUR-LEN > 0
023500        MOVE W-CUR-FIELD (1:W-CUR-LEN)
023600                                 TO W-BUILD-AREA (W-OUT-PTR:
023700                                    W-CUR-LEN)
023800        ADD W-CUR-LEN            TO W-OUT-PTR.
023900*
024000 2700-APPEND-LAST-FIELD-EXIT.
024100     EXIT.
024200*
024300**************************************************************
024400*    GUARD RULE (WH-460/WH-465) - BLANK VALUES PASS THROUGH,
024500*    A VALUE ALREADY STARTING WITH ="  PASSES THROUGH, ANY
024600*    OTHER VALUE IS WRAPPED ="value" SO THE RECEIVING SHEET
024700*    KEEPS IT AS TEXT.
024800**************************************************************
024900 3000-GUARD-A-VALUE.
025000*
025100     IF W-GUARD-IN = SPACES
025200        MOVE W-GUARD-IN          TO W-GUARD-OUT
025300     ELSE
025400        IF W-GUARD-IN (1:2) = '="'
025500           MOVE W-GUARD-IN       TO W-GUARD-OUT
025600        ELSE
025700           MOVE SPACES           TO W-GUARD-OUT
025800           STRING '="'                  DELIMITED BY SIZE
025900                  W-GUARD-IN            DELIMITED BY SPACE
026000                  '"'                   DELIMITED BY SIZE
026100                  INTO W-GUARD-OUT.
026200*
026300 3000-GUARD-A-VALUE-EXIT.
026400     EXIT.
026500*
026600 4000-WRITE-GUARDED-ROW.
026700*
026800     COMPUTE W-ROW-LEN = W-OUT-PTR - 1.
026900     MOVE SPACES                 TO GUARDED-RECORD.
027000     MOVE W-BUILD-AREA (1:W-ROW-LEN)
027100                                 TO GUARDED-RECORD (1:W-ROW-LEN).
027200     WRITE GUARDED-RECORD.
027300     ADD 1                       TO W-RECORDS-WRITTEN.
027400*
027500 4000-WRITE-GUARDED-ROW-EXIT.
027600     EXIT.
027700*
027800 9000-FINISH-RUN.
027900*
028000     CLOSE GDINPUT-FILE.
028100     CLOSE GUARDED-FILE.
028200     DISPLAY "INVGUARD: RECORDS READ    = " W-RECORDS-READ.
028300     DISPLAY "INVGUARD: RECORDS WRITTEN = " W-RECORDS-WRITTEN.
028400     STOP RUN.
028500*
028600 9000-FINISH-RUN-EXIT.
028700     EXIT.
028800*
