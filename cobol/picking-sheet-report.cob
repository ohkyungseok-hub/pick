000100*****************************************************************
000200*  PROGRAM:      PICKING-SHEET-REPORT
000300*  SYSTEM:       WAREHOUSE ORDER-FILE / PICKING SHEET BATCH
000400*  INSTALLATION: MERIDIAN FULFILLMENT CO. - EDP DEPT
000500*****************************************************************
000600*  CHANGE LOG
000700*  ----------
000800*  1987-06-02 J.PARK      WH-014  ORIGINAL - REPLACES THE HAND-
000900*                                 SORTED CARBON PICKING SLIPS;
001000*                                 READS THE ORDER CARDS, SORTS BY
001100*                                 ADDRESS AND PRINTS ONE SLIP PER
001200*                                 STOP
001300*  1988-04-11 J.PARK      WH-014  ADDED PER-ADDRESS QUANTITY
001400*                                 SUBTOTAL ("TOTAL") LINE
001500*  1990-01-30 J.PARK      WH-071  SORT KEY EXTENDED TO PRODUCT
001600*                                 CODE WITHIN ADDRESS SO PICKERS
001700*                                 CAN WORK ONE BIN RUN AT A TIME
001800*  1993-09-02 J.PARK      WH-088  ADDED REQUEST-MEMO TO THE SLIP
001900*  1999-01-06 D.REYES     WH-201  Y2K REVIEW - NO DATE FIELDS
002000*                                 PROCESSED HERE, REVIEW PASSED
002100*  2004-11-19 D.REYES     WH-260  STABLE SORT REQUIRED - PICKERS
002200*                                 COMPLAINED ORDER OF TIES ON THE
002300*                                 SLIP CHANGED FROM RUN TO RUN;
002400*                                 ADDED SEQUENCE-NUMBER TIEBREAK
002500*  2015-03-19 S.OKONKWO   WH-340  ORDERS NOW EXTRACTED FROM THE
002600*                                 WEB STOREFRONT AS A WIDE TEXT
002700*                                 ROW INSTEAD OF PUNCHED CARDS;
002800*                                 ADDED COLUMN-POSITION SELECTION
002900*                                 AND ADDRESS NORMALIZATION
003000*  2019-06-24 T.LINDQVIST WH-455  "합계" SUBTOTAL LABEL RESTORED
003100*                                 PER OPERATIONS REQUEST (WAS
003200*                                 PRINTING "TOTAL" SINCE WH-340)
003300*  2021-11-08 M.CHO       WH-512  ADDED SHADE-FLAG / HIQTY-FLAG /
003400*                                 PAGEBRK-FLAG TO THE FLAT PICK
003500*                                 OUTPUT SO THE WAREHOUSE SHEET
003600*                                 CAN COLOR AND PAGE THE SLIP
003700*                                 THE SAME WAY THE PRINTED
003800*                                 REPORT DOES
003900*  2022-02-14 M.CHO       WH-527  SHADING FIX - SUBTOTAL ROW MUST
004000*                                 NOT FLIP THE SHADE STATE
004100*  2023-04-11 T.LINDQVIST WH-541  QTY COERCION FIX - SHORT
004200*                                 QUANTITIES ("12" IN A 7-BYTE
004300*                                 CELL) WERE COMING BACK ZERO;
004400*                                 SCAN/MOVE NOW WORK OFF THE
004500*                                 TRIMMED TEXT LENGTH
004600*  2024-09-30 D.REYES     WH-558  W2-SHADE-OFF 88-LEVEL WAS
004700*                                 MISSING FROM W2-SHADE-SWITCH -
004800*                                 PL-BUILD-PICK-DETAIL COULD NOT
004900*                                 SET THE SWITCH BACK OFF
005000*  2025-05-19 D.REYES     WH-572  PARAGRAPHS NOW USE PERFORM ...
005100*                                 THRU ... -EXIT THROUGHOUT (WAS
005200*                                 BARE PERFORM, LEAVING THE EXIT
005300*                                 PARAGRAPHS UNREACHABLE); ADDED
005400*                                 A FAST-PATH GO TO FOR THE ALL-
005500*                                 BLANK QTY CASE IN 2000-COERCE-
005600*                                 ORDER-QTY
005700*****************************************************************
005800 IDENTIFICATION DIVISION.
005900 PROGRAM-ID.    PICKING-SHEET-REPORT.
006000 AUTHOR.        J. PARK.
006100 INSTALLATION.  MERIDIAN FULFILLMENT CO. - EDP DEPT.
006200 DATE-WRITTEN.  06/02/1987.
006300 DATE-COMPILED.
006400 SECURITY.      WAREHOUSE OPERATIONS - INTERNAL USE ONLY.
006500
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800*    C01 DRIVES THE FORM-FEED CHANNEL ON THE WAREHOUSE
006900*    PRINTER.  WS-NUMERIC-CLASS BACKS THE QTY-COERCION
007000*    DIGIT TEST IN 2050-TEST-ONE-QTY-DIGIT (WH-541).
007100 SPECIAL-NAMES.
007200     C01 IS TOP-OF-FORM
007300     CLASS WS-NUMERIC-CLASS IS "0" THRU "9".
007400
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700
007800*    SELECTS FOR ORDERS-FILE (RAW EXTRACT), WORK-FILE (SORT
007900*    WORK), PICKSHEET-FILE (FLAT PICK-OUT) AND PICKRPT-FILE
008000*    (PRINTED SHEET) - ONE SHARED COPYBOOK SINCE ALL FOUR
008100*    LIVE ON THIS ONE PROGRAM'S FILE-CONTROL PARAGRAPH.
008200     COPY "SLORDIN.CBL".
008300
008400 DATA DIVISION.
008500 FILE SECTION.
008600
008700*    RECORD LAYOUTS FOR THE FOUR FILES ABOVE.
008800     COPY "FDORDIN.CBL".
008900
009000 WORKING-STORAGE SECTION.
009100
009200*    SHARED ADDRESS-NORMALIZATION WORK AREA (SCAN POINTERS,
009300*    RAW/NORMAL ADDRESS FIELDS) - USED BY 2100-NORMALIZE-
009400*    ADDRESS AND ITS 2150-COPY-ONE-CHAR HELPER BELOW.
009500     COPY "WSADDR01.CBL".
009600
009700*    STANDARD TWO-BYTE FILE-STATUS BYTES.
009800 01  WS-FS-ORDERS                 PIC X(02) VALUE "00".
009900 01  WS-FS-PICKSHEET              PIC X(02) VALUE "00".
010000
010100*    END-OF-FILE SWITCHES.  KEPT SEPARATE (RATHER THAN ONE
010200*    SWITCH FOR BOTH FILES) SINCE THE SORT INPUT PROCEDURE
010300*    RUNS AND CLOSES ORDERS-FILE LONG BEFORE WORK-FILE OPENS.
010400 01  W-END-OF-ORDERS              PIC X(01) VALUE "N".
010500     88  END-OF-ORDERS                VALUE "Y".
010600
010700 01  W-END-OF-WORK                PIC X(01) VALUE "N".
010800     88  END-OF-WORK                  VALUE "Y".
010900
011000*    W-COLUMN-COUNT COUNTS DOWN FROM 25 IN THE BACKWARD SCAN;
011100*    IF IT REACHES 22 OR LOWER BEFORE A NON-BLANK CELL TURNS
011200*    UP, THE ROW IS SHORT OF THE 23 MAPPED COLUMNS.
011300 01  W-COLUMN-COUNT                PIC 9(4) COMP.
011400     88  W-NOT-ENOUGH-COLUMNS          VALUE 0 THRU 22.
011500
011600*    COLUMN ORDINALS OF THE MAPPED FIELDS (WH-340).  KEPT AS
011700*    NAMED CONSTANTS RATHER THAN LITERAL SUBSCRIPTS SO A
011800*    FUTURE EXTRACT LAYOUT CHANGE IS ONE-LINE-PER-FIELD, NOT
011900*    A HUNT THROUGH THE PROCEDURE DIVISION.
012000 01  W1-PROD-CODE-COL              PIC 9(4) COMP VALUE 10.
012100 01  W1-PROD-NAME-COL              PIC 9(4) COMP VALUE 11.
012200 01  W1-OPTION-COL                 PIC 9(4) COMP VALUE 12.
012300*    COLUMN 13 (LIST PRICE) IS NOT CARRIED TO THE SLIP.
012400 01  W1-QTY-COL                    PIC 9(4) COMP VALUE 14.
012500*    COLUMNS 15-16 (UNIT PRICE, ORDER STATUS) ARE NOT CARRIED.
012600 01  W1-MEMBER-COL                 PIC 9(4) COMP VALUE 17.
012700*    COLUMNS 18-21 ARE ACCOUNT/PAYMENT COLUMNS - NOT ON THE
012800*    PICKING SHEET.
012900 01  W1-ADDRESS-COL                PIC 9(4) COMP VALUE 22.
013000 01  W1-MEMO-COL                   PIC 9(4) COMP VALUE 23.
013100
013200*    ONE MAPPED, EDITED ORDER ROW - THIS IS WHAT ACTUALLY
013300*    GOES TO THE SORT, NOT THE RAW EXTRACT ROW.
013400 01  WS-ORDER-IN-RECORD.
013500     05  OI-PROD-CODE               PIC X(18).
013600     05  OI-PROD-NAME               PIC X(60).
013700     05  OI-OPTION-TXT              PIC X(50).
013800     05  OI-ORDER-QTY-TEXT          PIC X(07).
013900     05  OI-MEMBER-NAME             PIC X(18).
014000     05  OI-ADDRESS                 PIC X(100).
014100     05  OI-REQUEST-MEMO            PIC X(40).
014200     05  FILLER                     PIC X(05).
014300
014400*    LETS THE QTY-COERCION SCAN ADDRESS THE 7 QTY-TEXT BYTES
014500*    ONE AT A TIME BY SUBSCRIPT INSTEAD OF REFERENCE
014600*    MODIFICATION EVERY TIME THROUGH THE LOOP (WH-541).
014700 01  FILLER REDEFINES WS-ORDER-IN-RECORD.
014800     05  FILLER                     PIC X(128).
014900     05  OI-QTY-DIGIT-CHECK         PIC X(01) OCCURS 7 TIMES.
015000     05  FILLER                     PIC X(163).
015100
015200*    QTY-COERCION WORK AREA (WH-541).  SIGNED SO A BAD
015300*    NEGATIVE QUANTITY ON THE EXTRACT STILL MOVES CLEANLY
015400*    RATHER THAN ABENDING ON SIZE ERROR.
015500 01  OI-ORDER-QTY-NUM               PIC S9(7).
015600 01  W-QTY-DIGIT-IDX                PIC 9(2) COMP.
015700 01  W-QTY-TEXT-LEN                 PIC 9(2) COMP.
015800 01  W-QTY-ALL-DIGITS-SW            PIC X(01).
015900     88  W-QTY-ALL-DIGITS               VALUE "Y".
016000 01  W-QTY-JUST-TEXT                PIC X(07).
016100
016200*    SHADE / HIQTY / PAGEBRK STATE (WH-512, WH-527)
016300 01  W2-SHADE-SWITCH                PIC X(01) VALUE "N".
016400     88  W2-SHADE-ON                    VALUE "Y".
016500     88  W2-SHADE-OFF                   VALUE "N".
016600*    THE PL-BUILD-PICK-DETAIL COPYBOOK COMPARES THE CURRENT
016700*    PROD-CODE AGAINST THESE TO DECIDE WHEN TO FLIP THE SHADE
016800*    SWITCH - THE FIELDS LIVE HERE, NOT IN THE COPYBOOK, SO
016900*    THEY SURVIVE ACROSS THE MANY TIMES THAT COPYBOOK IS
017000*    COPIED INTO THIS PROGRAM (ONCE PER DETAIL/SUBTOTAL ROW).
017100 01  W2-PREV-CODE-SWITCH            PIC X(01) VALUE "N".
017200     88  W2-PREV-CODE-SET               VALUE "Y".
017300 01  W2-PREV-PROD-CODE              PIC X(18) VALUE SPACES.
017400 01  W2-FIRST-ROW-SWITCH            PIC X(01) VALUE "N".
017500     88  W2-FIRST-ROW-WRITTEN           VALUE "Y".
017600 01  W2-PREV-ADDRESS                PIC X(100) VALUE SPACES.
017700
017800*    GROUP AND GRAND TOTAL ACCUMULATORS
017900 01  W3-GROUP-QTY-TOTAL             PIC S9(9) COMP VALUE ZERO.
018000 01  W3-GRAND-QTY-TOTAL             PIC S9(11) COMP VALUE ZERO.
018100 01  W3-DETAIL-COUNT                PIC 9(7) COMP VALUE ZERO.
018200 01  W3-SUBTOTAL-COUNT              PIC 9(7) COMP VALUE ZERO.
018300 01  W3-CURRENT-ADDRESS             PIC X(100) VALUE SPACES.
018400
018500*    54 PRINTED LINES IS THE FORM-STOP LIMIT ON THE WAREHOUSE
018600*    PRINTER (66-LINE FORM LESS TOP/BOTTOM MARGIN).
018700 01  W-PRINTED-LINES                PIC 99 COMP.
018800     88  PAGE-FULL                      VALUE 54 THRU 99.
018900 01  PAGE-NUMBER                    PIC 9(04) VALUE ZERO.
019000
019100*    PRINTED-REPORT LINE LAYOUTS.
019200*    TITLE LINE - PRINTED ONCE PER PAGE, ABOVE THE COLUMN
019300*    HEADINGS.
019400 01  TITLE-LINE.
019500     05  FILLER                     PIC X(45) VALUE SPACES.
019600     05  FILLER                     PIC X(20) VALUE
019700                                     "DAILY PICKING SHEET".
019800     05  FILLER                     PIC X(58) VALUE SPACES.
019900     05  FILLER                     PIC X(05) VALUE "PAGE:".
020000     05  TL-PAGE-NUMBER             PIC ZZZ9.
020100
020200*    COLUMN CAPTIONS - LINE UP WITH DETAIL-LINE BELOW.
020300 01  HEADING-1.
020400     05  FILLER                     PIC X(18) VALUE "PROD-CODE".
020500     05  FILLER                     PIC X(60) VALUE "PRODUCT".
020600     05  FILLER                     PIC X(50) VALUE "OPTION".
020700     05  FILLER                     PIC X(10) VALUE "  QTY".
020800     05  FILLER                     PIC X(18) VALUE "MEMBER".
020900     05  FILLER                     PIC X(50) VALUE "ADDRESS".
021000     05  FILLER                     PIC X(40) VALUE "MEMO".
021100
021200*    UNDERLINE RULE BENEATH THE CAPTIONS.
021300 01  HEADING-2.
021400     05  FILLER                     PIC X(18) VALUE ALL "-".
021500     05  FILLER                     PIC X(01) VALUE SPACE.
021600     05  FILLER                     PIC X(60) VALUE ALL "-".
021700     05  FILLER                     PIC X(01) VALUE SPACE.
021800     05  FILLER                     PIC X(50) VALUE ALL "-".
021900     05  FILLER                     PIC X(01) VALUE SPACE.
022000     05  FILLER                     PIC X(10) VALUE ALL "-".
022100     05  FILLER                     PIC X(01) VALUE SPACE.
022200     05  FILLER                     PIC X(18) VALUE ALL "-".
022300     05  FILLER                     PIC X(01) VALUE SPACE.
022400     05  FILLER                     PIC X(50) VALUE ALL "-".
022500
022600*    ONE PRINTED PRODUCT LINE OR SUBTOTAL LINE.  D-MARK
022700*    CARRIES THE SAME SHADE/HIQTY EYE-FLAGS AS THE FLAT
022800*    PICK-OUT ROW SO THE PRINTED SHEET AND THE HANDHELD
022900*    NEVER DISAGREE (WH-512).  D-ADDRESS IS TRUNCATED TO 50
023000*    BYTES SINCE THE NORMALIZED 100-BYTE ADDRESS RARELY RUNS
023100*    THAT LONG AND THE PRINTED FORM HAS NO ROOM FOR MORE.
023200 01  DETAIL-LINE.
023300     05  D-MARK                     PIC X(02).
023400     05  D-PROD-CODE                PIC X(18).
023500     05  D-PROD-NAME                PIC X(60).
023600     05  D-OPTION-TXT               PIC X(50).
023700     05  D-ORDER-QTY                PIC ZZZ,ZZ9-.
023800     05  FILLER                     PIC X(02).
023900     05  D-MEMBER-NAME              PIC X(18).
024000     05  D-ADDRESS                  PIC X(50).
024100     05  D-REQUEST-MEMO             PIC X(40).
024200
024300*    END-OF-RUN OPERATOR COUNT LINE - SEE 9000-FINISH-RUN.
024400 01  TRAILER-LINE.
024500     05  FILLER                     PIC X(20) VALUE SPACES.
024600     05  FILLER                     PIC X(15) VALUE "ROWS:".
024700     05  T-DETAIL-COUNT             PIC ZZZ,ZZ9.
024800     05  FILLER                     PIC X(05) VALUE SPACES.
024900     05  FILLER                     PIC X(18) VALUE "GROUPS:".
025000     05  T-SUBTOTAL-COUNT           PIC ZZZ,ZZ9.
025100     05  FILLER                     PIC X(05) VALUE SPACES.
025200     05  FILLER                     PIC X(13) VALUE "GRAND QTY:".
025300     05  T-GRAND-QTY                PIC ZZZ,ZZZ,ZZ9.
025400*    STANDALONE SEQUENCE-NUMBER COUNTER (WH-260) - A 77-LEVEL
025500*    SO IT STANDS APART FROM THE GROUPED W-PREFIX AREAS ABOVE.
025600 77  W2-SEQ-NO                      PIC 9(8) COMP VALUE ZERO.
025700*
025800 PROCEDURE DIVISION.
025900
026000**************************************************************
026100*    MAIN LINE.  SORTS THE EXTRACT INTO ADDRESS/PROD-CODE/
026200*    SEQ-NO ORDER (THE SORT INPUT PROCEDURE DOES THE COLUMN
026300*    MAPPING, ADDRESS NORMALIZATION AND QTY COERCION AS EACH
026400*    RAW ROW GOES INTO THE SORT), THEN WALKS THE SORTED WORK
026500*    FILE ONE ADDRESS GROUP AT A TIME PRINTING DETAIL ROWS
026600*    UNTIL THE ADDRESS CHANGES, FOLLOWED BY A SUBTOTAL ROW.
026700**************************************************************
026800 0000-MAIN-LINE.
026900
027000*    ADDRESS MAJOR, PROD-CODE MINOR (WH-071 - LETS A PICKER
027100*    WORK ONE BIN RUN AT A STOP), SEQ-NO AS THE STABLE-SORT
027200*    TIEBREAK (WH-260) SO TWO ORDERS FOR THE SAME PROD-CODE
027300*    AT THE SAME ADDRESS COME OUT IN EXTRACT ORDER EVERY RUN.
027400     SORT SORT-FILE
027500         ON ASCENDING KEY SW-ADDRESS
027600                          SW-PROD-CODE
027700                          SW-SEQ-NO
027800         INPUT PROCEDURE  1000-BUILD-SORT-INPUT
027900                    THRU  1000-BUILD-SORT-INPUT-EXIT
028000         GIVING WORK-FILE.
028100
028200*    PICKSHEET-FILE IS THE FLAT PICK-OUT ROW FOR THE
028300*    WAREHOUSE HANDHELD (WH-512); PICKRPT-FILE IS THE PRINTED
028400*    SHEET.  BOTH ARE BUILT FROM THE SAME SORTED WORK FILE SO
028500*    THEY NEVER GET OUT OF STEP WITH EACH OTHER.
028600     OPEN INPUT  WORK-FILE.
028700     OPEN OUTPUT PICKSHEET-FILE.
028800     OPEN OUTPUT PICKRPT-FILE.
028900
029000     MOVE "N"                TO W-END-OF-WORK.
029100     PERFORM PRINT-HEADINGS THRU PRINT-HEADINGS-EXIT.
029200     PERFORM 3000-READ-WORK-NEXT THRU 3000-READ-WORK-NEXT-EXIT.
029300
029400     PERFORM 4000-PRINT-ADDRESS-GROUP
029500             THRU 4000-PRINT-ADDRESS-GROUP-EXIT
029600             UNTIL END-OF-WORK.
029700
029800     PERFORM 9000-FINISH-RUN THRU 9000-FINISH-RUN-EXIT.
029900
030000     CLOSE WORK-FILE.
030100     CLOSE PICKSHEET-FILE.
030200     CLOSE PICKRPT-FILE.
030300
030400*    EXIT PROGRAM IS A HOLDOVER FROM WHEN THIS RAN AS A CALLED
030500*    SUBPROGRAM UNDER THE OLD COUNTER-SALE MENU (WH-095) -
030600*    HARMLESS NOW THAT STOP RUN FOLLOWS IT UNCONDITIONALLY.
030700     EXIT PROGRAM.
030800     STOP RUN.
030900*
031000**************************************************************
031100*    SORT INPUT PROCEDURE.  OPENS THE RAW WEB-STOREFRONT
031200*    EXTRACT (WH-340), DRIVES THE READ/RELEASE LOOP UNTIL
031300*    END-OF-ORDERS, AND CLOSES IT AGAIN.  W2-SEQ-NO IS RESET
031400*    TO ZERO HERE SO THE STABLE-SORT TIEBREAK (WH-260) STARTS
031500*    FRESH EVERY RUN REGARDLESS OF WHAT THE LAST RUN LEFT
031600*    BEHIND IN WORKING-STORAGE.
031700**************************************************************
031800 1000-BUILD-SORT-INPUT.
031900
032000     OPEN INPUT ORDERS-FILE.
032100     MOVE "N"                TO W-END-OF-ORDERS.
032200     MOVE ZERO                TO W2-SEQ-NO.
032300
032400     PERFORM 1100-READ-ORDERS-NEXT
032500             THRU 1100-READ-ORDERS-NEXT-EXIT.
032600     IF NOT END-OF-ORDERS
032700        PERFORM 1200-RELEASE-ONE-ORDER
032800                THRU 1200-RELEASE-ONE-ORDER-EXIT
032900                UNTIL END-OF-ORDERS
033000     END-IF.
033100
033200     CLOSE ORDERS-FILE.
033300
033400 1000-BUILD-SORT-INPUT-EXIT.
033500     EXIT.
033600*
033700**************************************************************
033800*    NEXT RAW ORDER ROW OFF THE EXTRACT.  ALSO RUNS THE
033900*    COLUMN-COUNT SANITY CHECK ON EVERY ROW READ (NOT JUST
034000*    THE FIRST) SINCE A BAD EXPORT CAN DROP TRAILING COLUMNS
034100*    PARTWAY THROUGH A FILE, NOT JUST AT THE TOP.
034200**************************************************************
034300 1100-READ-ORDERS-NEXT.
034400
034500     READ ORDERS-FILE
034600         AT END
034700             MOVE "Y"        TO W-END-OF-ORDERS
034800     END-READ.
034900
035000     IF NOT END-OF-ORDERS
035100        PERFORM 1150-CHECK-COLUMN-COUNT
035200                THRU 1150-CHECK-COLUMN-COUNT-EXIT
035300     END-IF.
035400
035500 1100-READ-ORDERS-NEXT-EXIT.
035600     EXIT.
035700*
035800 1150-CHECK-COLUMN-COUNT.
035900
036000*    EVERY ROW MUST CARRY AT LEAST AS MANY CELLS AS THE
036100*    HIGHEST MAPPED COLUMN ORDINAL (23 - REQUEST MEMO).  A
036200*    BLANK TRAILING CELL STILL COUNTS, SO WE TEST THE FIRST
036300*    BLANK-FILLED HIGH-ORDER CELL, NOT THE OCCURRENCE COUNT.
036400
036500     MOVE 25                 TO W-COLUMN-COUNT.
036600     PERFORM 1160-SCAN-BACK-ONE-CELL
036700             THRU 1160-SCAN-BACK-ONE-CELL-EXIT
036800             VARYING W-COLUMN-COUNT FROM 25 BY -1
036900             UNTIL W-COLUMN-COUNT = 0
037000                OR OE-CELL (W-COLUMN-COUNT) NOT = SPACES.
037100
037200*    SETTING END-OF-ORDERS HERE STOPS THE READ LOOP COLD -
037300*    THIS SHOP WOULD RATHER ABORT THE RUN AND HAVE OPERATIONS
037400*    FIX THE EXPORT THAN PRINT A PARTIAL, GARBLED PICK SLIP.
037500     IF W-NOT-ENOUGH-COLUMNS
037600        DISPLAY "PICKING-SHEET-REPORT: ORDER ROW HAS FEWER THAN "
037700        DISPLAY "23 COLUMNS - RUN ABORTED."
037800        MOVE "Y"             TO W-END-OF-ORDERS
037900     END-IF.
038000
038100 1150-CHECK-COLUMN-COUNT-EXIT.
038200     EXIT.
038300*
038400 1160-SCAN-BACK-ONE-CELL.
038500
038600*    EMPTY BY DESIGN - THE PERFORM VARYING CLAUSE DOES ALL
038700*    THE WORK OF WALKING BACK UNTIL A NON-BLANK CELL OR THE
038800*    FRONT OF THE ROW IS FOUND.
038900
039000     CONTINUE.
039100
039200 1160-SCAN-BACK-ONE-CELL-EXIT.
039300     EXIT.
039400*
039500**************************************************************
039600*    MOVES THE MAPPED CELLS OF ONE RAW ORDER ROW INTO THE
039700*    ORDER-IN WORKING RECORD, RUNS THE ADDRESS NORMALIZE AND
039800*    QTY COERCION EDITS AGAINST IT, STAMPS IT WITH THE NEXT
039900*    SEQ-NO (WH-260 STABLE-SORT TIEBREAK), AND RELEASES IT TO
040000*    THE SORT.  ONE CALL HANDLES ONE ORDER ROW.
040100**************************************************************
040200 1200-RELEASE-ONE-ORDER.
040300
040400     MOVE OE-CELL (W1-PROD-CODE-COL) TO OI-PROD-CODE.
040500     MOVE OE-CELL (W1-PROD-NAME-COL) TO OI-PROD-NAME.
040600     MOVE OE-CELL (W1-OPTION-COL)    TO OI-OPTION-TXT.
040700     MOVE OE-CELL (W1-QTY-COL)       TO OI-ORDER-QTY-TEXT.
040800     MOVE OE-CELL (W1-MEMBER-COL)    TO OI-MEMBER-NAME.
040900     MOVE OE-CELL (W1-ADDRESS-COL)   TO WA-RAW-ADDRESS.
041000     MOVE OE-CELL (W1-MEMO-COL)      TO OI-REQUEST-MEMO.
041100
041200     PERFORM 2100-NORMALIZE-ADDRESS
041300             THRU 2100-NORMALIZE-ADDRESS-EXIT.
041400     MOVE WA-NORMAL-ADDRESS   TO OI-ADDRESS.
041500
041600     PERFORM 2000-COERCE-ORDER-QTY
041700             THRU 2000-COERCE-ORDER-QTY-EXIT.
041800
041900     ADD 1                    TO W2-SEQ-NO.
042000
042100     MOVE OI-ADDRESS          TO SW-ADDRESS.
042200     MOVE OI-PROD-CODE        TO SW-PROD-CODE.
042300     MOVE W2-SEQ-NO           TO SW-SEQ-NO.
042400     MOVE OI-PROD-NAME        TO SW-PROD-NAME.
042500     MOVE OI-OPTION-TXT       TO SW-OPTION-TXT.
042600     MOVE OI-ORDER-QTY-NUM    TO SW-ORDER-QTY.
042700     MOVE OI-MEMBER-NAME      TO SW-MEMBER-NAME.
042800     MOVE OI-REQUEST-MEMO     TO SW-REQUEST-MEMO.
042900
043000*    ONE FULLY-EDITED ORDER ROW GOES TO THE SORT'S WORK FILE.
043100     RELEASE SORT-WORK-RECORD.
043200
043300     PERFORM 1100-READ-ORDERS-NEXT
043400             THRU 1100-READ-ORDERS-NEXT-EXIT.
043500
043600 1200-RELEASE-ONE-ORDER-EXIT.
043700     EXIT.
043800*
043900 2000-COERCE-ORDER-QTY.
044000
044100*    BLANK OR NON-NUMERIC QUANTITY TEXT IS TREATED AS ZERO
044200*    (QUANTITY COERCION RULE).  OI-ORDER-QTY-TEXT COMES OFF THE
044300*    ORDER ROW LEFT-JUSTIFIED AND SPACE-PADDED, SO A SHORT
044400*    QUANTITY LIKE "12" ONLY OCCUPIES THE FIRST TWO BYTES - THE
044500*    DIGIT SCAN AND THE FINAL MOVE MUST WORK OFF THAT TRIMMED
044600*    LENGTH, NOT THE FULL 7-BYTE CELL, OR EVERY SHORT QUANTITY
044700*    COMES BACK ZERO (WH-541).
044800
044900     MOVE ZERO                TO OI-ORDER-QTY-NUM.
045000     MOVE "Y"                 TO W-QTY-ALL-DIGITS-SW.
045100     MOVE 0                   TO W-QTY-TEXT-LEN.
045200
045300*    AN ALL-BLANK CELL IS ALREADY CORRECTLY ZERO ABOVE - SKIP THE
045400*    SCAN/DIGIT-TEST WORK AND FALL STRAIGHT THROUGH TO THE EXIT.
045500     IF OI-ORDER-QTY-TEXT = SPACES
045600        GO TO 2000-COERCE-ORDER-QTY-EXIT.
045700
045800     MOVE 7                   TO W-QTY-TEXT-LEN.
045900     PERFORM 2010-SCAN-BACK-QTY-TEXT
046000             THRU 2010-SCAN-BACK-QTY-TEXT-EXIT
046100             VARYING W-QTY-TEXT-LEN FROM 7 BY -1
046200             UNTIL W-QTY-TEXT-LEN = 0
046300                OR OI-QTY-DIGIT-CHECK (W-QTY-TEXT-LEN)
046400                   NOT = SPACE.
046500     PERFORM 2050-TEST-ONE-QTY-DIGIT
046600             THRU 2050-TEST-ONE-QTY-DIGIT-EXIT
046700             VARYING W-QTY-DIGIT-IDX FROM 1 BY 1
046800             UNTIL W-QTY-DIGIT-IDX > W-QTY-TEXT-LEN
046900                OR NOT W-QTY-ALL-DIGITS.
047000
047100*    RIGHT-JUSTIFY THE TRIMMED DIGIT STRING INTO A ZERO-
047200*    FILLED 7-BYTE WORK FIELD BEFORE THE NUMERIC MOVE - A
047300*    STRAIGHT MOVE OF THE UN-PADDED TEXT WOULD LEFT-JUSTIFY
047400*    INTO THE NUMERIC RECEIVING FIELD AND COME OUT AS
047500*    THOUSANDS INSTEAD OF UNITS (WH-541).
047600     IF W-QTY-ALL-DIGITS
047700        MOVE ZEROS            TO W-QTY-JUST-TEXT
047800        MOVE OI-ORDER-QTY-TEXT (1:W-QTY-TEXT-LEN)
047900                              TO W-QTY-JUST-TEXT
048000                                 (8 - W-QTY-TEXT-LEN:
048100                                  W-QTY-TEXT-LEN)
048200        MOVE W-QTY-JUST-TEXT  TO OI-ORDER-QTY-NUM
048300     END-IF.
048400
048500 2000-COERCE-ORDER-QTY-EXIT.
048600     EXIT.
048700*
048800 2010-SCAN-BACK-QTY-TEXT.
048900
049000*    EMPTY BY DESIGN - THE PERFORM VARYING CLAUSE WALKS BACK
049100*    FROM BYTE 7 UNTIL IT FINDS THE LAST SIGNIFICANT DIGIT.
049200
049300     CONTINUE.
049400
049500 2010-SCAN-BACK-QTY-TEXT-EXIT.
049600     EXIT.
049700*
049800*    ONE DIGIT OF THE TRIMMED QTY TEXT.  A SINGLE NON-DIGIT
049900*    ANYWHERE IN THE TRIMMED STRING FAILS THE WHOLE QUANTITY
050000*    (E.G. "12-3") AND THE ROW COMES BACK ZERO PER THE
050100*    COERCION RULE, NOT PARTIALLY-CONVERTED.
050200 2050-TEST-ONE-QTY-DIGIT.
050300
050400     IF OI-QTY-DIGIT-CHECK (W-QTY-DIGIT-IDX)
050500        IS NOT WS-NUMERIC-CLASS
050600        MOVE "N"              TO W-QTY-ALL-DIGITS-SW
050700     END-IF.
050800
050900 2050-TEST-ONE-QTY-DIGIT-EXIT.
051000     EXIT.
051100*
051200**************************************************************
051300*    WEB STOREFRONT ADDRESSES (WH-340) SOMETIMES CARRY AN
051400*    EMBEDDED CR/LF WHERE THE CUSTOMER TYPED A LINE BREAK IN
051500*    THE ADDRESS BOX, AND OFTEN CARRY DOUBLE/TRIPLE BLANKS
051600*    FROM COPY-PASTED ADDRESSES.  THIS PARAGRAPH TRANSLATES
051700*    THE LINE-BREAK BYTES TO SPACE, THEN COLLAPSES ANY RUN OF
051800*    BLANKS (ORIGINAL OR TRANSLATED) DOWN TO ONE SEPARATOR SO
051900*    THE SAME PHYSICAL ADDRESS ALWAYS SORTS AND GROUPS THE
052000*    SAME WAY REGARDLESS OF HOW THE CUSTOMER TYPED IT.
052100**************************************************************
052200 2100-NORMALIZE-ADDRESS.
052300
052400     MOVE SPACES               TO WA-WORK-ADDRESS.
052500     MOVE WA-RAW-ADDRESS        TO WA-WORK-ADDRESS.
052600
052700*    X"0A"/X"0D" ARE LINE-FEED AND CARRIAGE-RETURN.
052800     INSPECT WA-WORK-ADDRESS
052900             REPLACING ALL X"0A" BY SPACE
053000                        ALL X"0D" BY SPACE.
053100
053200     MOVE SPACES                TO WA-NORMAL-ADDRESS.
053300     MOVE 1                     TO WA-OUT-PTR.
053400     MOVE "Y"                   TO WA-LAST-WAS-SPACE.
053500
053600*    ONE PASS OVER ALL 100 BYTES OF THE WORK ADDRESS.
053700     PERFORM 2150-COPY-ONE-CHAR THRU 2150-COPY-ONE-CHAR-EXIT
053800             VARYING WA-SCAN-PTR FROM 1 BY 1
053900             UNTIL WA-SCAN-PTR > 100.
054000
054100*    A TRAILING COLLAPSED BLANK (INPUT ENDED IN WHITESPACE) IS
054200*    STILL SITTING AT THE LAST FILLED POSITION - BACK IT OUT.
054300
054400     IF WA-OUT-PTR > 1
054500        IF WA-NORMAL-CHAR (WA-OUT-PTR - 1) = SPACE
054600           MOVE SPACE            TO
054700                WA-NORMAL-CHAR (WA-OUT-PTR - 1)
054800        END-IF
054900     END-IF.
055000
055100 2100-NORMALIZE-ADDRESS-EXIT.
055200     EXIT.
055300*
055400**************************************************************
055500*    ONE BYTE OF THE BLANK-COLLAPSE SCAN.  A SPACE ONLY GOES
055600*    OUT IF THE LAST BYTE COPIED WAS NOT ALSO A SPACE, WHICH
055700*    IS HOW A RUN OF BLANKS (OR A CR/LF PAIR TRANSLATED TO
055800*    BLANKS ABOVE) COLLAPSES DOWN TO ONE SEPARATOR BYTE.
055900**************************************************************
056000 2150-COPY-ONE-CHAR.
056100
056200     IF WA-WORK-CHAR (WA-SCAN-PTR) = SPACE
056300        IF NOT WA-PREV-WAS-SPACE
056400           MOVE SPACE            TO WA-NORMAL-CHAR (WA-OUT-PTR)
056500           ADD 1                  TO WA-OUT-PTR
056600           MOVE "Y"               TO WA-LAST-WAS-SPACE
056700        END-IF
056800     ELSE
056900        MOVE WA-WORK-CHAR (WA-SCAN-PTR)
057000                                   TO WA-NORMAL-CHAR (WA-OUT-PTR)
057100        ADD 1                      TO WA-OUT-PTR
057200        MOVE "N"                   TO WA-LAST-WAS-SPACE
057300     END-IF.
057400
057500 2150-COPY-ONE-CHAR-EXIT.
057600     EXIT.
057700*
057800**************************************************************
057900*    NEXT SORTED-WORK-FILE RECORD.  THIS IS THE ONLY PLACE
058000*    THAT SETS END-OF-WORK, SO EVERY PARAGRAPH THAT WALKS THE
058100*    WORK FILE MUST COME BACK THROUGH HERE TO GET THE NEXT
058200*    ADDRESS/PROD-CODE GROUP OR TO DISCOVER THE FILE IS DONE.
058300**************************************************************
058400 3000-READ-WORK-NEXT.
058500
058600     READ WORK-FILE
058700         AT END
058800             MOVE "Y"        TO W-END-OF-WORK
058900     END-READ.
059000
059100 3000-READ-WORK-NEXT-EXIT.
059200     EXIT.
059300*
059400**************************************************************
059500*    ONE PICKING STOP.  PRINTS EVERY DETAIL ROW SHARING THE
059600*    CURRENT ADDRESS (THE GROUP-QTY ACCUMULATOR IS RESET HERE
059700*    SO EACH STOP GETS ITS OWN SUBTOTAL), THEN THE "합계"
059800*    SUBTOTAL LINE FOR THE STOP.  CALLED ONCE PER ADDRESS
059900*    GROUP UNTIL THE WORK FILE RUNS OUT (WH-071 SORT-KEY
060000*    CHANGE MADE PROD-CODE THE MINOR KEY WITHIN THE GROUP).
060100**************************************************************
060200 4000-PRINT-ADDRESS-GROUP.
060300
060400     MOVE ZERO                TO W3-GROUP-QTY-TOTAL.
060500     MOVE WK-ADDRESS           TO W3-CURRENT-ADDRESS.
060600
060700     PERFORM 4100-WRITE-DETAIL-ROW THRU 4100-WRITE-DETAIL-ROW-EXIT
060800             UNTIL WK-ADDRESS NOT = W3-CURRENT-ADDRESS
060900                OR END-OF-WORK.
061000
061100     PERFORM 4200-WRITE-SUBTOTAL-ROW
061200             THRU 4200-WRITE-SUBTOTAL-ROW-EXIT.
061300
061400 4000-PRINT-ADDRESS-GROUP-EXIT.
061500     EXIT.
061600*
061700**************************************************************
061800*    ONE PRODUCT LINE OF THE CURRENT ADDRESS GROUP.  BUILDS
061900*    THE FLAT PICK-OUT ROW FIRST (SHADE/HIQTY/PAGEBRK FLAGS
062000*    COME BACK FROM THE COPYBOOK BELOW - WH-512) SO THE
062100*    WAREHOUSE HANDHELD SCREEN AND THE PRINTED SHEET NEVER
062200*    DISAGREE ON WHICH LINES ARE FLAGGED.  A PAGE-FULL OR
062300*    PO-BREAKS-PAGE CONDITION FORCES A NEW PAGE BEFORE THE
062400*    PRINTED ROW GOES OUT, BUT NEVER TOUCHES THE FLAT ROW.
062500**************************************************************
062600 4100-WRITE-DETAIL-ROW.
062700
062800*    BUILD THE FLAT PICK-OUT ROW FIRST FROM THE SORTED WORK
062900*    RECORD - THE COPYBOOK BELOW READS PO-PROD-CODE TO DECIDE
063000*    WHETHER TO FLIP THE SHADE SWITCH.
063100     MOVE WK-PROD-CODE         TO PO-PROD-CODE.
063200     MOVE WK-PROD-NAME         TO PO-PROD-NAME.
063300     MOVE WK-OPTION-TXT        TO PO-OPTION-TXT.
063400     MOVE WK-ORDER-QTY         TO PO-ORDER-QTY.
063500     MOVE WK-MEMBER-NAME       TO PO-MEMBER-NAME.
063600     MOVE WK-ADDRESS           TO PO-ADDRESS.
063700     MOVE WK-REQUEST-MEMO      TO PO-REQUEST-MEMO.
063800     MOVE "D"                  TO PO-ROW-TYPE.
063900
064000     COPY "PL-BUILD-PICK-DETAIL.CBL".
064100
064200*    GROUP TOTAL FEEDS THE SUBTOTAL LINE; GRAND TOTAL FEEDS
064300*    THE END-OF-RUN TRAILER.
064400     ADD WK-ORDER-QTY          TO W3-GROUP-QTY-TOTAL.
064500     ADD WK-ORDER-QTY          TO W3-GRAND-QTY-TOTAL.
064600     ADD 1                     TO W3-DETAIL-COUNT.
064700
064800     WRITE PICK-OUT-RECORD.
064900
065000     IF PAGE-FULL
065100        PERFORM FINALIZE-PAGE THRU FINALIZE-PAGE-EXIT
065200        PERFORM PRINT-HEADINGS THRU PRINT-HEADINGS-EXIT
065300     END-IF.
065400
065500*    SKIP THE FORCED BREAK WHEN W-PRINTED-LINES IS STILL 5 -
065600*    THAT MEANS THE HEADING JUST WENT OUT AND THIS ROW IS THE
065700*    FIRST ONE ON A FRESH PAGE ALREADY, SO BREAKING AGAIN
065800*    WOULD WASTE A WHOLE PAGE ON ONE ROW.
065900     IF PO-BREAKS-PAGE
066000        IF W-PRINTED-LINES NOT = 5
066100           PERFORM FINALIZE-PAGE THRU FINALIZE-PAGE-EXIT
066200           PERFORM PRINT-HEADINGS THRU PRINT-HEADINGS-EXIT
066300        END-IF
066400     END-IF.
066500
066600*    D-MARK IS TWO EYE-FLAG BYTES ON THE PRINTED LINE - BYTE 1
066700*    ECHOES THE SHADE STATE, BYTE 2 FLAGS A HIGH QUANTITY THE
066800*    PICKER SHOULD DOUBLE-COUNT BEFORE BAGGING (WH-512).
066900     MOVE " "                  TO D-MARK.
067000     IF PO-SHADE-IS-ON
067100        MOVE "*"               TO D-MARK (1:1)
067200     END-IF.
067300     IF PO-QTY-IS-HIGH
067400        MOVE ">"                TO D-MARK (2:1)
067500     END-IF.
067600
067700*    THEN BUILD THE PRINTED DETAIL LINE FROM THE SAME SORTED
067800*    WORK RECORD, PICKING UP D-MARK FROM THE FLAGS JUST SET.
067900     MOVE WK-PROD-CODE          TO D-PROD-CODE.
068000     MOVE WK-PROD-NAME          TO D-PROD-NAME.
068100     MOVE WK-OPTION-TXT         TO D-OPTION-TXT.
068200     MOVE WK-ORDER-QTY          TO D-ORDER-QTY.
068300     MOVE WK-MEMBER-NAME        TO D-MEMBER-NAME.
068400     MOVE WK-ADDRESS (1:50)     TO D-ADDRESS.
068500     MOVE WK-REQUEST-MEMO       TO D-REQUEST-MEMO.
068600
068700     MOVE DETAIL-LINE           TO PICKRPT-RECORD.
068800     WRITE PICKRPT-RECORD BEFORE ADVANCING 1.
068900     ADD 1                      TO W-PRINTED-LINES.
069000
069100*    PULL THE NEXT SORTED ROW BEFORE RETURNING - THE UNTIL
069200*    TEST IN 4000-PRINT-ADDRESS-GROUP NEEDS THE NEW ROW'S
069300*    ADDRESS ALREADY IN WK-ADDRESS TO KNOW IF THE GROUP HAS
069400*    ENDED.
069500     PERFORM 3000-READ-WORK-NEXT THRU 3000-READ-WORK-NEXT-EXIT.
069600
069700 4100-WRITE-DETAIL-ROW-EXIT.
069800     EXIT.
069900*
070000**************************************************************
070100*    "합계" (SUBTOTAL) LINE FOR THE ADDRESS GROUP JUST
070200*    FINISHED (WH-455 RESTORED THIS LABEL AFTER WH-340
070300*    BRIEFLY PRINTED "TOTAL").  PO-HIQTY-FLAG IS FORCED "N"
070400*    HERE ON PURPOSE - A SUBTOTAL QTY IS A SUM ACROSS ROWS,
070500*    NOT ONE ORDER'S QTY, SO THE HIGH-QTY EYE-FLAG DOES NOT
070600*    APPLY.  WH-527: THE SHADE COPYBOOK MUST NOT FLIP THE
070700*    SHADE STATE ON THIS ROW OR THE NEXT GROUP'S FIRST DETAIL
070800*    ROW STARTS OUT ON THE WRONG SHADE.
070900**************************************************************
071000 4200-WRITE-SUBTOTAL-ROW.
071100
071200     MOVE SPACES                TO PO-PROD-CODE
071300                                    PO-OPTION-TXT
071400                                    PO-MEMBER-NAME
071500                                    PO-REQUEST-MEMO.
071600     MOVE "합계"                 TO PO-PROD-NAME.
071700     MOVE W3-GROUP-QTY-TOTAL     TO PO-ORDER-QTY.
071800     MOVE W3-CURRENT-ADDRESS     TO PO-ADDRESS.
071900     MOVE "S"                    TO PO-ROW-TYPE.
072000     MOVE "N"                    TO PO-HIQTY-FLAG.
072100
072200     COPY "PL-BUILD-PICK-DETAIL.CBL".
072300
072400     ADD 1                       TO W3-SUBTOTAL-COUNT.
072500
072600     WRITE PICK-OUT-RECORD.
072700
072800     MOVE " "                    TO D-MARK.
072900     IF PO-SHADE-IS-ON
073000        MOVE "*"                 TO D-MARK (1:1)
073100     END-IF.
073200
073300     MOVE SPACES                 TO D-PROD-CODE D-OPTION-TXT
073400                                     D-MEMBER-NAME D-REQUEST-MEMO.
073500     MOVE "합계"                  TO D-PROD-NAME.
073600     MOVE W3-GROUP-QTY-TOTAL      TO D-ORDER-QTY.
073700     MOVE W3-CURRENT-ADDRESS (1:50) TO D-ADDRESS.
073800
073900     MOVE DETAIL-LINE             TO PICKRPT-RECORD.
074000     WRITE PICKRPT-RECORD BEFORE ADVANCING 2.
074100     ADD 2                        TO W-PRINTED-LINES.
074200
074300 4200-WRITE-SUBTOTAL-ROW-EXIT.
074400     EXIT.
074500*
074600**************************************************************
074700*    END-OF-RUN TRAILER AND OPERATOR RUN COUNTS.  ONE-TIME
074800*    PARAGRAPH, CALLED ONCE FROM 0000-MAIN-LINE AFTER THE
074900*    WORK FILE IS EXHAUSTED.
075000**************************************************************
075100 9000-FINISH-RUN.
075200
075300     MOVE W3-DETAIL-COUNT         TO T-DETAIL-COUNT.
075400     MOVE W3-SUBTOTAL-COUNT       TO T-SUBTOTAL-COUNT.
075500     MOVE W3-GRAND-QTY-TOTAL      TO T-GRAND-QTY.
075600
075700     MOVE SPACES                  TO PICKRPT-RECORD.
075800     WRITE PICKRPT-RECORD BEFORE ADVANCING 2.
075900     MOVE TRAILER-LINE            TO PICKRPT-RECORD.
076000     WRITE PICKRPT-RECORD BEFORE ADVANCING 1.
076100
076200     PERFORM FINALIZE-PAGE THRU FINALIZE-PAGE-EXIT.
076300
076400     DISPLAY "PICKSHT: DETAIL ROWS    = " W3-DETAIL-COUNT.
076500     DISPLAY "PICKSHT: ADDRESS GROUPS = " W3-SUBTOTAL-COUNT.
076600     DISPLAY "PICKSHT: GRAND QTY      = " W3-GRAND-QTY-TOTAL.
076700
076800 9000-FINISH-RUN-EXIT.
076900     EXIT.
077000*
077100**************************************************************
077200*    FORCES THE PRINTER TO TOP-OF-FORM.  CALLED WHEN A PAGE
077300*    FILLS (PAGE-FULL), WHEN A ROW CARRIES THE PAGE-BREAK
077400*    FLAG (PO-BREAKS-PAGE), AND ONE LAST TIME AT END-OF-RUN
077500*    SO THE TRAILER LINE STARTS ITS OWN PAGE.
077600**************************************************************
077700 FINALIZE-PAGE.
077800
077900     MOVE SPACES                   TO PICKRPT-RECORD.
078000     WRITE PICKRPT-RECORD BEFORE ADVANCING PAGE.
078100
078200 FINALIZE-PAGE-EXIT.
078300     EXIT.
078400*
078500**************************************************************
078600*    TITLE/HEADING-1/HEADING-2 FOR A NEW PAGE.  RESETS
078700*    W-PRINTED-LINES TO 5 SO THE NEXT PAGE-FULL TEST (54
078800*    LINES) COUNTS FROM THE BOTTOM OF THE HEADING BLOCK, NOT
078900*    FROM ZERO.
079000**************************************************************
079100 PRINT-HEADINGS.
079200
079300     ADD 1                          TO PAGE-NUMBER.
079400     MOVE PAGE-NUMBER                TO TL-PAGE-NUMBER.
079500
079600     MOVE TITLE-LINE                  TO PICKRPT-RECORD.
079700     WRITE PICKRPT-RECORD BEFORE ADVANCING 1.
079800     MOVE HEADING-1                    TO PICKRPT-RECORD.
079900     WRITE PICKRPT-RECORD AFTER ADVANCING 3.
080000     MOVE HEADING-2                    TO PICKRPT-RECORD.
080100     WRITE PICKRPT-RECORD AFTER ADVANCING 1.
080200
080300     MOVE 5                             TO W-PRINTED-LINES.
080400
080500 PRINT-HEADINGS-EXIT.
080600     EXIT.
080700*
