000100*****************************************************************
000200*  SLMKTORD.CBL
000300*  FILE-CONTROL SELECTS FOR THE MARKETPLACE ORDER CONVERTER.
000400*  COPY INTO FILE-CONTROL OF MARKETPLACE-ORDER-CONVERT AND OF
000500*  BATCH-RUN-CONTROL (RUN-PARM-FILE ONLY).
000600*****************************************************************
000700*  2016-08-22 S.OKONKWO WH-360  ORIGINAL - LAORA/COUPANG ONLY
000800*  2018-02-05 S.OKONKWO WH-402  ADDED TTARIMALL
000900*  2020-07-14 T.LINDQVIST WH-470 ADDED SMARTSTORE, RUN-PARM
001000*                                FILE SO THE MARKETPLACE CAN BE
001100*                                SELECTED WITHOUT OPERATOR PROMPT
001200*****************************************************************
001300 SELECT MKTORD-FILE
001400        ASSIGN TO "MKTORD"
001500        ORGANIZATION IS LINE SEQUENTIAL
001600        FILE STATUS IS WS-FS-MKTORD.
001700
001800 SELECT CONVOUT-FILE
001900        ASSIGN TO "CONVOUT"
002000        ORGANIZATION IS LINE SEQUENTIAL
002100        FILE STATUS IS WS-FS-CONVOUT.
002200
002300 SELECT RUN-PARM-FILE
002400        ASSIGN TO "RUNPARM"
002500        ORGANIZATION IS LINE SEQUENTIAL
002600        FILE STATUS IS WS-FS-RUNPARM.
002700*
