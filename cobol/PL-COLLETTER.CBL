000100*****************************************************************
000200*  PL-COLLETTER.CBL
000300*  COLUMN-LETTER TO ORDINAL (BASE-26).  A=1, J=10, AA=27.  ANY
000400*  CHARACTER OUTSIDE A-Z IN THE LETTERS FIELD IS AN ERROR.
000500*  COPY INTO THE PROCEDURE DIVISION OF MARKETPLACE-ORDER-CONVERT.
000600*  USES THE W4- FIELDS DECLARED IN THAT PROGRAM'S OWN
000700*  WORKING-STORAGE (W4-COL-LETTERS, W4-COL-ORDINAL, ETC).
000800*****************************************************************
000900*  2016-08-22 S.OKONKWO WH-360  ORIGINAL - MAPPING TABLES WERE
001000*                                CODED AS BARE ORDINALS UNTIL
001100*                                OPERATIONS ASKED FOR THE SHEET
001200*                                COLUMN LETTERS TO APPEAR IN THE
001300*                                RUN LOG INSTEAD OF NUMBERS
001400*****************************************************************
001500 CONVERT-COLUMN-LETTERS.
001600
001700     MOVE 0                  TO W4-COL-ORDINAL.
001800     MOVE "N"                TO W4-COL-ERROR-SW.
001900
002000     PERFORM CONVERT-ONE-LETTER
002100             VARYING W4-COL-IDX FROM 1 BY 1
002200             UNTIL W4-COL-IDX > 2
002300                OR W4-COL-LETTERS-CH (W4-COL-IDX) = SPACE
002400                OR W4-COL-HAS-ERROR.
002500
002600 CONVERT-COLUMN-LETTERS-EXIT.
002700     EXIT.
002800*
002900 CONVERT-ONE-LETTER.
003000
003100     PERFORM FIND-LETTER-VALUE.
003200
003300     IF W4-COL-HAS-ERROR
003400        NEXT SENTENCE
003500     ELSE
003600        COMPUTE W4-COL-ORDINAL =
003700                W4-COL-ORDINAL * 26 + W4-LETTER-VALUE.
003800
003900 CONVERT-ONE-LETTER-EXIT.
004000     EXIT.
004100*
004200 FIND-LETTER-VALUE.
004300
004400     MOVE 0                  TO W4-LETTER-VALUE.
004500
004600     PERFORM TEST-ONE-ALPHA-CHAR
004700             VARYING W4-ALPHA-IDX FROM 1 BY 1
004800             UNTIL W4-ALPHA-IDX > 26
004900                OR W4-LETTER-VALUE NOT = 0.
005000
005100     IF W4-LETTER-VALUE = 0
005200        MOVE "Y"             TO W4-COL-ERROR-SW.
005300
005400 FIND-LETTER-VALUE-EXIT.
005500     EXIT.
005600*
005700 TEST-ONE-ALPHA-CHAR.
005800
005900     IF W4-ALPHA-CH (W4-ALPHA-IDX) =
006000        W4-COL-LETTERS-CH (W4-COL-IDX)
006100        MOVE W4-ALPHA-IDX    TO W4-LETTER-VALUE.
006200
006300 TEST-ONE-ALPHA-CHAR-EXIT.
006400     EXIT.
006500*
