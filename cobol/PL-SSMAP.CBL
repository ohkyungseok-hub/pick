000100*****************************************************************
000200*  PL-SSMAP.CBL
000300*  SMARTSTORE HEADER-KEYWORD COLUMN MATCHING.  NORMALIZES EVERY
000400*  HEADER CELL OF ROW 1 (STRIP BLANKS/BRACKETS/COLON/SLASHES,
000500*  LOWER-CASE) ONCE, THEN FOR A GIVEN FIELD'S KEYWORD LIST TRIES
000600*  AN EXACT MATCH FIRST, ELSE A SUBSTRING MATCH KEEPING THE
000700*  SHORTEST-HEADER WINNER.  COPY INTO THE PROCEDURE DIVISION OF
000800*  MARKETPLACE-ORDER-CONVERT.  USES THE W5- FIELDS DECLARED IN
000900*  THAT PROGRAM'S OWN WORKING-STORAGE.
001000*****************************************************************
001100*  2020-07-14 T.LINDQVIST WH-470 ORIGINAL - SMARTSTORE HEADERS
001200*                                MOVE COLUMNS AROUND EVERY
001300*                                MARKETING RE-EXPORT, FIXED
001400*                                ORDINALS WON'T HOLD FOR IT
001500*  2021-01-11 T.LINDQVIST WH-481 SUBSTRING FALLBACK ADDED AFTER
001600*                                A HEADER CAME BACK AS "수취인
001700*                                연락처(휴대폰)" INSTEAD OF THE
001800*                                USUAL EXACT LABEL
001900*****************************************************************
002000 BUILD-NORMALIZED-HEADERS.
002100
002200     PERFORM NORMALIZE-ONE-HEADER-CELL
002300             VARYING W5-COL-IDX FROM 1 BY 1
002400             UNTIL W5-COL-IDX > 40.
002500
002600 BUILD-NORMALIZED-HEADERS-EXIT.
002700     EXIT.
002800*
002900 NORMALIZE-ONE-HEADER-CELL.
003000
003100     MOVE SPACES              TO W5-HEADER-WORK.
003200     MOVE CS-CELL (W5-COL-IDX) TO W5-HEADER-WORK.
003300     MOVE SPACES              TO W5-HEADER-NORM-SCRATCH.
003400     MOVE 1                   TO W5-OUT-PTR.
003500
003600     PERFORM STRIP-ONE-HEADER-CHAR
003700             VARYING W5-SCAN-PTR FROM 1 BY 1
003800             UNTIL W5-SCAN-PTR > 100.
003900
004000     INSPECT W5-HEADER-NORM-SCRATCH
004100             CONVERTING W5-UPPER-ALPHA TO W5-LOWER-ALPHA.
004200
004300     MOVE W5-HEADER-NORM-SCRATCH
004400                              TO W5-NORM-HEADER (W5-COL-IDX).
004500     COMPUTE W5-HEADER-LEN (W5-COL-IDX) = W5-OUT-PTR - 1.
004600
004700 NORMALIZE-ONE-HEADER-CELL-EXIT.
004800     EXIT.
004900*
005000 STRIP-ONE-HEADER-CHAR.
005100
005200     IF W5-WORK-CHAR (W5-SCAN-PTR) = SPACE
005300     OR W5-WORK-CHAR (W5-SCAN-PTR) = "("
005400     OR W5-WORK-CHAR (W5-SCAN-PTR) = ")"
005500     OR W5-WORK-CHAR (W5-SCAN-PTR) = "["
005600     OR W5-WORK-CHAR (W5-SCAN-PTR) = "]"
005700     OR W5-WORK-CHAR (W5-SCAN-PTR) = "{"
005800     OR W5-WORK-CHAR (W5-SCAN-PTR) = "}"
005900     OR W5-WORK-CHAR (W5-SCAN-PTR) = ":"
006000     OR W5-WORK-CHAR (W5-SCAN-PTR) = "/"
006100     OR W5-WORK-CHAR (W5-SCAN-PTR) = "\"
006200     OR W5-WORK-CHAR (W5-SCAN-PTR) = "-"
006300        CONTINUE
006400     ELSE
006500        MOVE W5-WORK-CHAR (W5-SCAN-PTR)
006600                              TO W5-NORM-CHAR (W5-OUT-PTR)
006700        ADD 1                 TO W5-OUT-PTR.
006800
006900 STRIP-ONE-HEADER-CHAR-EXIT.
007000     EXIT.
007100*
007200 MATCH-FIELD-KEYWORDS.
007300
007400     PERFORM COMPUTE-ONE-KEYWORD-LEN
007500             VARYING W5-KW-IDX FROM 1 BY 1
007600             UNTIL W5-KW-IDX > W5-KEYWORD-COUNT.
007700
007800     MOVE 0                   TO W5-MATCH-COL.
007900
008000     PERFORM TEST-EXACT-ONE-CELL
008100             VARYING W5-KW-IDX FROM 1 BY 1
008200             UNTIL W5-KW-IDX > W5-KEYWORD-COUNT
008300             AFTER W5-COL-IDX FROM 1 BY 1
008400             UNTIL W5-COL-IDX > W5-COLUMN-USED-COUNT.
008500
008600     IF W5-MATCH-COL = 0
008700        MOVE 0                TO W5-BEST-LEN
008800        PERFORM TEST-SUBSTR-ONE-CELL
008900                VARYING W5-KW-IDX FROM 1 BY 1
009000                UNTIL W5-KW-IDX > W5-KEYWORD-COUNT
009100                AFTER W5-COL-IDX FROM 1 BY 1
009200                UNTIL W5-COL-IDX > W5-COLUMN-USED-COUNT.
009300
009400 MATCH-FIELD-KEYWORDS-EXIT.
009500     EXIT.
009600*
009700 COMPUTE-ONE-KEYWORD-LEN.
009800
009900     MOVE 20                  TO W5-SCAN-LEN.
010000     PERFORM BACK-UP-KEYWORD-LEN
010100             VARYING W5-SCAN-LEN FROM 20 BY -1
010200             UNTIL W5-SCAN-LEN = 0
010300                OR W5-KEYWORD-CH (W5-KW-IDX W5-SCAN-LEN)
010400                   NOT = SPACE.
010500     MOVE W5-SCAN-LEN         TO W5-KEYWORD-LEN (W5-KW-IDX).
010600
010700 COMPUTE-ONE-KEYWORD-LEN-EXIT.
010800     EXIT.
010900*
011000 BACK-UP-KEYWORD-LEN.
011100
011200     CONTINUE.
011300
011400 BACK-UP-KEYWORD-LEN-EXIT.
011500     EXIT.
011600*
011700 TEST-EXACT-ONE-CELL.
011800
011900     IF W5-MATCH-COL = 0
012000        IF W5-HEADER-LEN (W5-COL-IDX) =
012100           W5-KEYWORD-LEN (W5-KW-IDX)
012200           IF W5-NORM-HEADER (W5-COL-IDX)
012300                    (1:W5-HEADER-LEN (W5-COL-IDX)) =
012400              W5-KEYWORD (W5-KW-IDX)
012500                    (1:W5-KEYWORD-LEN (W5-KW-IDX))
012600              MOVE W5-COL-IDX TO W5-MATCH-COL.
012700
012800 TEST-EXACT-ONE-CELL-EXIT.
012900     EXIT.
013000*
013100 TEST-SUBSTR-ONE-CELL.
013200
013300     IF W5-KEYWORD-LEN (W5-KW-IDX) > 0
013400        IF W5-HEADER-LEN (W5-COL-IDX) >=
013500           W5-KEYWORD-LEN (W5-KW-IDX)
013600           MOVE 0             TO W5-FOUND-COUNT
013700           INSPECT W5-NORM-HEADER (W5-COL-IDX)
013800                   TALLYING W5-FOUND-COUNT FOR ALL
013900                   W5-KEYWORD (W5-KW-IDX)
014000                       (1:W5-KEYWORD-LEN (W5-KW-IDX))
014100           IF W5-FOUND-COUNT > 0
014200              IF W5-MATCH-COL = 0
014300              OR W5-HEADER-LEN (W5-COL-IDX) < W5-BEST-LEN
014400                 MOVE W5-COL-IDX      TO W5-MATCH-COL
014500                 MOVE W5-HEADER-LEN (W5-COL-IDX)
014600                                      TO W5-BEST-LEN.
014700
014800 TEST-SUBSTR-ONE-CELL-EXIT.
014900     EXIT.
015000*
